000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CTXCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/14/93.
000700 DATE-COMPILED. 04/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*     RULE APPLICABILITY FILTER.  EVERY DETECTION RULE CARRIES A
001200*     CONTEXT TAG STRING (E.G. "PREGNANCY TYPE1") AND EVERY
001300*     PATIENT CARRIES ONE TOO.  GLUENGIN CALLS THIS PROGRAM
001400*     BEFORE DISPATCHING A RULE TO DECIDE WHETHER THE RULE'S
001500*     TAGS OVERLAP THE PATIENT'S TAGS.  AN EMPTY RULE CONTEXT
001600*     MEANS THE RULE APPLIES TO EVERYONE.
001700*                                                                CGM130
001800*     CGM-130 -- TWO MORE CASES ALSO MAKE A RULE APPLICABLE      CGM130
001900*     REGARDLESS OF TOKEN OVERLAP: A RULE CONTEXT THAT CARRIES   CGM130
002000*     THE TOKEN "GENERAL" (A HOUSE-WIDE RULE), AND A PATIENT     CGM130
002100*     WITH NO CONTEXT TAGS AT ALL (NOTHING TO EXCLUDE THEM ON).  CGM130
002200*
002300*     TOKENS ARE SPLIT ON SPACE, COMMA, SEMICOLON OR SLASH AND
002400*     LOWERCASED BEFORE COMPARING, SO "Pregnancy,Type1" AND
002500*     "type1/pregnancy" MATCH THE SAME WAY.
002600*----------------------------------------------------------------*
002700* MAINTENANCE LOG
002800*----------------------------------------------------------------*
002900* DATE     BY   TKT#     DESCRIPTION
003000* 04/14/93 JS   CGM-045  ORIGINAL PROGRAM, BUILT FROM THE OLD
003100*                        STRING-LENGTH UTILITY SHAPE
003200* 02/22/96 RPB  CGM-085  ADDED COMMA AND SEMICOLON AS TOKEN
003300*                        DELIMITERS -- SHOP STANDARD WAS SPACE
003400*                        ONLY, RULE AUTHORS KEPT USING COMMAS
003500* 02/09/99 KLD  CGM-Y2K  REVIEWED, NO DATE FIELDS, NO CHANGE
003600* 08/30/00 TWH  CGM-099  ADDED SLASH AS A FOURTH DELIMITER
003700* 11/12/03 TWH  CGM-130  A RULE CONTEXT OF "GENERAL" OR A           CGM130
003800*                        BLANK PATIENT CONTEXT WERE FALLING         CGM130
003900*                        THROUGH TO THE TOKEN-OVERLAP TEST AND      CGM130
004000*                        COMING BACK NOT-APPLICABLE -- A BLANK      CGM130
004100*                        PATIENT CONTEXT HAS NO TOKENS TO MATCH,    CGM130
004200*                        SO 310-INNER-MATCH COULD NEVER SET THE     CGM130
004300*                        SWITCH.  BOTH NOW CHECKED FIRST.           CGM130
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WORK-FIELDS.
005900     05  WK-RULE-TEXT                PIC X(60).
006000     05  WK-PATIENT-TEXT             PIC X(60).
006100     05  WK-ONE-TOKEN                PIC X(20).
006200     05  WK-RULE-POINTER             PIC S9(4)  COMP.
006300     05  WK-PATIENT-POINTER          PIC S9(4)  COMP.
006400     05  WK-SUBSCRIPT-1              PIC 9(2)   COMP.
006500     05  WK-SUBSCRIPT-2              PIC 9(2)   COMP.
006600     05  WK-MATCH-SW                 PIC X(01).
006700         88  WK-MATCH-FOUND              VALUE "Y".
006800         88  WK-MATCH-NOT-FOUND          VALUE "N".
006900
007000 01  WK-RULE-TOKENS.
007100     05  WK-RULE-TOKEN-COUNT         PIC 9(2)   COMP.
007200     05  WK-RULE-TOKEN-TABLE OCCURS 12 TIMES PIC X(20)
007300             INDEXED BY RT-IDX.
007400
007500 01  WK-PATIENT-TOKENS.
007600     05  WK-PATIENT-TOKEN-COUNT      PIC 9(2)   COMP.
007700     05  WK-PATIENT-TOKEN-TABLE OCCURS 12 TIMES PIC X(20)
007800             INDEXED BY PT-IDX.
007900
008000 01  WK-LOWER-UPPER-R.
008100     05  WK-UPPER-CASE   PIC X(26)
008200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008300     05  WK-LOWER-CASE   PIC X(26)
008400         VALUE "abcdefghijklmnopqrstuvwxyz".
008500
008600 LINKAGE SECTION.
008700 COPY GLUWIND.
008800
008900 PROCEDURE DIVISION USING LK-CTX-CHECK-PARMS.
009000
009100 000-MAIN-LOGIC.
009200     MOVE LK-CTX-RULE-CONTEXT TO WK-RULE-TEXT.
009300     MOVE LK-CTX-PATIENT-CONTEXT TO WK-PATIENT-TEXT.
009400     INSPECT WK-RULE-TEXT
009500             CONVERTING WK-UPPER-CASE TO WK-LOWER-CASE.
009600     INSPECT WK-PATIENT-TEXT
009700             CONVERTING WK-UPPER-CASE TO WK-LOWER-CASE.
009800     IF WK-RULE-TEXT = SPACES
009900         SET CTX-APPLICABLE TO TRUE
010000     ELSE
010100         IF WK-PATIENT-TEXT = SPACES
010200*            CGM-130 -- NO PATIENT CONTEXT MEANS NOTHING TO      CGM130
010300*            EXCLUDE THE RULE ON.                                CGM130
010400             SET CTX-APPLICABLE TO TRUE
010500         ELSE
010600             PERFORM 100-TOKENIZE-RULE THRU 100-EXIT
010700             SET WK-MATCH-NOT-FOUND TO TRUE
010800             PERFORM 105-CHECK-GENERAL-TOKEN THRU 105-EXIT
010900                     VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
011000                     UNTIL WK-SUBSCRIPT-1 > WK-RULE-TOKEN-COUNT
011100                        OR WK-MATCH-FOUND
011200             IF WK-MATCH-FOUND
011300*                CGM-130 -- A "GENERAL" TOKEN ON THE RULE MAKES  CGM130
011400*                IT APPLICABLE TO EVERY PATIENT, OVERLAP OR NOT. CGM130
011500                 SET CTX-APPLICABLE TO TRUE
011600             ELSE
011700                 PERFORM 200-TOKENIZE-PATIENT THRU 200-EXIT
011800                 SET CTX-NOT-APPLICABLE TO TRUE
011900                 SET WK-MATCH-NOT-FOUND TO TRUE
012000                 PERFORM 300-OUTER-MATCH THRU 300-EXIT
012100                         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
012200                         UNTIL WK-SUBSCRIPT-1 > WK-RULE-TOKEN-COUNT
012300                            OR WK-MATCH-FOUND
012400                 IF WK-MATCH-FOUND
012500                     SET CTX-APPLICABLE TO TRUE
012600                 END-IF
012700             END-IF
012800         END-IF
012900     END-IF.
013000     GOBACK.
013100
013200 100-TOKENIZE-RULE.
013300     MOVE ZERO TO WK-RULE-TOKEN-COUNT.
013400     MOVE 1 TO WK-RULE-POINTER.
013500     PERFORM 110-EXTRACT-RULE-TOKEN THRU 110-EXIT
013600             UNTIL WK-RULE-POINTER > 60
013700                OR WK-RULE-TOKEN-COUNT = 12.
013800 100-EXIT.
013900     EXIT.
014000
014100 105-CHECK-GENERAL-TOKEN.
014200*    CGM-130 -- A RULE CONTEXT CARRYING THE TOKEN "GENERAL" IS   CGM130
014300*    APPLICABLE TO EVERY PATIENT REGARDLESS OF CONTEXT OVERLAP.  CGM130
014400     IF WK-RULE-TOKEN-TABLE (WK-SUBSCRIPT-1) = "general"
014500         SET WK-MATCH-FOUND TO TRUE
014600     END-IF.
014700 105-EXIT.
014800     EXIT.
014900
015000 110-EXTRACT-RULE-TOKEN.
015100     MOVE SPACES TO WK-ONE-TOKEN.
015200     UNSTRING WK-RULE-TEXT DELIMITED BY SPACE OR "," OR ";"
015300             OR "/"
015400             INTO WK-ONE-TOKEN
015500             WITH POINTER WK-RULE-POINTER
015600             ON OVERFLOW MOVE 61 TO WK-RULE-POINTER
015700     END-UNSTRING.
015800     IF WK-ONE-TOKEN NOT = SPACES
015900         ADD 1 TO WK-RULE-TOKEN-COUNT
016000         MOVE WK-ONE-TOKEN
016100             TO WK-RULE-TOKEN-TABLE (WK-RULE-TOKEN-COUNT)
016200     END-IF.
016300 110-EXIT.
016400     EXIT.
016500
016600 200-TOKENIZE-PATIENT.
016700     MOVE ZERO TO WK-PATIENT-TOKEN-COUNT.
016800     MOVE 1 TO WK-PATIENT-POINTER.
016900     PERFORM 210-EXTRACT-PATIENT-TOKEN THRU 210-EXIT
017000             UNTIL WK-PATIENT-POINTER > 60
017100                OR WK-PATIENT-TOKEN-COUNT = 12.
017200 200-EXIT.
017300     EXIT.
017400
017500 210-EXTRACT-PATIENT-TOKEN.
017600     MOVE SPACES TO WK-ONE-TOKEN.
017700     UNSTRING WK-PATIENT-TEXT DELIMITED BY SPACE OR "," OR ";"
017800             OR "/"
017900             INTO WK-ONE-TOKEN
018000             WITH POINTER WK-PATIENT-POINTER
018100             ON OVERFLOW MOVE 61 TO WK-PATIENT-POINTER
018200     END-UNSTRING.
018300     IF WK-ONE-TOKEN NOT = SPACES
018400         ADD 1 TO WK-PATIENT-TOKEN-COUNT
018500         MOVE WK-ONE-TOKEN
018600             TO WK-PATIENT-TOKEN-TABLE (WK-PATIENT-TOKEN-COUNT)
018700     END-IF.
018800 210-EXIT.
018900     EXIT.
019000
019100 300-OUTER-MATCH.
019200     PERFORM 310-INNER-MATCH THRU 310-EXIT
019300             VARYING WK-SUBSCRIPT-2 FROM 1 BY 1
019400             UNTIL WK-SUBSCRIPT-2 > WK-PATIENT-TOKEN-COUNT
019500                OR WK-MATCH-FOUND.
019600 300-EXIT.
019700     EXIT.
019800
019900 310-INNER-MATCH.
020000     IF WK-RULE-TOKEN-TABLE (WK-SUBSCRIPT-1) =
020100        WK-PATIENT-TOKEN-TABLE (WK-SUBSCRIPT-2)
020200         SET WK-MATCH-FOUND TO TRUE
020300     END-IF.
020400 310-EXIT.
020500     EXIT.
