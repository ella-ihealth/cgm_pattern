000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GLUDAYSM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 08/02/92.
000600 DATE-COMPILED. 08/02/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS ONE DAILY SUMMARY RECORD PER
001300*          PATIENT PER SERVICE DATE FROM THE NIGHTLY SENSOR
001400*          READING EXTRACT.
001500*
001600*          IT CONTROL-BREAKS ON PATIENT-ID/SERVICE-DATE, DROPS
001700*          READINGS WITH A BLANK TIME OR NON-NUMERIC GLUCOSE,
001800*          DERIVES THE INTERVAL-TO-NEXT-READING FOR EACH READING,
001900*          AND WRITES MEAN/STD/RANGE STATISTICS FOR THE DAY.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   DDS0001.CGMREAD
002400
002500         OUTPUT FILE PRODUCED    -   DDS0001.DAILYSUM
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000* MAINTENANCE LOG
003100*----------------------------------------------------------------*
003200* DATE     BY   TKT#     DESCRIPTION
003300* 08/02/92 JS   CGM-036  ORIGINAL PROGRAM
003400* 03/11/93 JS   CGM-041  DERIVED INTERVAL-MIN NOW USES THE DAY'S
003500*                        MEDIAN POSITIVE INTERVAL FOR THE LAST
003600*                        READING INSTEAD OF A FLAT 5.0
003700* 01/19/95 RPB  CGM-079  MOVED STANDARD DEVIATION TO GLUUTIL'S
003800*                        HAND-ROLLED SQUARE ROOT PARAGRAPH
003900* 07/14/96 RPB  CGM-084  COVERAGE RATIO CAPPED AT 1.0000 PER QA
004000* 02/09/99 KLD  CGM-Y2K  SERVICE-DATE CENTURY REVIEWED, NO CHANGE
004100*                        REQUIRED -- FEED ALREADY CARRIES CCYY
004200* 07/12/01 TWH  CGM-104  COVERAGE RATIO CALC MOVED INTO GLUUTIL
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT CGMREAD
005700     ASSIGN TO UT-S-CGMREAD
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT DAILYSUM
006200     ASSIGN TO UT-S-DAILYSUM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600****** THIS FILE IS THE NIGHTLY SENSOR EXTRACT, SORTED BY
007700****** PATIENT-ID, SERVICE-DATE, READING-TIME BY THE VENDOR
007800 FD  CGMREAD
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 38 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CGM-READING.
008400 COPY GLUCREAD.
008500
008600****** ONE RECORD PER PATIENT PER SERVICE DATE, CONSUMED BY THE
008700****** SLIDING-WINDOW ENGINE
008800 FD  DAILYSUM
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS DAILY-SUMMARY.
009400 COPY GLUDSUM.
009500
009600 WORKING-STORAGE SECTION.
009700 01  FILE-STATUS-CODES.
009800     05  OFCODE                  PIC X(2).
009900         88 CODE-WRITE   VALUE SPACES.
010000
010100 01  FLAGS-AND-SWITCHES.
010200     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
010300         88  MORE-DATA               VALUE "Y".
010400         88  NO-MORE-DATA            VALUE "N".
010500
010600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010700     05  RECORDS-READ            PIC 9(9)   COMP VALUE ZERO.
010800     05  DAYS-WRITTEN            PIC 9(9)   COMP VALUE ZERO.
010900     05  READINGS-DROPPED        PIC 9(9)   COMP VALUE ZERO.
011000     05  WS-SUBSCRIPT-1          PIC 9(3)   COMP VALUE ZERO.
011100     05  WS-SUBSCRIPT-2          PIC 9(3)   COMP VALUE ZERO.
011200     05  WS-INNER-LIMIT          PIC 9(3)   COMP VALUE ZERO.
011300     05  WS-HIGH-COUNT           PIC 9(4)   COMP VALUE ZERO.
011400     05  WS-LOW-COUNT            PIC 9(4)   COMP VALUE ZERO.
011500
011600 01  PARA-NAME                  PIC X(20).
011700
011800 01  WS-SAVE-KEY.
011900     05  WS-SAVE-PATIENT-ID      PIC X(12).
012000     05  WS-SAVE-SERVICE-DATE    PIC 9(8).
012100
012200 01  WS-DAY-READINGS.
012300     05  WS-DAY-ENTRY OCCURS 300 TIMES INDEXED BY DR-IDX.
012400         10  DR-TIME             PIC 9(6).
012500         10  DR-TIME-R REDEFINES DR-TIME.
012600             15  DR-HH           PIC 9(2).
012700             15  DR-MM           PIC 9(2).
012800             15  DR-SS           PIC 9(2).
012900         10  DR-GLUCOSE          PIC S9(3)V9(1).
013000         10  DR-INTERVAL         PIC S9(3)V9(1).
013100         10  DR-MINUTES-OF-DAY   PIC 9(5)   COMP.
013200
013300 01  WS-INTERVAL-SORT-TABLE OCCURS 300 TIMES
013400         PIC S9(3)V9(1) INDEXED BY IS-IDX.
013500 01  WS-INTERVAL-SORT-ENTRIES   PIC 9(3)   COMP VALUE ZERO.
013600 01  WS-SWAP-INTERVAL           PIC S9(3)V9(1).
013700 01  WS-MEDIAN-INTERVAL         PIC S9(3)V9(1).
013800 01  WS-MEDIAN-POS              PIC 9(3)   COMP.
013900
014000 01  WS-DAY-SUMS.
014100     05  WS-SUM-GLUCOSE          PIC S9(7)V9(2).
014200     05  WS-SUM-SQ-DIFF          PIC S9(9)V9(4).
014300     05  WS-MEAN-GLUCOSE         PIC S9(3)V9(2).
014400     05  WS-MAX-GLUCOSE          PIC S9(3)V9(1).
014500     05  WS-MIN-GLUCOSE          PIC S9(3)V9(1).
014600     05  WS-TOTAL-READINGS       PIC 9(4)   COMP.
014700     05  WS-VARIANCE             PIC S9(7)V9(4).
014800
014900 COPY GLUWIND.
015000 COPY GLUABND.
015100
015200 PROCEDURE DIVISION.
015300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015400     PERFORM 100-MAINLINE THRU 100-EXIT
015500             UNTIL NO-MORE-DATA.
015600     PERFORM 999-CLEANUP THRU 999-EXIT.
015700     MOVE +0 TO RETURN-CODE.
015800     GOBACK.
015900
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016200     DISPLAY "******** BEGIN JOB GLUDAYSM ********".
016300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016500     PERFORM 900-READ-CGMREAD THRU 900-EXIT.
016600     IF NO-MORE-DATA
016700         MOVE "EMPTY READING FILE" TO AB-REASON
016800         GO TO 1000-ABEND-RTN
016900     END-IF.
017000     MOVE PATIENT-ID TO WS-SAVE-PATIENT-ID.
017100     MOVE SERVICE-DATE TO WS-SAVE-SERVICE-DATE.
017200 000-EXIT.
017300     EXIT.
017400
017500 100-MAINLINE.
017600     MOVE "100-MAINLINE" TO PARA-NAME.
017700     PERFORM 200-ACCUM-DAY-GROUP THRU 200-EXIT
017800             UNTIL NO-MORE-DATA
017900                OR PATIENT-ID NOT = WS-SAVE-PATIENT-ID
018000                OR SERVICE-DATE NOT = WS-SAVE-SERVICE-DATE.
018100     PERFORM 300-SUMMARIZE-DAY THRU 300-EXIT.
018200     ADD 1 TO DAYS-WRITTEN.
018300     IF MORE-DATA
018400         MOVE PATIENT-ID TO WS-SAVE-PATIENT-ID
018500         MOVE SERVICE-DATE TO WS-SAVE-SERVICE-DATE
018600     END-IF.
018700 100-EXIT.
018800     EXIT.
018900
019000 200-ACCUM-DAY-GROUP.
019100*    APPENDS ONE VALID READING TO THE DAY'S WORKING TABLE.
019200*    READINGS WITH A ZERO TIME OR NON-NUMERIC GLUCOSE ARE
019300*    COUNTED AS DROPPED AND SKIPPED.
019400     IF READING-TIME = ZERO OR GLUCOSE NOT NUMERIC
019500         ADD 1 TO READINGS-DROPPED
019600     ELSE
019700         IF WS-TOTAL-READINGS < 300
019800             ADD 1 TO WS-TOTAL-READINGS
019900             MOVE READING-TIME TO DR-TIME (WS-TOTAL-READINGS)
020000             MOVE GLUCOSE TO DR-GLUCOSE (WS-TOTAL-READINGS)
020100             COMPUTE DR-MINUTES-OF-DAY (WS-TOTAL-READINGS) =
020200                 ( DR-HH (WS-TOTAL-READINGS) * 60 ) +
020300                 DR-MM (WS-TOTAL-READINGS)
020400         END-IF
020500     END-IF.
020600     PERFORM 900-READ-CGMREAD THRU 900-EXIT.
020700 200-EXIT.
020800     EXIT.
020900
021000 300-SUMMARIZE-DAY.
021100*    ROLLS THE DAY'S WORKING TABLE UP INTO ONE DAILY-SUMMARY
021200*    RECORD.  IF THE DAY HAD NO USABLE READINGS IT IS SKIPPED
021300*    ENTIRELY -- NOTHING TO SUMMARIZE.
021400     IF WS-TOTAL-READINGS = ZERO
021500         GO TO 300-EXIT
021600     END-IF.
021700     PERFORM 310-DERIVE-INTERVALS THRU 310-EXIT.
021800     PERFORM 320-ACCUM-STATS THRU 320-EXIT
021900             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
022000             UNTIL WS-SUBSCRIPT-1 > WS-TOTAL-READINGS.
022100     COMPUTE WS-MEAN-GLUCOSE ROUNDED =
022200         WS-SUM-GLUCOSE / WS-TOTAL-READINGS.
022300     MOVE ZERO TO WS-SUM-SQ-DIFF.
022400     PERFORM 330-ACCUM-SQ-DIFF THRU 330-EXIT
022500             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
022600             UNTIL WS-SUBSCRIPT-1 > WS-TOTAL-READINGS.
022700     COMPUTE WS-VARIANCE = WS-SUM-SQ-DIFF / WS-TOTAL-READINGS.
022800     MOVE WS-VARIANCE TO LK-SQRT-IN.
022900     MOVE "SQ" TO LK-FUNCTION-CODE.
023000     CALL "GLUUTIL" USING LK-UTIL-PARMS.
023100     MOVE ZERO TO WS-HIGH-COUNT WS-LOW-COUNT.
023200     PERFORM 340-TALLY-HI-LO THRU 340-EXIT
023300             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
023400             UNTIL WS-SUBSCRIPT-1 > WS-TOTAL-READINGS.
023500     PERFORM 350-COVERAGE-RATIO THRU 350-EXIT.
023600     PERFORM 700-WRITE-DAILYSUM THRU 700-EXIT.
023700     MOVE ZERO TO WS-TOTAL-READINGS.
023800 300-EXIT.
023900     EXIT.
024000
024100 310-DERIVE-INTERVALS.
024200*    INTERVAL FOR READING I = MINUTES TO READING I+1.  THE
024300*    LAST READING OF THE DAY GETS THE DAY'S MEDIAN POSITIVE
024400*    INTERVAL (5.0 IF THE DAY HAS ONLY ONE READING).
024500     MOVE ZERO TO WS-INTERVAL-SORT-ENTRIES.
024600     PERFORM 312-ONE-INTERVAL THRU 312-EXIT
024700             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
024800             UNTIL WS-SUBSCRIPT-1 > WS-TOTAL-READINGS.
024900     IF WS-INTERVAL-SORT-ENTRIES = ZERO
025000         MOVE 5.0 TO DR-INTERVAL (WS-TOTAL-READINGS)
025100         GO TO 310-EXIT
025200     END-IF.
025300     PERFORM 314-SORT-OUTER THRU 314-EXIT
025400             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
025500             UNTIL WS-SUBSCRIPT-1 > WS-INTERVAL-SORT-ENTRIES.
025600     COMPUTE WS-MEDIAN-POS =
025700         ( WS-INTERVAL-SORT-ENTRIES / 2 ) + 1.
025800     MOVE WS-INTERVAL-SORT-TABLE (WS-MEDIAN-POS)
025900         TO WS-MEDIAN-INTERVAL.
026000     MOVE WS-MEDIAN-INTERVAL TO DR-INTERVAL (WS-TOTAL-READINGS).
026100 310-EXIT.
026200     EXIT.
026300
026400 312-ONE-INTERVAL.
026500     IF WS-SUBSCRIPT-1 < WS-TOTAL-READINGS
026600         COMPUTE DR-INTERVAL (WS-SUBSCRIPT-1) =
026700             DR-MINUTES-OF-DAY (WS-SUBSCRIPT-1 + 1) -
026800             DR-MINUTES-OF-DAY (WS-SUBSCRIPT-1)
026900         IF DR-INTERVAL (WS-SUBSCRIPT-1) > ZERO
027000             ADD 1 TO WS-INTERVAL-SORT-ENTRIES
027100             MOVE DR-INTERVAL (WS-SUBSCRIPT-1)
027200               TO WS-INTERVAL-SORT-TABLE (WS-INTERVAL-SORT-ENTRIES)
027300         END-IF
027400     END-IF.
027500 312-EXIT.
027600     EXIT.
027700
027800 314-SORT-OUTER.
027900     COMPUTE WS-INNER-LIMIT =
028000         WS-INTERVAL-SORT-ENTRIES - WS-SUBSCRIPT-1.
028100     PERFORM 316-SORT-INNER THRU 316-EXIT
028200             VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
028300             UNTIL WS-SUBSCRIPT-2 > WS-INNER-LIMIT.
028400 314-EXIT.
028500     EXIT.
028600
028700 316-SORT-INNER.
028800     IF WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2) >
028900        WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2 + 1)
029000         MOVE WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2)
029100             TO WS-SWAP-INTERVAL
029200         MOVE WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2 + 1)
029300             TO WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2)
029400         MOVE WS-SWAP-INTERVAL
029500             TO WS-INTERVAL-SORT-TABLE (WS-SUBSCRIPT-2 + 1)
029600     END-IF.
029700 316-EXIT.
029800     EXIT.
029900
030000 320-ACCUM-STATS.
030100     IF WS-SUBSCRIPT-1 = 1
030200         MOVE ZERO TO WS-SUM-GLUCOSE
030300         MOVE DR-GLUCOSE (1) TO WS-MAX-GLUCOSE WS-MIN-GLUCOSE
030400     END-IF.
030500     ADD DR-GLUCOSE (WS-SUBSCRIPT-1) TO WS-SUM-GLUCOSE.
030600     IF DR-GLUCOSE (WS-SUBSCRIPT-1) > WS-MAX-GLUCOSE
030700         MOVE DR-GLUCOSE (WS-SUBSCRIPT-1) TO WS-MAX-GLUCOSE
030800     END-IF.
030900     IF DR-GLUCOSE (WS-SUBSCRIPT-1) < WS-MIN-GLUCOSE
031000         MOVE DR-GLUCOSE (WS-SUBSCRIPT-1) TO WS-MIN-GLUCOSE
031100     END-IF.
031200 320-EXIT.
031300     EXIT.
031400
031500 330-ACCUM-SQ-DIFF.
031600     COMPUTE WS-SUM-SQ-DIFF =
031700         WS-SUM-SQ-DIFF +
031800         ( ( DR-GLUCOSE (WS-SUBSCRIPT-1) - WS-MEAN-GLUCOSE ) *
031900           ( DR-GLUCOSE (WS-SUBSCRIPT-1) - WS-MEAN-GLUCOSE ) ).
032000 330-EXIT.
032100     EXIT.
032200
032300 340-TALLY-HI-LO.
032400     IF DR-GLUCOSE (WS-SUBSCRIPT-1) > 180.0
032500         ADD 1 TO WS-HIGH-COUNT
032600     END-IF.
032700     IF DR-GLUCOSE (WS-SUBSCRIPT-1) < 70.0
032800         ADD 1 TO WS-LOW-COUNT
032900     END-IF.
033000 340-EXIT.
033100     EXIT.
033200
033300 350-COVERAGE-RATIO.
033400     MOVE WS-TOTAL-READINGS TO LK-COVERAGE-COUNT-IN.
033500     MOVE WS-MEDIAN-INTERVAL TO LK-COVERAGE-MEDIAN-IN.
033600     MOVE "CG" TO LK-FUNCTION-CODE.
033700     CALL "GLUUTIL" USING LK-UTIL-PARMS.
033800     IF LK-COVERAGE-RATIO-OUT > 1.0000
033900         MOVE 1.0000 TO LK-COVERAGE-RATIO-OUT
034000     END-IF.
034100 350-EXIT.
034200     EXIT.
034300
034400 700-WRITE-DAILYSUM.
034500     MOVE WS-SAVE-PATIENT-ID TO DS-PATIENT-ID.
034600     MOVE WS-SAVE-SERVICE-DATE TO DS-SERVICE-DATE.
034700     MOVE WS-MEAN-GLUCOSE TO DS-MEAN-GLUCOSE.
034800     MOVE LK-SQRT-OUT TO DS-STD-GLUCOSE.
034900     MOVE WS-MAX-GLUCOSE TO DS-MAX-GLUCOSE.
035000     MOVE WS-MIN-GLUCOSE TO DS-MIN-GLUCOSE.
035100     MOVE WS-TOTAL-READINGS TO DS-TOTAL-READINGS.
035200     COMPUTE DS-MIN-HIGH = WS-HIGH-COUNT * 5.
035300     COMPUTE DS-MIN-LOW = WS-LOW-COUNT * 5.
035400     COMPUTE DS-MIN-IN-RANGE =
035500         ( WS-TOTAL-READINGS * 5 ) - DS-MIN-HIGH - DS-MIN-LOW.
035600     IF WS-TOTAL-READINGS = ZERO
035700         MOVE ZERO TO DS-PCT-HIGH DS-PCT-LOW DS-PCT-IN-RANGE
035800     ELSE
035900         COMPUTE DS-PCT-HIGH ROUNDED =
036000             DS-MIN-HIGH / ( WS-TOTAL-READINGS * 5 )
036100         COMPUTE DS-PCT-LOW ROUNDED =
036200             DS-MIN-LOW / ( WS-TOTAL-READINGS * 5 )
036300         COMPUTE DS-PCT-IN-RANGE ROUNDED =
036400             1.0000 - DS-PCT-HIGH - DS-PCT-LOW
036500     END-IF.
036600     MOVE LK-COVERAGE-RATIO-OUT TO DS-COVERAGE-RATIO.
036700     WRITE DAILY-SUMMARY.
036800 700-EXIT.
036900     EXIT.
037000
037100 800-OPEN-FILES.
037200     MOVE "800-OPEN-FILES" TO PARA-NAME.
037300     OPEN INPUT CGMREAD.
037400     OPEN OUTPUT DAILYSUM, SYSOUT.
037500 800-EXIT.
037600     EXIT.
037700
037800 850-CLOSE-FILES.
037900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038000     CLOSE CGMREAD, DAILYSUM, SYSOUT.
038100 850-EXIT.
038200     EXIT.
038300
038400 900-READ-CGMREAD.
038500     READ CGMREAD
038600         AT END MOVE "N" TO MORE-DATA-SW
038700         GO TO 900-EXIT
038800     END-READ.
038900     ADD 1 TO RECORDS-READ.
039000 900-EXIT.
039100     EXIT.
039200
039300 999-CLEANUP.
039400     MOVE "999-CLEANUP" TO PARA-NAME.
039500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039600     DISPLAY "** READING RECORDS READ **".
039700     DISPLAY RECORDS-READ.
039800     DISPLAY "** READINGS DROPPED **".
039900     DISPLAY READINGS-DROPPED.
040000     DISPLAY "** DAILY SUMMARIES WRITTEN **".
040100     DISPLAY DAYS-WRITTEN.
040200     DISPLAY "******** NORMAL END OF JOB GLUDAYSM ********".
040300 999-EXIT.
040400     EXIT.
040500
040600 1000-ABEND-RTN.
040700     MOVE PARA-NAME TO AB-PARA-NAME.
040800     WRITE SYSOUT-REC FROM ABEND-REC.
040900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041000     DISPLAY "*** ABNORMAL END OF JOB - GLUDAYSM ***" UPON CONSOLE.
041100     DIVIDE ZERO-VAL INTO ONE-VAL.
