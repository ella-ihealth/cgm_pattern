000100******************************************************************
000200* COPYBOOK      GLUDSUM
000300* DESCRIPTION    ONE PATIENT-DAY SUMMARY, AS COMPUTED BY GLUDAYSM
000400*                FROM THE RAW CGM-READING FEED AND CONSUMED BY
000500*                GLUENGIN'S SLIDING WINDOW
000600* RECORD LENGTH  80 (FIXED, QSAM)
000700*----------------------------------------------------------------*
000800* MAINTENANCE LOG
000900*----------------------------------------------------------------*
001000* DATE     BY   TKT#     DESCRIPTION
001100* 04/02/91 JS   CGM-017  ORIGINAL DAILY SUMMARY LAYOUT
001200* 06/18/94 RPB  CGM-072  ADDED COVERAGE-RATIO FOR THE ENGINE'S
001300*                        ELIGIBLE-DAY TEST
001400* 02/09/99 KLD  CGM-Y2K  CENTURY ADDED TO SERVICE-DATE (Y2K PREP)
001500******************************************************************
001600 01  DAILY-SUMMARY.
001700     05  DS-PATIENT-ID           PIC X(12).
001800     05  DS-SERVICE-DATE         PIC 9(8).
001900     05  DS-SERVICE-DATE-R REDEFINES DS-SERVICE-DATE.
002000         10  DS-SD-CCYY          PIC 9(4).
002100         10  DS-SD-MM            PIC 9(2).
002200         10  DS-SD-DD            PIC 9(2).
002300     05  DS-MEAN-GLUCOSE         PIC S9(3)V9(2).
002400     05  DS-STD-GLUCOSE          PIC S9(3)V9(2).
002500     05  DS-PCT-HIGH             PIC SV9(4).
002600     05  DS-PCT-LOW              PIC SV9(4).
002700     05  DS-PCT-IN-RANGE         PIC SV9(4).
002800     05  DS-MIN-HIGH             PIC S9(4)V9(1).
002900     05  DS-MIN-LOW              PIC S9(4)V9(1).
003000     05  DS-MIN-IN-RANGE         PIC S9(4)V9(1).
003100     05  DS-MAX-GLUCOSE          PIC S9(3)V9(1).
003200     05  DS-MIN-GLUCOSE          PIC S9(3)V9(1).
003300     05  DS-TOTAL-READINGS       PIC 9(4).
003400     05  DS-COVERAGE-RATIO       PIC SV9(4).
003500     05  FILLER                  PIC X(07).
