000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GLUUTIL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/02/92.
000700 DATE-COMPILED. 08/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*     COMMON MATH HELPERS FOR THE CGM PATTERN DETECTION SUITE.
001200*     CALLED BY GLUDAYSM, GLUENGIN, RULESCUR AND RULESV1 ANY
001300*     TIME A RULE NEEDS A TIME-OF-DAY SLICE, A CONTIGUOUS-RUN
001400*     SCAN, A COEFFICIENT OF VARIATION, AN INTERQUARTILE RANGE,
001500*     A DAY-OF-WEEK, OR A COVERAGE RATIO.  DISPATCH IS ON
001600*     LK-FUNCTION-CODE, SAME SHAPE AS THE OLD BILLING CALC
001700*     SWITCH THIS PROGRAM WAS BUILT FROM.
001800*
001900*     NO INTRINSIC FUNCTIONS ARE USED FOR THE MATH BELOW --
002000*     SQUARE ROOT IS DONE BY HAND (NEWTON'S METHOD), THE
002100*     PERCENTILE CALC SORTS THE WORKING TABLE BY HAND, AND THE
002200*     DAY-OF-WEEK REMAINDER IS DONE WITH PLAIN DIVIDE/MULTIPLY,
002300*     SAME AS THE SHOP HAS ALWAYS DONE ARITHMETIC LIKE THIS.
002400*----------------------------------------------------------------*
002500* MAINTENANCE LOG
002600*----------------------------------------------------------------*
002700* DATE     BY   TKT#     DESCRIPTION
002800* 08/02/92 JS   CGM-035  ORIGINAL PROGRAM, BUILT FROM THE OLD
002900*                        CHARGE CALCULATOR SUBROUTINE SHAPE
003000* 03/11/93 JS   CGM-041  ADDED CONTIGUOUS-RUN AND TOTAL-MINUTES
003100*                        FUNCTIONS FOR THE PROLONGED-HIGH RULES
003200* 01/19/95 RPB  CGM-079  ADDED COEFFICIENT-OF-VARIATION FUNCTION,
003300*                        HAND-ROLLED SQUARE ROOT PARAGRAPH
003400* 11/02/96 RPB  CGM-090  ADDED INTERQUARTILE-RANGE FUNCTION
003500* 03/30/97 RPB  CGM-091  ADDED DAY-OF-WEEK FUNCTION FOR THE
003600*                        WEEKDAY/WEEKEND INSTABILITY RULE
003700* 02/09/99 KLD  CGM-Y2K  DAY-OF-WEEK CALC REVIEWED FOR CENTURY
003800*                        ROLLOVER -- USES FULL CCYYMMDD, NO
003900*                        WINDOWING NEEDED, NO CHANGE REQUIRED
004000* 07/12/01 TWH  CGM-104  ADDED COVERAGE-RATIO FUNCTION
004100* 05/06/03 TWH  CGM-118  ROUNDING FIX IN COEFF-VAR-CALC PER QA
004200* 12/08/03 TWH  CGM-133  SQUARE-ROOT-CALC WAS DIVIDING THE
004300*                        GUESS BY ITSELF AFTER ITERATION 1 --
004400*                        ADDED SW-RADICAND TO HOLD THE ORIGINAL
004500*                        VALUE.  STD DEV ON EVERY DAILY SUMMARY
004600*                        AND EVERY CV-BASED RULE WAS AFFECTED.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  WORK-FIELDS.
006200     05  WK-SUBSCRIPT-1              PIC 9(3)   COMP.
006300     05  WK-SUBSCRIPT-2              PIC 9(3)   COMP.
006400     05  WK-INNER-LIMIT              PIC 9(3)   COMP.
006500     05  WK-SWAP-VALUE               PIC S9(3)V9(2).
006600     05  WK-SORT-TABLE OCCURS 300 TIMES PIC S9(3)V9(2)
006700             INDEXED BY SORT-IDX.
006800     05  WK-SORT-ENTRIES             PIC 9(3)   COMP.
006900     05  WK-SUM-VALUE                PIC S9(7)V9(4).
007000     05  WK-SUM-SQ-DIFF              PIC S9(9)V9(4).
007100     05  WK-RUN-LENGTH               PIC S9(5)V9(1).
007200     05  WK-RUN-ACTIVE-SW            PIC X(01).
007300         88  WK-RUN-ACTIVE               VALUE "Y".
007400         88  WK-RUN-NOT-ACTIVE            VALUE "N".
007500     05  WK-POS-25                   PIC 9(3)   COMP.
007600     05  WK-POS-75                   PIC 9(3)   COMP.
007700     05  WK-ZELLER-Y                 PIC S9(4)  COMP.
007800     05  WK-ZELLER-M                 PIC S9(4)  COMP.
007900     05  WK-ZELLER-K                 PIC S9(4)  COMP.
008000     05  WK-ZELLER-J                 PIC S9(4)  COMP.
008100     05  WK-ZELLER-H                 PIC S9(4)  COMP.
008200     05  WK-DIVIDE-QUOT              PIC S9(4)  COMP.
008300     05  WK-DIVIDE-REM               PIC S9(4)  COMP.
008400
008500 01  SQRT-WORK-FIELDS.
008600     05  SW-GUESS                    PIC S9(5)V9(4).
008700     05  SW-LAST-GUESS               PIC S9(5)V9(4).
008800*    SW-RADICAND ADDED CGM-133 -- HOLDS THE ORIGINAL VALUE   CGM133
008900*    WE ARE TAKING THE ROOT OF, SEPARATE FROM SW-GUESS SO    CGM133
009000*    THE ITERATION BELOW STOPS DIVIDING A GUESS BY ITSELF.   CGM133
009100     05  SW-RADICAND                 PIC S9(5)V9(4).
009200     05  SW-ITERATION-CNT            PIC 9(2)   COMP.
009300     05  SW-DIFF-CHECK               PIC S9(5)V9(4).
009400     05  FILLER                      PIC X(04).
009500
009600 LINKAGE SECTION.
009700 COPY GLUWIND.
009800
009900 PROCEDURE DIVISION USING LK-UTIL-PARMS.
010000
010100 000-MAIN-LOGIC.
010200     MOVE ZERO TO LK-UTIL-RETURN-CODE.
010300     IF FN-TIME-SLICE
010400         PERFORM 100-TIME-SLICE-CALC THRU 100-EXIT
010500     ELSE
010600     IF FN-TOTAL-MINUTES
010700         PERFORM 150-TOTAL-MINUTES-CALC THRU 150-EXIT
010800     ELSE
010900     IF FN-CONTIG-RUN
011000         PERFORM 200-CONTIG-RUN-CALC THRU 200-EXIT
011100     ELSE
011200     IF FN-COEFF-VAR
011300         PERFORM 300-COEFF-VAR-CALC THRU 300-EXIT
011400     ELSE
011500     IF FN-IQR-CALC
011600         PERFORM 400-IQR-CALC THRU 400-EXIT
011700     ELSE
011800     IF FN-DAY-OF-WEEK
011900         PERFORM 500-DAY-OF-WEEK-CALC THRU 500-EXIT
012000     ELSE
012100     IF FN-COVERAGE-RATIO
012200         PERFORM 600-COVERAGE-RATIO-CALC THRU 600-EXIT
012300     ELSE
012400     IF FN-SQUARE-ROOT
012500         MOVE LK-SQRT-IN TO SW-GUESS
012600         PERFORM 700-SQUARE-ROOT-CALC THRU 700-EXIT
012700         MOVE SW-GUESS TO LK-SQRT-OUT
012800     ELSE
012900         MOVE +1 TO LK-UTIL-RETURN-CODE.
013000     GOBACK.
013100
013200 100-TIME-SLICE-CALC.
013300*    MARKS EACH TABLE ENTRY "Y"/"N" IN LK-SEL-FLAG-TABLE WHEN
013400*    ITS LK-HOUR-TABLE ENTRY FALLS IN [LK-START-HOUR,
013500*    LK-END-HOUR).  WHEN LK-END-HOUR IS LESS THAN LK-START-HOUR
013600*    THE WINDOW WRAPS PAST MIDNIGHT.
013700     PERFORM 110-TIME-SLICE-ONE THRU 110-EXIT
013800             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
013900             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
014000 100-EXIT.
014100     EXIT.
014200
014300 110-TIME-SLICE-ONE.
014400     MOVE "N" TO LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1).
014500     IF LK-START-HOUR <= LK-END-HOUR
014600         IF LK-HOUR-TABLE (WK-SUBSCRIPT-1) >= LK-START-HOUR
014700           AND LK-HOUR-TABLE (WK-SUBSCRIPT-1) < LK-END-HOUR
014800             MOVE "Y" TO LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1)
014900         END-IF
015000     ELSE
015100         IF LK-HOUR-TABLE (WK-SUBSCRIPT-1) >= LK-START-HOUR
015200           OR LK-HOUR-TABLE (WK-SUBSCRIPT-1) < LK-END-HOUR
015300             MOVE "Y" TO LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1)
015400         END-IF
015500     END-IF.
015600 110-EXIT.
015700     EXIT.
015800
015900 150-TOTAL-MINUTES-CALC.
016000*    SUMS LK-INTERVAL-TABLE OVER THE ENTRIES FLAGGED "Y" IN
016100*    LK-SEL-FLAG-TABLE, GIVING THE TOTAL SELECTED MINUTES.
016200     MOVE ZERO TO LK-TOTAL-MINUTES-OUT.
016300     PERFORM 160-TOTAL-MINUTES-ONE THRU 160-EXIT
016400             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
016500             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
016600 150-EXIT.
016700     EXIT.
016800
016900 160-TOTAL-MINUTES-ONE.
017000     IF LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1) = "Y"
017100         ADD LK-INTERVAL-TABLE (WK-SUBSCRIPT-1)
017200             TO LK-TOTAL-MINUTES-OUT
017300     END-IF.
017400 160-EXIT.
017500     EXIT.
017600
017700 200-CONTIG-RUN-CALC.
017800*    WALKS LK-SEL-FLAG-TABLE LOOKING FOR THE LONGEST RUNS OF
017900*    CONSECUTIVE "Y" ENTRIES, SUMMING LK-INTERVAL-TABLE ACROSS
018000*    EACH RUN.  EVERY RUN FOUND IS SAVED TO LK-RUN-MINUTES-TABLE.
018100     MOVE ZERO TO LK-RUN-COUNT-OUT.
018200     MOVE ZERO TO WK-RUN-LENGTH.
018300     SET WK-RUN-NOT-ACTIVE TO TRUE.
018400     PERFORM 205-CONTIG-RUN-ONE THRU 205-EXIT
018500             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
018600             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
018700     IF WK-RUN-ACTIVE
018800         PERFORM 210-SAVE-RUN THRU 210-EXIT
018900     END-IF.
019000 200-EXIT.
019100     EXIT.
019200
019300 205-CONTIG-RUN-ONE.
019400     IF LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1) = "Y"
019500         ADD LK-INTERVAL-TABLE (WK-SUBSCRIPT-1) TO WK-RUN-LENGTH
019600         SET WK-RUN-ACTIVE TO TRUE
019700     ELSE
019800         IF WK-RUN-ACTIVE
019900             PERFORM 210-SAVE-RUN THRU 210-EXIT
020000         END-IF
020100         SET WK-RUN-NOT-ACTIVE TO TRUE
020200         MOVE ZERO TO WK-RUN-LENGTH
020300     END-IF.
020400 205-EXIT.
020500     EXIT.
020600
020700 210-SAVE-RUN.
020800     IF LK-RUN-COUNT-OUT < 20
020900         ADD 1 TO LK-RUN-COUNT-OUT
021000         MOVE WK-RUN-LENGTH
021100             TO LK-RUN-MINUTES-TABLE (LK-RUN-COUNT-OUT)
021200     END-IF.
021300 210-EXIT.
021400     EXIT.
021500
021600 300-COEFF-VAR-CALC.
021700*    MEAN AND POPULATION STANDARD DEVIATION OF THE ENTRIES
021800*    FLAGGED "Y", THEN CV = STD / MEAN.
021900     MOVE ZERO TO WK-SUM-VALUE.
022000     MOVE ZERO TO WK-SORT-ENTRIES.
022100     PERFORM 310-SUM-VALUE-ONE THRU 310-EXIT
022200             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
022300             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
022400     IF WK-SORT-ENTRIES = ZERO
022500         MOVE ZERO TO LK-CV-MEAN-OUT LK-CV-STD-OUT LK-CV-OUT
022600         GO TO 300-EXIT
022700     END-IF.
022800     COMPUTE LK-CV-MEAN-OUT ROUNDED =
022900         WK-SUM-VALUE / WK-SORT-ENTRIES.
023000     MOVE ZERO TO WK-SUM-SQ-DIFF.
023100     PERFORM 320-SUM-SQDIFF-ONE THRU 320-EXIT
023200             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
023300             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
023400     COMPUTE SW-GUESS = WK-SUM-SQ-DIFF / WK-SORT-ENTRIES.
023500     PERFORM 700-SQUARE-ROOT-CALC THRU 700-EXIT.
023600     MOVE SW-GUESS TO LK-CV-STD-OUT.
023700     IF LK-CV-MEAN-OUT = ZERO
023800         MOVE ZERO TO LK-CV-OUT
023900     ELSE
024000         COMPUTE LK-CV-OUT ROUNDED =
024100             LK-CV-STD-OUT / LK-CV-MEAN-OUT
024200     END-IF.
024300 300-EXIT.
024400     EXIT.
024500
024600 310-SUM-VALUE-ONE.
024700     IF LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1) = "Y"
024800         ADD 1 TO WK-SORT-ENTRIES
024900         ADD LK-VALUE-TABLE (WK-SUBSCRIPT-1) TO WK-SUM-VALUE
025000     END-IF.
025100 310-EXIT.
025200     EXIT.
025300
025400 320-SUM-SQDIFF-ONE.
025500     IF LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1) = "Y"
025600         COMPUTE WK-SUM-SQ-DIFF =
025700             WK-SUM-SQ-DIFF +
025800             ( ( LK-VALUE-TABLE (WK-SUBSCRIPT-1)
025900                 - LK-CV-MEAN-OUT ) *
026000               ( LK-VALUE-TABLE (WK-SUBSCRIPT-1)
026100                 - LK-CV-MEAN-OUT ) )
026200     END-IF.
026300 320-EXIT.
026400     EXIT.
026500
026600 400-IQR-CALC.
026700*    COPIES THE FLAGGED VALUES INTO WK-SORT-TABLE, BUBBLE-SORTS
026800*    IT ASCENDING (NO SORT VERB -- THIS SHOP EXCHANGE-SORTS A
026900*    WORKING TABLE BY HAND), THEN PICKS OFF THE 25TH AND 75TH
027000*    PERCENTILE POSITIONS.
027100     MOVE ZERO TO WK-SORT-ENTRIES.
027200     PERFORM 410-COPY-VALUE-ONE THRU 410-EXIT
027300             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
027400             UNTIL WK-SUBSCRIPT-1 > LK-TABLE-ENTRIES.
027500     IF WK-SORT-ENTRIES < 4
027600         MOVE ZERO TO LK-P25-OUT LK-P75-OUT LK-IQR-OUT
027700         GO TO 400-EXIT
027800     END-IF.
027900     PERFORM 420-OUTER-PASS THRU 420-EXIT
028000             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
028100             UNTIL WK-SUBSCRIPT-1 > WK-SORT-ENTRIES.
028200     COMPUTE WK-POS-25 = ( WK-SORT-ENTRIES * 25 / 100 ) + 1.
028300     COMPUTE WK-POS-75 = ( WK-SORT-ENTRIES * 75 / 100 ) + 1.
028400     IF WK-POS-25 > WK-SORT-ENTRIES
028500         MOVE WK-SORT-ENTRIES TO WK-POS-25
028600     END-IF.
028700     IF WK-POS-75 > WK-SORT-ENTRIES
028800         MOVE WK-SORT-ENTRIES TO WK-POS-75
028900     END-IF.
029000     MOVE WK-SORT-TABLE (WK-POS-25) TO LK-P25-OUT.
029100     MOVE WK-SORT-TABLE (WK-POS-75) TO LK-P75-OUT.
029200     COMPUTE LK-IQR-OUT = LK-P75-OUT - LK-P25-OUT.
029300 400-EXIT.
029400     EXIT.
029500
029600 410-COPY-VALUE-ONE.
029700     IF LK-SEL-FLAG-TABLE (WK-SUBSCRIPT-1) = "Y"
029800         ADD 1 TO WK-SORT-ENTRIES
029900         MOVE LK-VALUE-TABLE (WK-SUBSCRIPT-1)
030000             TO WK-SORT-TABLE (WK-SORT-ENTRIES)
030100     END-IF.
030200 410-EXIT.
030300     EXIT.
030400
030500 420-OUTER-PASS.
030600     COMPUTE WK-INNER-LIMIT = WK-SORT-ENTRIES - WK-SUBSCRIPT-1.
030700     PERFORM 430-INNER-COMPARE THRU 430-EXIT
030800             VARYING WK-SUBSCRIPT-2 FROM 1 BY 1
030900             UNTIL WK-SUBSCRIPT-2 > WK-INNER-LIMIT.
031000 420-EXIT.
031100     EXIT.
031200
031300 430-INNER-COMPARE.
031400     IF WK-SORT-TABLE (WK-SUBSCRIPT-2) >
031500        WK-SORT-TABLE (WK-SUBSCRIPT-2 + 1)
031600         MOVE WK-SORT-TABLE (WK-SUBSCRIPT-2) TO WK-SWAP-VALUE
031700         MOVE WK-SORT-TABLE (WK-SUBSCRIPT-2 + 1)
031800             TO WK-SORT-TABLE (WK-SUBSCRIPT-2)
031900         MOVE WK-SWAP-VALUE
032000             TO WK-SORT-TABLE (WK-SUBSCRIPT-2 + 1)
032100     END-IF.
032200 430-EXIT.
032300     EXIT.
032400
032500 500-DAY-OF-WEEK-CALC.
032600*    ZELLER'S CONGRUENCE, INTEGER ARITHMETIC ONLY -- NO
032700*    INTRINSIC FUNCTIONS.  RETURNS LK-DOW-OUT AS 1=SUNDAY
032800*    THRU 7=SATURDAY.
032900     MOVE LK-DOW-DATE-IN (5:2) TO WK-ZELLER-M.
033000     MOVE LK-DOW-DATE-IN (1:4) TO WK-ZELLER-Y.
033100     IF WK-ZELLER-M < 3
033200         ADD 12 TO WK-ZELLER-M
033300         SUBTRACT 1 FROM WK-ZELLER-Y
033400     END-IF.
033500     MOVE WK-ZELLER-Y TO WK-DIVIDE-QUOT.
033600     DIVIDE WK-DIVIDE-QUOT BY 100
033700         GIVING WK-ZELLER-J REMAINDER WK-ZELLER-K.
033800     COMPUTE WK-DIVIDE-QUOT =
033900         LK-DOW-DATE-IN (7:2) +
034000         ( ( 13 * ( WK-ZELLER-M + 1 ) ) / 5 ) +
034100         WK-ZELLER-K + ( WK-ZELLER-K / 4 ) +
034200         ( WK-ZELLER-J / 4 ) + ( 5 * WK-ZELLER-J ).
034300     DIVIDE WK-DIVIDE-QUOT BY 7
034400         GIVING WK-DIVIDE-REM REMAINDER WK-ZELLER-H.
034500     COMPUTE WK-DIVIDE-QUOT = WK-ZELLER-H + 6.
034600     DIVIDE WK-DIVIDE-QUOT BY 7
034700         GIVING WK-DIVIDE-REM REMAINDER LK-DOW-OUT.
034800     ADD 1 TO LK-DOW-OUT.
034900 500-EXIT.
035000     EXIT.
035100
035200 600-COVERAGE-RATIO-CALC.
035300*    COVERAGE RATIO = READING COUNT / EXPECTED READING COUNT,
035400*    WHERE THE EXPECTED COUNT IS DERIVED FROM THE MEDIAN
035500*    SAMPLING INTERVAL PASSED IN (EXPECTED = 1440 / MEDIAN).
035600     IF LK-COVERAGE-MEDIAN-IN = ZERO
035700         MOVE ZERO TO LK-COVERAGE-RATIO-OUT
035800         GO TO 600-EXIT
035900     END-IF.
036000     COMPUTE LK-COVERAGE-RATIO-OUT ROUNDED =
036100         LK-COVERAGE-COUNT-IN /
036200         ( 1440 / LK-COVERAGE-MEDIAN-IN ) .
036300 600-EXIT.
036400     EXIT.
036500
036600 700-SQUARE-ROOT-CALC.
036700*    NEWTON'S METHOD, TEN ITERATIONS OR UNTIL THE GUESS STOPS
036800*    MOVING -- THIS SHOP DOES NOT USE FUNCTION SQRT.
036900*    12/08/03 TWH CGM-133 -- SW-RADICAND HOLDS THE INCOMING     CGM133
037000*    VALUE FOR THE LIFE OF THE LOOP.  SW-GUESS IS THE ONLY      CGM133
037100*    FIELD THAT MOVES FROM ITERATION TO ITERATION NOW.          CGM133
037200     IF SW-GUESS <= ZERO
037300         MOVE ZERO TO SW-GUESS
037400         GO TO 700-EXIT
037500     END-IF.
037600     MOVE SW-GUESS TO SW-RADICAND.
037700     MOVE SW-GUESS TO SW-LAST-GUESS.
037800     PERFORM 710-NEWTON-ITERATION THRU 710-EXIT
037900             VARYING SW-ITERATION-CNT FROM 1 BY 1
038000             UNTIL SW-ITERATION-CNT > 10.
038100 700-EXIT.
038200     EXIT.
038300
038400 710-NEWTON-ITERATION.
038500*    12/08/03 TWH CGM-133 -- DIVIDE THE PRESERVED RADICAND,     CGM133
038600*    NOT THE EVOLVING GUESS, PER QA DEFECT ON THE STD DEV.      CGM133
038700     COMPUTE SW-GUESS ROUNDED =
038800         ( SW-LAST-GUESS + ( SW-RADICAND / SW-LAST-GUESS ) ) / 2.
038900     COMPUTE SW-DIFF-CHECK = SW-GUESS - SW-LAST-GUESS.
039000     IF SW-DIFF-CHECK = ZERO
039100         MOVE 99 TO SW-ITERATION-CNT
039200     END-IF.
039300     MOVE SW-GUESS TO SW-LAST-GUESS.
039400 710-EXIT.
039500     EXIT.
