000100******************************************************************
000200* COPYBOOK      GLUABND
000300* DESCRIPTION    SYSOUT ABEND/TRAILER-MISMATCH LAYOUT SHARED BY
000400*                GLUDAYSM, GLUENGIN AND GLURPT.  ON A TRAILER
000500*                RECORD-COUNT MISMATCH THE PROGRAM WRITES ONE OF
000600*                THESE TO SYSOUT AND FORCES A DIVIDE-BY-ZERO SO
000700*                THE STEP CONDITION CODE SHOWS THE ABEND.
000800*----------------------------------------------------------------*
000900* MAINTENANCE LOG
001000*----------------------------------------------------------------*
001100* DATE     BY   TKT#     DESCRIPTION
001200* 09/09/92 JS   CGM-038  ORIGINAL ABEND RECORD, PATTERNED AFTER
001300*                        THE BILLING SUITE'S ABENDREC
001400* 02/09/99 KLD  CGM-Y2K  REVIEWED, NO DATE FIELDS, NO CHANGE
001500******************************************************************
001600 01  ABEND-REC.
001700     05  AB-PARA-NAME            PIC X(20).
001800     05  AB-REASON               PIC X(40).
001900     05  AB-EXPECTED-VAL         PIC X(12).
002000     05  AB-ACTUAL-VAL           PIC X(12).
002100     05  FILLER                  PIC X(06).
002200
002300 77  ZERO-VAL                    PIC 9      COMP VALUE ZERO.
002400 77  ONE-VAL                     PIC 9      COMP VALUE 1.
002500 77  AB-BOOM-RESULT              PIC 9(04)  COMP VALUE ZERO.
