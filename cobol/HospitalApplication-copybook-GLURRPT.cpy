000100******************************************************************
000200* COPYBOOK      GLURRPT
000300* DESCRIPTION    ONE ACCUMULATOR ROW FOR THE DETECTION SUMMARY
000400*                REPORT'S WORKING TABLE (PATTERN X PATIENT TALLY)
000500* RECORD LENGTH  60
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG
000800*----------------------------------------------------------------*
000900* DATE     BY   TKT#     DESCRIPTION
001000* 07/14/92 JS   CGM-031  ORIGINAL REPORT TALLY ROW
001100* 02/09/99 KLD  CGM-Y2K  NO DATE FIELDS IN THIS RECORD - REVIEWED,
001200*                        NO CHANGE REQUIRED FOR Y2K
001300******************************************************************
001400 01  REPORT-ROW.
001500     05  RR-PATIENT-ID           PIC X(12).
001600     05  RR-PATTERN-ID           PIC X(30).
001700     05  RR-DETECTION-COUNT      PIC 9(5).
001800     05  RR-DAY-COUNT            PIC 9(5).
001900     05  FILLER                  PIC X(08).
