000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULESUNF.
000300 AUTHOR. TOM HARGROVE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/00.
000600 DATE-COMPILED. 04/03/00.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.
001100*     THE "UNFINALIZED" RULE SET -- TWO RULES THAT NEVER MADE IT
001200*     INTO A NAMED PACKAGE BECAUSE THEY WATCH THE DATA ITSELF
001300*     RATHER THAN THE PATIENT'S GLUCOSE.  DATA-INSUFFICIENCY
001400*     FLAGS A PATIENT WHOSE SENSOR WEARTIME IS TOO THIN TO TRUST
001500*     ANY OF THE OTHER RULE SETS.  SENSOR-SWAP-STEP-CHANGE FLAGS
001600*     THE ABRUPT LEVEL JUMP YOU SEE WHEN A PATIENT SWAPS SENSORS
001700*     MID-DAY AND THE NEW SENSOR READS AT A DIFFERENT BASELINE.
001800*----------------------------------------------------------------*
001900* MAINTENANCE LOG
002000*----------------------------------------------------------------*
002100* DATE     BY   TKT#     DESCRIPTION
002200* 04/03/00 TWH  CGM-101  ORIGINAL PROGRAM
002300* 07/12/01 TWH  CGM-104  ADDED LK-UTIL-PARMS DISPATCH FOR THE
002400*                        SENSOR SWAP TRAILING/LEADING MEANS
002500* 05/06/03 TWH  CGM-119  ADDED APPLICABILITY CHECK AHEAD OF EACH
002600*                        RULE PARAGRAPH PER THE CTXCHK ROLLOUT
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WORK-FIELDS.
004200     05  WK-RULE-CTX-TAG             PIC X(60).
004300     05  WK-APPLICABLE-SW            PIC X(01).
004400         88  WK-RULE-APPLIES             VALUE "Y".
004500         88  WK-RULE-NOT-APPLIC           VALUE "N".
004600     05  WK-SCAN-IDX                 PIC 9(2)   COMP.
004700     05  WK-DAY-PTR                  PIC 9(2)   COMP.
004800     05  WK-VALID-DAY-COUNT          PIC 9(2)   COMP.
004900     05  WK-COVERAGE-SUM             PIC S9(3)V9(4).
005000     05  WK-COVERAGE-AVG             PIC S9(1)V9(4).
005100     05  WK-EMIT-PATTERN-ID          PIC X(30).
005200     05  WK-EMIT-STATUS              PIC X(01).
005300     05  WK-EMIT-CONFIDENCE          PIC S9(1)V9(4).
005400     05  WK-EMIT-M1                  PIC S9(4)V9(2).
005500     05  WK-EMIT-M2                  PIC S9(4)V9(2).
005600     05  WK-EMIT-M3                  PIC S9(4)V9(2).
005700     05  WK-QUALIFY-COUNT            PIC 9(3)   COMP.
005800     05  WK-REQUIRED-COUNT           PIC 9(3)   COMP.
005900     05  WK-READING-IDX              PIC 9(3)   COMP.
006000     05  WK-SCAN2-IDX                PIC 9(3)   COMP.
006100     05  WK-BEFORE-SUM               PIC S9(5)V9(1).
006200     05  WK-BEFORE-COUNT             PIC 9(3)   COMP.
006300     05  WK-BEFORE-MEAN              PIC S9(3)V9(2).
006400     05  WK-AFTER-SUM                PIC S9(5)V9(1).
006500     05  WK-AFTER-COUNT              PIC 9(3)   COMP.
006600     05  WK-AFTER-MEAN               PIC S9(3)V9(2).
006700     05  WK-ELAPSED-MINUTES          PIC S9(5)V9(1).
006800     05  WK-DIFF-MEAN                PIC S9(3)V9(2).
006900     05  WK-STEP-FOUND-SW            PIC X(01) VALUE "N".
007000         88  WK-STEP-FOUND               VALUE "Y".
007100
007200 LINKAGE SECTION.
007300 COPY GLUWIND.
007400
007500 PROCEDURE DIVISION USING LK-WINDOW-DATA, LK-RULE-CONFIG,
007600         LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
007700
007800 000-MAIN-LOGIC.
007900     MOVE ZERO TO LK-DETECTION-COUNT.
008000     PERFORM 300-DATA-INSUFFICIENCY THRU 300-EXIT.
008100     PERFORM 310-SENSOR-SWAP-STEP   THRU 310-EXIT.
008200 000-EXIT.
008300     GOBACK.
008400
008500******************************************************************
008600* 300 - DATA INSUFFICIENCY  (LAST 14 VALIDATION DAYS, AVG COV)
008700******************************************************************
008800 300-DATA-INSUFFICIENCY.
008900     MOVE "data_insufficiency" TO WK-EMIT-PATTERN-ID.
009000     MOVE SPACES TO WK-RULE-CTX-TAG.
009100     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
009200     IF WK-RULE-NOT-APPLIC GO TO 300-EXIT END-IF.
009300     IF LK-DAY-COUNT < 14
009400         SET WK-EMIT-STATUS TO "I"
009500         MOVE ZERO TO WK-EMIT-CONFIDENCE
009600         MOVE ZERO TO WK-COVERAGE-AVG
009700         GO TO 300-WRITE
009800     END-IF.
009900     COMPUTE WK-DAY-PTR = LK-DAY-COUNT - 14 + 1.
010000     MOVE ZERO TO WK-COVERAGE-SUM.
010100     PERFORM 305-SUM-COVERAGE THRU 305-EXIT
010200             VARYING WK-SCAN-IDX FROM WK-DAY-PTR BY 1
010300             UNTIL WK-SCAN-IDX > LK-DAY-COUNT.
010400     COMPUTE WK-COVERAGE-AVG ROUNDED = WK-COVERAGE-SUM / 14.
010500     IF WK-COVERAGE-AVG < LK-MIN-DAY-COVERAGE
010600         SET WK-EMIT-STATUS TO "D"
010700         COMPUTE WK-EMIT-CONFIDENCE ROUNDED =
010800             ( LK-MIN-DAY-COVERAGE - WK-COVERAGE-AVG )
010900                 / LK-MIN-DAY-COVERAGE
011000         IF WK-EMIT-CONFIDENCE > 1
011100             MOVE 1 TO WK-EMIT-CONFIDENCE
011200         END-IF
011300         IF WK-EMIT-CONFIDENCE < 0
011400             MOVE ZERO TO WK-EMIT-CONFIDENCE
011500         END-IF
011600     ELSE
011700         SET WK-EMIT-STATUS TO "N"
011800         MOVE ZERO TO WK-EMIT-CONFIDENCE
011900     END-IF.
012000 300-WRITE.
012100     MOVE WK-COVERAGE-AVG TO WK-EMIT-M1.
012200     MOVE 14 TO WK-EMIT-M2.
012300     MOVE ZERO TO WK-EMIT-M3.
012400     PERFORM 951-EMIT-WITH-CONFIDENCE THRU 951-EXIT.
012500 300-EXIT.
012600     EXIT.
012700
012800 305-SUM-COVERAGE.
012900     ADD WD-COVERAGE-RATIO (WK-SCAN-IDX) TO WK-COVERAGE-SUM.
013000 305-EXIT.
013100     EXIT.
013200
013300******************************************************************
013400* 310 - SENSOR SWAP STEP CHANGE  (TRAILING/LEADING 60MIN MEANS)
013500******************************************************************
013600 310-SENSOR-SWAP-STEP.
013700     MOVE "sensor_swap_step_change" TO WK-EMIT-PATTERN-ID.
013800     MOVE SPACES TO WK-RULE-CTX-TAG.
013900     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
014000     IF WK-RULE-NOT-APPLIC GO TO 310-EXIT END-IF.
014100     IF LK-DAY-COUNT < 14
014200         SET WK-EMIT-STATUS TO "I"
014300         MOVE ZERO TO WK-QUALIFY-COUNT
014400         GO TO 310-WRITE
014500     END-IF.
014600     MOVE 1 TO WK-REQUIRED-COUNT.
014700     MOVE ZERO TO WK-QUALIFY-COUNT.
014800     PERFORM 315-CHECK-SWAP-DAY THRU 315-EXIT
014900             VARYING WK-DAY-PTR FROM 1 BY 1
015000             UNTIL WK-DAY-PTR > LK-DAY-COUNT.
015100     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
015200         SET WK-EMIT-STATUS TO "D"
015300     ELSE
015400         SET WK-EMIT-STATUS TO "N"
015500     END-IF.
015600 310-WRITE.
015700     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
015800     MOVE LK-DAY-COUNT TO WK-EMIT-M2.
015900     MOVE ZERO TO WK-EMIT-M3.
016000     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
016100 310-EXIT.
016200     EXIT.
016300
016400 315-CHECK-SWAP-DAY.
016500     IF WD-READING-COUNT (WK-DAY-PTR) < 6 GO TO 315-EXIT END-IF.
016600     SET WK-STEP-FOUND TO FALSE.
016700     MOVE "N" TO WK-STEP-FOUND-SW.
016800     PERFORM 320-CHECK-SWAP-READING THRU 320-EXIT
016900             VARYING WK-READING-IDX FROM 1 BY 1
017000             UNTIL WK-READING-IDX >
017100                   WD-READING-COUNT (WK-DAY-PTR)
017200                OR WK-STEP-FOUND.
017300     IF WK-STEP-FOUND
017400         ADD 1 TO WK-QUALIFY-COUNT
017500     END-IF.
017600 315-EXIT.
017700     EXIT.
017800
017900 320-CHECK-SWAP-READING.
018000*    TRAILING 60 MINUTES, WALKING BACKWARD FROM THE READING
018100*    JUST BEFORE THE CURRENT ONE, EXCLUDING THE CURRENT READING.
018200     MOVE ZERO TO WK-BEFORE-SUM.
018300     MOVE ZERO TO WK-BEFORE-COUNT.
018400     MOVE ZERO TO WK-ELAPSED-MINUTES.
018500     IF WK-READING-IDX > 1
018600         PERFORM 321-ACCUM-BEFORE THRU 321-EXIT
018700                 VARYING WK-SCAN2-IDX FROM WK-READING-IDX - 1
018800                 BY -1
018900                 UNTIL WK-SCAN2-IDX < 1
019000                    OR WK-ELAPSED-MINUTES > 60.0
019100     END-IF.
019200     IF WK-BEFORE-COUNT < 3 GO TO 320-EXIT END-IF.
019300     COMPUTE WK-BEFORE-MEAN ROUNDED =
019400         WK-BEFORE-SUM / WK-BEFORE-COUNT.
019500*    LEADING 60 MINUTES, WALKING FORWARD FROM THE READING JUST
019600*    AFTER THE CURRENT ONE, EXCLUDING THE CURRENT READING.
019700     MOVE ZERO TO WK-AFTER-SUM.
019800     MOVE ZERO TO WK-AFTER-COUNT.
019900     MOVE ZERO TO WK-ELAPSED-MINUTES.
020000     PERFORM 322-ACCUM-AFTER THRU 322-EXIT
020100             VARYING WK-SCAN2-IDX FROM WK-READING-IDX + 1 BY 1
020200             UNTIL WK-SCAN2-IDX >
020300                   WD-READING-COUNT (WK-DAY-PTR)
020400                OR WK-ELAPSED-MINUTES > 60.0.
020500     IF WK-AFTER-COUNT < 3 GO TO 320-EXIT END-IF.
020600     COMPUTE WK-AFTER-MEAN ROUNDED =
020700         WK-AFTER-SUM / WK-AFTER-COUNT.
020800     COMPUTE WK-DIFF-MEAN = WK-AFTER-MEAN - WK-BEFORE-MEAN.
020900     IF WK-DIFF-MEAN < ZERO
021000         COMPUTE WK-DIFF-MEAN = ZERO - WK-DIFF-MEAN
021100     END-IF.
021200     IF WK-DIFF-MEAN >= 25
021300         SET WK-STEP-FOUND TO TRUE
021400     END-IF.
021500 320-EXIT.
021600     EXIT.
021700
021800 321-ACCUM-BEFORE.
021900     ADD WR-INTERVAL (WK-DAY-PTR, WK-SCAN2-IDX)
022000         TO WK-ELAPSED-MINUTES.
022100     IF WK-ELAPSED-MINUTES <= 60.0
022200         ADD WR-GLUCOSE (WK-DAY-PTR, WK-SCAN2-IDX)
022300             TO WK-BEFORE-SUM
022400         ADD 1 TO WK-BEFORE-COUNT
022500     END-IF.
022600 321-EXIT.
022700     EXIT.
022800
022900 322-ACCUM-AFTER.
023000     ADD WR-INTERVAL (WK-DAY-PTR, WK-SCAN2-IDX - 1)
023100         TO WK-ELAPSED-MINUTES.
023200     IF WK-ELAPSED-MINUTES <= 60.0
023300         ADD WR-GLUCOSE (WK-DAY-PTR, WK-SCAN2-IDX)
023400             TO WK-AFTER-SUM
023500         ADD 1 TO WK-AFTER-COUNT
023600     END-IF.
023700 322-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* SHARED HELPER PARAGRAPHS
024200******************************************************************
024300 900-CHECK-APPLICABILITY.
024400     MOVE WK-RULE-CTX-TAG TO LK-CTX-RULE-CONTEXT.
024500     MOVE LK-CONTEXT-TEXT TO LK-CTX-PATIENT-CONTEXT.
024600     CALL "CTXCHK" USING LK-CTX-CHECK-PARMS.
024700     IF CTX-APPLICABLE
024800         SET WK-RULE-APPLIES TO TRUE
024900     ELSE
025000         SET WK-RULE-NOT-APPLIC TO TRUE
025100     END-IF.
025200 900-EXIT.
025300     EXIT.
025400
025500 950-EMIT-DETECTION.
025600     IF LK-DETECTION-COUNT < 20
025700         ADD 1 TO LK-DETECTION-COUNT
025800         MOVE WK-EMIT-PATTERN-ID
025900             TO DT-PATTERN-ID (LK-DETECTION-COUNT)
026000         MOVE WK-EMIT-STATUS TO DT-STATUS (LK-DETECTION-COUNT)
026100         MOVE WK-QUALIFY-COUNT
026200             TO DT-QUALIFYING-COUNT (LK-DETECTION-COUNT)
026300         MOVE WK-REQUIRED-COUNT
026400             TO DT-REQUIRED-COUNT (LK-DETECTION-COUNT)
026500         IF WK-EMIT-STATUS = "D" OR WK-EMIT-STATUS = "N"
026600             COMPUTE DT-CONFIDENCE (LK-DETECTION-COUNT) ROUNDED =
026700                 WK-QUALIFY-COUNT / WK-REQUIRED-COUNT
026800             IF DT-CONFIDENCE (LK-DETECTION-COUNT) > 1
026900                 MOVE 1 TO DT-CONFIDENCE (LK-DETECTION-COUNT)
027000             END-IF
027100         ELSE
027200             MOVE ZERO TO DT-CONFIDENCE (LK-DETECTION-COUNT)
027300         END-IF
027400         MOVE WK-EMIT-M1 TO DT-METRIC-1 (LK-DETECTION-COUNT)
027500         MOVE WK-EMIT-M2 TO DT-METRIC-2 (LK-DETECTION-COUNT)
027600         MOVE WK-EMIT-M3 TO DT-METRIC-3 (LK-DETECTION-COUNT)
027700     END-IF.
027800 950-EXIT.
027900     EXIT.
028000
028100 951-EMIT-WITH-CONFIDENCE.
028200*    DATA-INSUFFICIENCY COMPUTES ITS OWN CONFIDENCE DIRECTLY
028300*    FROM THE COVERAGE SHORTFALL RATHER THAN A QUALIFY/REQUIRED
028400*    RATIO, SO IT BYPASSES 950 AND LOADS THE ROW ITSELF.
028500     IF LK-DETECTION-COUNT < 20
028600         ADD 1 TO LK-DETECTION-COUNT
028700         MOVE WK-EMIT-PATTERN-ID
028800             TO DT-PATTERN-ID (LK-DETECTION-COUNT)
028900         MOVE WK-EMIT-STATUS TO DT-STATUS (LK-DETECTION-COUNT)
029000         MOVE 1 TO DT-QUALIFYING-COUNT (LK-DETECTION-COUNT)
029100         MOVE 1 TO DT-REQUIRED-COUNT (LK-DETECTION-COUNT)
029200         MOVE WK-EMIT-CONFIDENCE
029300             TO DT-CONFIDENCE (LK-DETECTION-COUNT)
029400         MOVE WK-EMIT-M1 TO DT-METRIC-1 (LK-DETECTION-COUNT)
029500         MOVE WK-EMIT-M2 TO DT-METRIC-2 (LK-DETECTION-COUNT)
029600         MOVE WK-EMIT-M3 TO DT-METRIC-3 (LK-DETECTION-COUNT)
029700     END-IF.
029800 951-EXIT.
029900     EXIT.
