000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GLURPT.
000300 AUTHOR. RITA BOWERS.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/20/92.
000600 DATE-COMPILED. 07/20/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          END-OF-RUN DETECTION SUMMARY REPORT.  READS THE
001300*          DETECTION FILE GLUENGIN PRODUCED AND, OPTIONALLY, A
001400*          LIST OF PATIENT IDS TO REPORT ON (IN THE ORDER THE
001500*          LIST WAS SUPPLIED).  PRINTS ONE BLOCK PER PATIENT
001600*          (PATTERNS RANKED BY HOW OFTEN THEY FIRED), A COHORT
001700*          ROLL-UP BLOCK, A PATIENTS-PER-PATTERN BLOCK, AND A
001800*          MISSING-PATIENTS BLOCK FOR ANY REQUESTED ID THAT
001900*          NEVER SHOWED UP IN THE DETECTION FILE AT ALL.
002000*
002100******************************************************************
002200
002300         DRIVING FILE            -   DDS0001.DETFILE
002400
002500         OPTIONAL FILE           -   DDS0001.PATLIST
002600
002700         OUTPUT FILE PRODUCED    -   DDS0001.RPTFILE
002800
002900         OUTPUT FILE PRODUCED    -   DDS0001.RPTCSV                 CGM126
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* MAINTENANCE LOG
003500*----------------------------------------------------------------*
003600* DATE     BY   TKT#     DESCRIPTION
003700* 07/20/92 RPB  CGM-032  ORIGINAL PROGRAM, BUILT FROM THE OLD
003800*                        PATIENT ROSTER PRINT SHAPE
003900* 09/23/96 RPB  CGM-088  ADDED THE METRIC COLUMNS TO THE
004000*                        PER-PATTERN DETAIL LINE
004100* 02/09/99 KLD  CGM-Y2K  ANALYSIS-DATE PRINT EDIT REVIEWED FOR
004200*                        CENTURY, NO CHANGE REQUIRED
004300* 04/03/00 RPB  CGM-101  ADDED THE PATIENTS-PER-PATTERN BLOCK
004400* 07/12/01 TWH  CGM-104  ADDED THE OPTIONAL PATIENT-LIST INPUT
004500*                        AND THE MISSING-PATIENTS BLOCK
004600* 09/22/03 TWH  CGM-126  ADDED THE RPTCSV OUTPUT FILE SO THE        CGM126
004700*                        PATIENT/PATTERN TALLY CAN BE PICKED UP     CGM126
004800*                        DOWNSTREAM WITHOUT SCREEN-SCRAPING THE     CGM126
004900*                        PRINTED REPORT                             CGM126
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT DETFILE
006400     ASSIGN TO UT-S-DETFILE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PATLIST
006900     ASSIGN TO UT-S-PATLIST
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS PFCODE.
007200
007300     SELECT RPTFILE
007400     ASSIGN TO UT-S-RPTFILE
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT RPTCSV                                                  CGM126
007900     ASSIGN TO UT-S-RPTCSV                                          CGM126
008000       ACCESS MODE IS SEQUENTIAL                                    CGM126
008100       FILE STATUS IS OFCODE.                                       CGM126
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300 FD  DETFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 85 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PATTERN-DETECTION.
009900 COPY GLUDETC.
010000
010100 FD  PATLIST
010200     RECORDING MODE IS V
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS PL-REC.
010500 01  PL-REC                      PIC X(20).
010600
010700 FD  RPTFILE
010800     RECORDING MODE IS V
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS RPT-LINE.
011100 01  RPT-LINE                    PIC X(132).
011200
011300 FD  RPTCSV                                                         CGM126
011400     RECORDING MODE IS F                                            CGM126
011500     LABEL RECORDS ARE STANDARD                                     CGM126
011600     RECORD CONTAINS 60 CHARACTERS                                  CGM126
011700     BLOCK CONTAINS 0 RECORDS                                       CGM126
011800     DATA RECORD IS REPORT-ROW.                                     CGM126
011900 COPY GLURRPT.                                                      CGM126
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  OFCODE                  PIC X(2).
012400         88 CODE-WRITE   VALUE SPACES.
012500     05  PFCODE                  PIC X(2).
012600         88 PATLIST-PRESENT VALUE SPACES.
012700
012800 01  FLAGS-AND-SWITCHES.
012900     05  MORE-DETECT-SW          PIC X(1) VALUE "Y".
013000         88  MORE-DETECT             VALUE "Y".
013100         88  NO-MORE-DETECT           VALUE "N".
013200     05  MORE-PATLIST-SW         PIC X(1) VALUE "Y".
013300         88  MORE-PATLIST             VALUE "Y".
013400         88  NO-MORE-PATLIST          VALUE "N".
013500     05  PATLIST-OPEN-SW         PIC X(1) VALUE "N".
013600         88  PATLIST-WAS-OPENED       VALUE "Y".
013700     05  FIRST-PATLIST-LINE-SW   PIC X(1) VALUE "Y".
013800         88  FIRST-PATLIST-LINE       VALUE "Y".
013900     05  HAVE-REQ-LIST-SW        PIC X(1) VALUE "N".
014000         88  HAVE-REQ-LIST            VALUE "Y".
014100
014200 01  PARA-NAME                  PIC X(20).
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05  DETECTIONS-READ         PIC 9(9)   COMP VALUE ZERO.
014600     05  WK-ACC-IDX              PIC 9(4)   COMP VALUE ZERO.
014700     05  WK-ACC-COUNT            PIC 9(4)   COMP VALUE ZERO.
014800     05  WK-PAT-ORDER-COUNT      PIC 9(4)   COMP VALUE ZERO.
014900     05  WK-REQ-COUNT            PIC 9(4)   COMP VALUE ZERO.
015000     05  WK-PPP-COUNT            PIC 9(2)   COMP VALUE ZERO.
015100     05  WK-COHORT-COUNT         PIC 9(2)   COMP VALUE ZERO.
015200     05  WK-BLOCK-ROW-COUNT      PIC 9(2)   COMP VALUE ZERO.
015300     05  WK-BLOCK-TOTAL          PIC 9(7)   COMP VALUE ZERO.
015400     05  WK-PAT-IDX              PIC 9(4)   COMP VALUE ZERO.
015500     05  WK-SORT-I               PIC 9(2)   COMP VALUE ZERO.
015600     05  WK-SORT-J               PIC 9(2)   COMP VALUE ZERO.
015700     05  WK-COHORT-GRAND-TOTAL   PIC 9(7)   COMP VALUE ZERO.
015800
015900******************************************************************
016000* TALLY OF EVERY (PATIENT, PATTERN) COMBINATION THAT HAS AT
016100* LEAST ONE DETECTED ROW.  BUILT WHILE DETFILE IS READ, THEN
016200* SLICED PER PATIENT AND RE-SLICED PER PATTERN FOR THE COHORT
016300* AND PATIENTS-PER-PATTERN BLOCKS.
016400******************************************************************
016500 01  WK-ACC-TABLE.
016600     05  WK-ACC-ENTRY OCCURS 1000 TIMES INDEXED BY AC-IDX.
016700         10  AC-PATIENT-ID       PIC X(12).
016800         10  AC-PATTERN-ID       PIC X(30).
016900         10  AC-DET-COUNT        PIC 9(5)   COMP.
017000         10  AC-DAY-COUNT        PIC 9(5)   COMP.
017100         10  AC-LAST-DATE        PIC 9(8).
017200
017300 01  WK-PAT-ORDER-TABLE.
017400     05  WK-PAT-ORDER-ENTRY OCCURS 500 TIMES INDEXED BY PO-IDX.
017500         10  PO-PATIENT-ID       PIC X(12).
017600
017700 01  WK-REQ-PATIENT-TABLE.
017800     05  WK-REQ-PATIENT-ENTRY OCCURS 500 TIMES INDEXED BY RQ-IDX.
017900         10  RQ-PATIENT-ID       PIC X(12).
018000         10  RQ-FOUND-SW         PIC X(01) VALUE "N".
018100             88  RQ-FOUND            VALUE "Y".
018200
018300 01  WK-COHORT-TABLE.
018400     05  WK-COHORT-ENTRY OCCURS 60 TIMES INDEXED BY CH-IDX.
018500         10  CH-PATTERN-ID       PIC X(30).
018600         10  CH-DET-COUNT        PIC 9(7)   COMP.
018700         10  CH-DAY-COUNT        PIC 9(7)   COMP.
018800
018900 01  WK-PPP-TABLE.
019000     05  WK-PPP-ENTRY OCCURS 60 TIMES INDEXED BY PP-IDX.
019100         10  PP-PATTERN-ID       PIC X(30).
019200         10  PP-PATIENT-COUNT    PIC 9(5)   COMP.
019300
019400******************************************************************
019500* ONE PATIENT'S BLOCK, PULLED FROM WK-ACC-TABLE AND SORTED BY
019600* DESCENDING DETECTION COUNT BEFORE IT IS PRINTED.
019700******************************************************************
019800 01  WK-BLOCK-TABLE.
019900     05  WK-BLOCK-ENTRY OCCURS 60 TIMES INDEXED BY BL-IDX.
020000         10  BL-PATTERN-ID       PIC X(30).
020100         10  BL-DET-COUNT        PIC 9(7)   COMP.
020200         10  BL-DAY-COUNT        PIC 9(7)   COMP.
020300 01  WK-BLOCK-TEMP.
020400     05  BT-PATTERN-ID           PIC X(30).
020500     05  BT-DET-COUNT            PIC 9(7)   COMP.
020600     05  BT-DAY-COUNT            PIC 9(7)   COMP.
020700
020800 01  WK-PRINT-LINES.
020900     05  WK-HEADER-LINE.
021000         10  FILLER              PIC X(01) VALUE SPACES.
021100         10  WK-HDR-TEXT         PIC X(60).
021200         10  FILLER              PIC X(71) VALUE SPACES.
021300     05  WK-DETAIL-LINE.
021400         10  FILLER              PIC X(03) VALUE SPACES.
021500         10  WK-DTL-PATTERN      PIC X(30).
021600         10  WK-DTL-COUNT        PIC ZZZZ9.
021700         10  FILLER              PIC X(02) VALUE SPACES.
021800         10  WK-DTL-DAYS         PIC ZZZZ9.
021900         10  FILLER              PIC X(88) VALUE SPACES.
022000     05  WK-PATIENT-LINE.
022100         10  FILLER              PIC X(01) VALUE SPACES.
022200         10  WK-PL-TEXT          PIC X(20).
022300         10  WK-PL-PATIENT       PIC X(12).
022400         10  FILLER              PIC X(02) VALUE SPACES.
022500         10  WK-PL-TOTAL         PIC ZZZZZZ9.
022600         10  FILLER              PIC X(87) VALUE SPACES.
022700     05  WK-MISSING-LINE.
022800         10  FILLER              PIC X(03) VALUE SPACES.
022900         10  WK-MISS-PATIENT     PIC X(12).
023000         10  FILLER              PIC X(117) VALUE SPACES.
023100
023200 COPY GLUABND.
023300
023400 PROCEDURE DIVISION.
023500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023600     PERFORM 100-BUILD-REQUESTED-LIST THRU 100-EXIT.
023700     PERFORM 200-ACCUMULATE-DETECTIONS THRU 200-EXIT.
023800     PERFORM 250-WRITE-CSV-ROWS THRU 250-EXIT.                      CGM126
023900     PERFORM 300-PRINT-PATIENT-BLOCKS THRU 300-EXIT.
024000     PERFORM 400-PRINT-COHORT-BLOCK THRU 400-EXIT.
024100     PERFORM 450-PRINT-PPP-BLOCK THRU 450-EXIT.
024200     PERFORM 480-PRINT-MISSING-BLOCK THRU 480-EXIT.
024300     PERFORM 999-CLEANUP THRU 999-EXIT.
024400     MOVE +0 TO RETURN-CODE.
024500     GOBACK.
024600
024700 000-HOUSEKEEPING.
024800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024900     DISPLAY "******** BEGIN JOB GLURPT ********".
025000     OPEN INPUT DETFILE.
025100     OPEN OUTPUT RPTFILE, RPTCSV, SYSOUT.                           CGM126
025200     PERFORM 810-OPEN-PATLIST THRU 810-EXIT.
025300 000-EXIT.
025400     EXIT.
025500
025600 100-BUILD-REQUESTED-LIST.
025700*    IF THE OPTIONAL PATIENT-LIST FILE OPENED CLEAN, LOAD IT --
025800*    A LEADING HEADER LINE OF "PATIENT_ID" OR "ID" IS SKIPPED.
025900     IF NOT PATLIST-WAS-OPENED
026000         GO TO 100-EXIT
026100     END-IF.
026200     SET HAVE-REQ-LIST TO TRUE.
026300     PERFORM 105-READ-ONE-PATLIST THRU 105-EXIT.
026400     PERFORM 110-LOAD-ONE-PATLIST THRU 110-EXIT
026500             UNTIL NO-MORE-PATLIST.
026600 100-EXIT.
026700     EXIT.
026800
026900 105-READ-ONE-PATLIST.
027000     READ PATLIST
027100         AT END MOVE "N" TO MORE-PATLIST-SW
027200         GO TO 105-EXIT
027300     END-READ.
027400 105-EXIT.
027500     EXIT.
027600
027700 110-LOAD-ONE-PATLIST.
027800     IF FIRST-PATLIST-LINE
027900         MOVE "N" TO FIRST-PATLIST-LINE-SW
028000         IF PL-REC (1:10) = "patient_id" OR PL-REC (1:2) = "id"
028100             PERFORM 105-READ-ONE-PATLIST THRU 105-EXIT
028200             GO TO 110-EXIT
028300         END-IF
028400     END-IF.
028500     IF WK-REQ-COUNT < 500
028600         ADD 1 TO WK-REQ-COUNT
028700         MOVE PL-REC (1:12) TO RQ-PATIENT-ID (WK-REQ-COUNT)
028800         MOVE "N" TO RQ-FOUND-SW (WK-REQ-COUNT)
028900     END-IF.
029000     PERFORM 105-READ-ONE-PATLIST THRU 105-EXIT.
029100 110-EXIT.
029200     EXIT.
029300
029400 200-ACCUMULATE-DETECTIONS.
029500     PERFORM 210-READ-ONE-DETECTION THRU 210-EXIT.
029600     PERFORM 220-ACCUMULATE-ONE THRU 220-EXIT
029700             UNTIL NO-MORE-DETECT.
029800 200-EXIT.
029900     EXIT.
030000
030100 210-READ-ONE-DETECTION.
030200     READ DETFILE
030300         AT END MOVE "N" TO MORE-DETECT-SW
030400         GO TO 210-EXIT
030500     END-READ.
030600     ADD 1 TO DETECTIONS-READ.
030700 210-EXIT.
030800     EXIT.
030900
031000 220-ACCUMULATE-ONE.
031100     IF PD-DETECTED
031200         PERFORM 225-REMEMBER-PATIENT-ORDER THRU 225-EXIT
031300         PERFORM 230-ACCUMULATE-ACC-ROW THRU 230-EXIT
031400     END-IF.
031500     PERFORM 210-READ-ONE-DETECTION THRU 210-EXIT.
031600 220-EXIT.
031700     EXIT.
031800
031900 250-WRITE-CSV-ROWS.                                                CGM126
032000*    CGM-126 -- ONE REPORT-ROW PER (PATIENT, PATTERN) TALLY,        CGM126
032100*    ALONGSIDE THE PRINTED BLOCKS, FOR DOWNSTREAM PC-SIDE PICKUP.   CGM126
032200     PERFORM 255-WRITE-ONE-CSV-ROW THRU 255-EXIT                    CGM126
032300             VARYING WK-ACC-IDX FROM 1 BY 1                         CGM126
032400             UNTIL WK-ACC-IDX > WK-ACC-COUNT.                       CGM126
032500 250-EXIT.                                                          CGM126
032600     EXIT.                                                          CGM126
032700                                                                    CGM126
032800 255-WRITE-ONE-CSV-ROW.                                             CGM126
032900     INITIALIZE REPORT-ROW.                                         CGM126
033000     MOVE AC-PATIENT-ID (WK-ACC-IDX) TO RR-PATIENT-ID.              CGM126
033100     MOVE AC-PATTERN-ID (WK-ACC-IDX) TO RR-PATTERN-ID.              CGM126
033200     MOVE AC-DET-COUNT (WK-ACC-IDX)  TO RR-DETECTION-COUNT.         CGM126
033300     MOVE AC-DAY-COUNT (WK-ACC-IDX)  TO RR-DAY-COUNT.               CGM126
033400     WRITE REPORT-ROW.                                              CGM126
033500 255-EXIT.                                                          CGM126
033600     EXIT.
033700
033800 225-REMEMBER-PATIENT-ORDER.
033900     SET PO-IDX TO 1.
034000     SEARCH WK-PAT-ORDER-ENTRY
034100         AT END
034200             IF WK-PAT-ORDER-COUNT < 500
034300                 ADD 1 TO WK-PAT-ORDER-COUNT
034400                 SET PO-IDX TO WK-PAT-ORDER-COUNT
034500                 MOVE PD-PATIENT-ID TO PO-PATIENT-ID (PO-IDX)
034600             END-IF
034700         WHEN PO-PATIENT-ID (PO-IDX) = PD-PATIENT-ID
034800             CONTINUE
034900     END-SEARCH.
035000 225-EXIT.
035100     EXIT.
035200
035300 230-ACCUMULATE-ACC-ROW.
035400     SET AC-IDX TO 1.
035500     SEARCH WK-ACC-ENTRY
035600         AT END
035700             PERFORM 235-NEW-ACC-ROW THRU 235-EXIT
035800         WHEN AC-PATIENT-ID (AC-IDX) = PD-PATIENT-ID
035900           AND AC-PATTERN-ID (AC-IDX) = PD-PATTERN-ID
036000             PERFORM 240-BUMP-ACC-ROW THRU 240-EXIT
036100     END-SEARCH.
036200 230-EXIT.
036300     EXIT.
036400
036500 235-NEW-ACC-ROW.
036600     IF WK-ACC-COUNT < 1000
036700         ADD 1 TO WK-ACC-COUNT
036800         SET AC-IDX TO WK-ACC-COUNT
036900         MOVE PD-PATIENT-ID TO AC-PATIENT-ID (AC-IDX)
037000         MOVE PD-PATTERN-ID TO AC-PATTERN-ID (AC-IDX)
037100         MOVE 1 TO AC-DET-COUNT (AC-IDX)
037200         MOVE 1 TO AC-DAY-COUNT (AC-IDX)
037300         MOVE PD-ANALYSIS-DATE TO AC-LAST-DATE (AC-IDX)
037400         PERFORM 245-BUMP-PPP-ROW THRU 245-EXIT
037500     END-IF.
037600 235-EXIT.
037700     EXIT.
037800
037900 240-BUMP-ACC-ROW.
038000     ADD 1 TO AC-DET-COUNT (AC-IDX).
038100     IF PD-ANALYSIS-DATE NOT = AC-LAST-DATE (AC-IDX)
038200         ADD 1 TO AC-DAY-COUNT (AC-IDX)
038300         MOVE PD-ANALYSIS-DATE TO AC-LAST-DATE (AC-IDX)
038400     END-IF.
038500 240-EXIT.
038600     EXIT.
038700
038800 245-BUMP-PPP-ROW.
038900     SET PP-IDX TO 1.
039000     SEARCH WK-PPP-ENTRY
039100         AT END
039200             IF WK-PPP-COUNT < 60
039300                 ADD 1 TO WK-PPP-COUNT
039400                 SET PP-IDX TO WK-PPP-COUNT
039500                 MOVE PD-PATTERN-ID TO PP-PATTERN-ID (PP-IDX)
039600                 MOVE 1 TO PP-PATIENT-COUNT (PP-IDX)
039700             END-IF
039800         WHEN PP-PATTERN-ID (PP-IDX) = PD-PATTERN-ID
039900             ADD 1 TO PP-PATIENT-COUNT (PP-IDX)
040000     END-SEARCH.
040100 245-EXIT.
040200     EXIT.
040300
040400 300-PRINT-PATIENT-BLOCKS.
040500     MOVE "PATIENT DETECTION SUMMARY" TO WK-HDR-TEXT.
040600     WRITE RPT-LINE FROM WK-HEADER-LINE.
040700     IF HAVE-REQ-LIST
040800         PERFORM 310-PRINT-REQ-PATIENT-BLOCK THRU 310-EXIT
040900                 VARYING RQ-IDX FROM 1 BY 1
041000                 UNTIL RQ-IDX > WK-REQ-COUNT
041100     ELSE
041200         PERFORM 320-PRINT-ORDER-PATIENT-BLOCK THRU 320-EXIT
041300                 VARYING PO-IDX FROM 1 BY 1
041400                 UNTIL PO-IDX > WK-PAT-ORDER-COUNT
041500     END-IF.
041600 300-EXIT.
041700     EXIT.
041800
041900 310-PRINT-REQ-PATIENT-BLOCK.
042000     SET AC-IDX TO 1.
042100     SEARCH WK-ACC-ENTRY
042200         AT END CONTINUE
042300         WHEN AC-PATIENT-ID (AC-IDX) = RQ-PATIENT-ID (RQ-IDX)
042400             SET RQ-FOUND (RQ-IDX) TO TRUE
042500             PERFORM 330-PRINT-ONE-PATIENT-BLOCK THRU 330-EXIT
042600     END-SEARCH.
042700 310-EXIT.
042800     EXIT.
042900
043000 320-PRINT-ORDER-PATIENT-BLOCK.
043100     PERFORM 330-PRINT-ONE-PATIENT-BLOCK THRU 330-EXIT.
043200 320-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600* COMMON PER-PATIENT PRINT ROUTINE.  USES WHICHEVER OF RQ-IDX OR
043700* PO-IDX IS CURRENTLY ACTIVE -- ONLY ONE OF THE TWO OUTER LOOPS
043800* RUNS IN A GIVEN PASS, SO THE PATIENT ID IS PICKED UP FROM
043900* WHICHEVER TABLE ENTRY WAS JUST MATCHED OR VISITED.
044000******************************************************************
044100 330-PRINT-ONE-PATIENT-BLOCK.
044200     IF HAVE-REQ-LIST
044300         MOVE RQ-PATIENT-ID (RQ-IDX) TO WK-PL-PATIENT
044400     ELSE
044500         MOVE PO-PATIENT-ID (PO-IDX) TO WK-PL-PATIENT
044600     END-IF.
044700     MOVE ZERO TO WK-BLOCK-ROW-COUNT.
044800     MOVE ZERO TO WK-BLOCK-TOTAL.
044900     PERFORM 335-COLLECT-BLOCK-ROW THRU 335-EXIT
045000             VARYING AC-IDX FROM 1 BY 1
045100             UNTIL AC-IDX > WK-ACC-COUNT.
045200     IF WK-BLOCK-ROW-COUNT = ZERO
045300         GO TO 330-EXIT
045400     END-IF.
045500     PERFORM 340-SORT-BLOCK-TABLE THRU 340-EXIT
045600             VARYING WK-SORT-I FROM 1 BY 1
045700             UNTIL WK-SORT-I > WK-BLOCK-ROW-COUNT.
045800     MOVE "PATIENT" TO WK-PL-TEXT.
045900     MOVE WK-BLOCK-TOTAL TO WK-PL-TOTAL.
046000     WRITE RPT-LINE FROM WK-PATIENT-LINE.
046100     PERFORM 350-PRINT-BLOCK-DETAIL THRU 350-EXIT
046200             VARYING BL-IDX FROM 1 BY 1
046300             UNTIL BL-IDX > WK-BLOCK-ROW-COUNT.
046400 330-EXIT.
046500     EXIT.
046600
046700 335-COLLECT-BLOCK-ROW.
046800     IF AC-PATIENT-ID (AC-IDX) = WK-PL-PATIENT
046900       AND WK-BLOCK-ROW-COUNT < 60
047000         ADD 1 TO WK-BLOCK-ROW-COUNT
047100         MOVE AC-PATTERN-ID (AC-IDX)
047200             TO BL-PATTERN-ID (WK-BLOCK-ROW-COUNT)
047300         MOVE AC-DET-COUNT (AC-IDX)
047400             TO BL-DET-COUNT (WK-BLOCK-ROW-COUNT)
047500         MOVE AC-DAY-COUNT (AC-IDX)
047600             TO BL-DAY-COUNT (WK-BLOCK-ROW-COUNT)
047700         ADD AC-DET-COUNT (AC-IDX) TO WK-BLOCK-TOTAL
047800     END-IF.
047900 335-EXIT.
048000     EXIT.
048100
048200 340-SORT-BLOCK-TABLE.
048300     PERFORM 345-SORT-BLOCK-INNER THRU 345-EXIT
048400             VARYING WK-SORT-J FROM 1 BY 1
048500             UNTIL WK-SORT-J > WK-BLOCK-ROW-COUNT - WK-SORT-I.
048600 340-EXIT.
048700     EXIT.
048800
048900 345-SORT-BLOCK-INNER.
049000     SET BL-IDX TO WK-SORT-J.
049100     IF BL-DET-COUNT (BL-IDX) < BL-DET-COUNT (BL-IDX + 1)
049200         MOVE BL-PATTERN-ID (BL-IDX) TO BT-PATTERN-ID
049300         MOVE BL-DET-COUNT (BL-IDX) TO BT-DET-COUNT
049400         MOVE BL-DAY-COUNT (BL-IDX) TO BT-DAY-COUNT
049500         MOVE BL-PATTERN-ID (BL-IDX + 1) TO BL-PATTERN-ID (BL-IDX)
049600         MOVE BL-DET-COUNT (BL-IDX + 1) TO BL-DET-COUNT (BL-IDX)
049700         MOVE BL-DAY-COUNT (BL-IDX + 1) TO BL-DAY-COUNT (BL-IDX)
049800         MOVE BT-PATTERN-ID TO BL-PATTERN-ID (BL-IDX + 1)
049900         MOVE BT-DET-COUNT TO BL-DET-COUNT (BL-IDX + 1)
050000         MOVE BT-DAY-COUNT TO BL-DAY-COUNT (BL-IDX + 1)
050100     END-IF.
050200 345-EXIT.
050300     EXIT.
050400
050500 350-PRINT-BLOCK-DETAIL.
050600     MOVE BL-PATTERN-ID (BL-IDX) TO WK-DTL-PATTERN.
050700     MOVE BL-DET-COUNT (BL-IDX) TO WK-DTL-COUNT.
050800     MOVE BL-DAY-COUNT (BL-IDX) TO WK-DTL-DAYS.
050900     WRITE RPT-LINE FROM WK-DETAIL-LINE.
051000 350-EXIT.
051100     EXIT.
051200
051300 400-PRINT-COHORT-BLOCK.
051400     MOVE ZERO TO WK-COHORT-COUNT.
051500     MOVE ZERO TO WK-COHORT-GRAND-TOTAL.
051600     PERFORM 410-BUILD-COHORT-ROW THRU 410-EXIT
051700             VARYING AC-IDX FROM 1 BY 1
051800             UNTIL AC-IDX > WK-ACC-COUNT.
051900     MOVE "COHORT ROLL-UP" TO WK-HDR-TEXT.
052000     WRITE RPT-LINE FROM WK-HEADER-LINE.
052100     PERFORM 420-SORT-COHORT-TABLE THRU 420-EXIT
052200             VARYING WK-SORT-I FROM 1 BY 1
052300             UNTIL WK-SORT-I > WK-COHORT-COUNT.
052400     PERFORM 430-PRINT-COHORT-ROW THRU 430-EXIT
052500             VARYING CH-IDX FROM 1 BY 1
052600             UNTIL CH-IDX > WK-COHORT-COUNT.
052700 400-EXIT.
052800     EXIT.
052900
053000 410-BUILD-COHORT-ROW.
053100     SET CH-IDX TO 1.
053200     SEARCH WK-COHORT-ENTRY
053300         AT END
053400             IF WK-COHORT-COUNT < 60
053500                 ADD 1 TO WK-COHORT-COUNT
053600                 SET CH-IDX TO WK-COHORT-COUNT
053700                 MOVE AC-PATTERN-ID (AC-IDX)
053800                     TO CH-PATTERN-ID (CH-IDX)
053900                 MOVE AC-DET-COUNT (AC-IDX)
054000                     TO CH-DET-COUNT (CH-IDX)
054100                 MOVE AC-DAY-COUNT (AC-IDX)
054200                     TO CH-DAY-COUNT (CH-IDX)
054300             END-IF
054400         WHEN CH-PATTERN-ID (CH-IDX) = AC-PATTERN-ID (AC-IDX)
054500             ADD AC-DET-COUNT (AC-IDX) TO CH-DET-COUNT (CH-IDX)
054600             ADD AC-DAY-COUNT (AC-IDX) TO CH-DAY-COUNT (CH-IDX)
054700     END-SEARCH.
054800 410-EXIT.
054900     EXIT.
055000
055100 420-SORT-COHORT-TABLE.
055200     PERFORM 425-SORT-COHORT-INNER THRU 425-EXIT
055300             VARYING WK-SORT-J FROM 1 BY 1
055400             UNTIL WK-SORT-J > WK-COHORT-COUNT - WK-SORT-I.
055500 420-EXIT.
055600     EXIT.
055700
055800 425-SORT-COHORT-INNER.
055900     SET CH-IDX TO WK-SORT-J.
056000     IF CH-DET-COUNT (CH-IDX) < CH-DET-COUNT (CH-IDX + 1)
056100         MOVE CH-PATTERN-ID (CH-IDX) TO BT-PATTERN-ID
056200         MOVE CH-DET-COUNT (CH-IDX) TO BT-DET-COUNT
056300         MOVE CH-DAY-COUNT (CH-IDX) TO BT-DAY-COUNT
056400         MOVE CH-PATTERN-ID (CH-IDX + 1) TO CH-PATTERN-ID (CH-IDX)
056500         MOVE CH-DET-COUNT (CH-IDX + 1) TO CH-DET-COUNT (CH-IDX)
056600         MOVE CH-DAY-COUNT (CH-IDX + 1) TO CH-DAY-COUNT (CH-IDX)
056700         MOVE BT-PATTERN-ID TO CH-PATTERN-ID (CH-IDX + 1)
056800         MOVE BT-DET-COUNT TO CH-DET-COUNT (CH-IDX + 1)
056900         MOVE BT-DAY-COUNT TO CH-DAY-COUNT (CH-IDX + 1)
057000     END-IF.
057100 425-EXIT.
057200     EXIT.
057300
057400 430-PRINT-COHORT-ROW.
057500     MOVE CH-PATTERN-ID (CH-IDX) TO WK-DTL-PATTERN.
057600     MOVE CH-DET-COUNT (CH-IDX) TO WK-DTL-COUNT.
057700     MOVE CH-DAY-COUNT (CH-IDX) TO WK-DTL-DAYS.
057800     WRITE RPT-LINE FROM WK-DETAIL-LINE.
057900 430-EXIT.
058000     EXIT.
058100
058200 450-PRINT-PPP-BLOCK.
058300     MOVE "PATIENTS PER PATTERN" TO WK-HDR-TEXT.
058400     WRITE RPT-LINE FROM WK-HEADER-LINE.
058500     PERFORM 460-PRINT-ONE-PPP-ROW THRU 460-EXIT
058600             VARYING PP-IDX FROM 1 BY 1
058700             UNTIL PP-IDX > WK-PPP-COUNT.
058800 450-EXIT.
058900     EXIT.
059000
059100 460-PRINT-ONE-PPP-ROW.
059200     MOVE PP-PATTERN-ID (PP-IDX) TO WK-DTL-PATTERN.
059300     MOVE PP-PATIENT-COUNT (PP-IDX) TO WK-DTL-COUNT.
059400     MOVE ZERO TO WK-DTL-DAYS.
059500     WRITE RPT-LINE FROM WK-DETAIL-LINE.
059600 460-EXIT.
059700     EXIT.
059800
059900 480-PRINT-MISSING-BLOCK.
060000     IF NOT HAVE-REQ-LIST GO TO 480-EXIT END-IF.
060100     MOVE "MISSING PATIENTS" TO WK-HDR-TEXT.
060200     WRITE RPT-LINE FROM WK-HEADER-LINE.
060300     PERFORM 485-PRINT-ONE-MISSING THRU 485-EXIT
060400             VARYING RQ-IDX FROM 1 BY 1
060500             UNTIL RQ-IDX > WK-REQ-COUNT.
060600 480-EXIT.
060700     EXIT.
060800
060900 485-PRINT-ONE-MISSING.
061000     IF NOT RQ-FOUND (RQ-IDX)
061100         MOVE RQ-PATIENT-ID (RQ-IDX) TO WK-MISS-PATIENT
061200         WRITE RPT-LINE FROM WK-MISSING-LINE
061300     END-IF.
061400 485-EXIT.
061500     EXIT.
061600
061700 810-OPEN-PATLIST.
061800     MOVE "810-OPEN-PATLIST" TO PARA-NAME.
061900     OPEN INPUT PATLIST.
062000     IF PATLIST-PRESENT
062100         SET PATLIST-WAS-OPENED TO TRUE
062200     ELSE
062300         MOVE "N" TO MORE-PATLIST-SW
062400     END-IF.
062500 810-EXIT.
062600     EXIT.
062700
062800 850-CLOSE-FILES.
062900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063000     CLOSE DETFILE, RPTFILE, RPTCSV, SYSOUT.                        CGM126
063100     IF PATLIST-WAS-OPENED
063200         CLOSE PATLIST
063300     END-IF.
063400 850-EXIT.
063500     EXIT.
063600
063700 999-CLEANUP.
063800     MOVE "999-CLEANUP" TO PARA-NAME.
063900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064000     DISPLAY "** DETECTION RECORDS READ **".
064100     DISPLAY DETECTIONS-READ.
064200     DISPLAY "******** NORMAL END OF JOB GLURPT ********".
064300 999-EXIT.
064400     EXIT.
064500
064600 1000-ABEND-RTN.
064700     MOVE PARA-NAME TO AB-PARA-NAME.
064800     WRITE SYSOUT-REC FROM ABEND-REC.
064900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065000     DISPLAY "*** ABNORMAL END OF JOB - GLURPT ***" UPON CONSOLE.
065100     DIVIDE ZERO-VAL INTO ONE-VAL.
