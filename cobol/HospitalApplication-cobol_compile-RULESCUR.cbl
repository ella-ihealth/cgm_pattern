000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULESCUR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/04/93.
000600 DATE-COMPILED. 01/04/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.
001100*     THE "CURRENT" GLUCOSE PATTERN RULE SET.  CALLED ONCE PER
001200*     PATIENT PER DAY BY GLUENGIN, ONE PARAGRAPH PER PATTERN,
001300*     SAME SEQUENTIAL SEARCH-CHAIN SHAPE THE TREATMENT-SEARCH
001400*     JOB USED TO WALK ITS CRITERIA LIST.  EACH PARAGRAPH BUILDS
001500*     ITS OWN ELIGIBLE-DAY LIST OUT OF LK-WINDOW-DATA, LEANS ON
001600*     GLUUTIL FOR THE TIME-SLICE/MINUTE/CV/RUN ARITHMETIC, AND
001700*     APPENDS ONE ROW TO LK-DETECTION-TABLE.
001800*----------------------------------------------------------------*
001900* MAINTENANCE LOG
002000*----------------------------------------------------------------*
002100* DATE     BY   TKT#     DESCRIPTION
002200* 01/04/93 JS   CGM-050  ORIGINAL PROGRAM, BUILT FROM THE OLD
002300*                        TREATMENT SEARCH CRITERIA CHAIN
002400* 06/18/94 JS   CGM-058  ADDED THE THREE NIGHT-WINDOW HYPO RULES
002500* 02/02/96 RPB  CGM-086  ADDED DAWN PHENOMENON, SOMOGYI, FREQUENT
002600*                        HYPOGLYCEMIA AND VARIABILITY RULES
002700* 09/09/97 RPB  CGM-095  ADDED THE FOUR SPIKE/PEAK SHAPE RULES --
002800*                        429/440/450 ORIGINALLY USED A SIMPLIFIED
002900*                        PEAK-VS-BASELINE TEST IN PLACE OF THE
003000*                        PC-SIDE SMOOTHING ALGORITHM (SEE THE
003100*                        CGM-129 ENTRY BELOW FOR THE REWORK)
003200* 02/09/99 KLD  CGM-Y2K  ELIGIBLE-DAY WINDOW REVIEWED, ALL DATE
003300*                        WORK IS FULL CCYYMMDD, NO CHANGE NEEDED
003400* 04/03/00 RPB  CGM-101  ADDED DAY-TO-DAY VARIABILITY RULE
003500* 07/12/01 TWH  CGM-104  SWITCHED ALL RULES OVER TO LK-UTIL-PARMS
003600*                        DISPATCH INSTEAD OF IN-LINE ARITHMETIC
003700* 05/06/03 TWH  CGM-119  ADDED APPLICABILITY CHECK AHEAD OF EVERY
003800*                        RULE PARAGRAPH PER THE CTXCHK ROLLOUT
003900* 09/22/03 TWH  CGM-126  AUDIT AGAINST THE CLINICAL SPEC TURNED UP  CGM126
004000*                        FIVE RULES WHOSE ARITHMETIC HAD DRIFTED    CGM126
004100*                        FROM THE WRITTEN CRITERIA -- REWORKED      CGM126
004200*                        OVERNIGHT COMPRESSION LOW (SPAN/EDGE/DROP  CGM126
004300*                        RATE TEST, NOT LONGEST-RUN), OVERNIGHT     CGM126
004400*                        HYPERGLYCEMIA (RATIO OF WINDOW MINUTES,    CGM126
004500*                        NOT A FLAT FLOOR), SOMOGYI (CORRECT NADIR  CGM126
004600*                        WINDOW AND FASTING-READING CHECK), FREQUE  CGM126
004700*                        HYPOGLYCEMIA (ADDED THE 40% RATIO GATE) A  CGM126
004800*                        DAY-TO-DAY VARIABILITY (WEEKEND POOLED BY  CGM126
004900*                        ISO WEEK INSTEAD OF PER-DAY DELTA)         CGM126
005000* 11/10/03 TWH  CGM-129  430/440/450 (SPIKE, EVENING SPIKE AND      CGM129
005100*                        PLATEAU SPIKE) WERE STILL RUNNING THE      CGM129
005200*                        OLD SIMPLIFIED PEAK-VS-BASELINE TEST NOTED CGM129
005300*                        BACK IN THE 09/09/97 ENTRY.  THE PC-SIDE   CGM129
005400*                        SMOOTHING LIBRARY GOT PORTED OVER AS A     CGM129
005500*                        HAND-ROLLED CENTERED MOVING AVERAGE / FI-  CGM129
005600*                        NITE-DIFFERENCE DERIVATIVE (SEE THE 490-   CGM129
005700*                        536 PARAGRAPHS), SO ALL THREE RULES NOW    CGM129
005800*                        RUN THE REAL SMOOTH/BASELINE/PEAK/RECOVERY CGM129
005900*                        LOGIC.  430 ALSO PICKED UP THE RECOVERY-   CGM129
006000*                        AND-RESUME SCAN IT WAS MISSING.            CGM129
006100* 11/24/03 TWH  CGM-131  460 (DUAL PEAK) WAS RUNNING A BARE THREE-
006200*                        STATE MACHINE OVER THE RAW READINGS --
006300*                        FIRST >180 READING WAS PEAK1, FIRST >=20
006400*                        DROP WAS THE TROUGH, FIRST >=30 REBOUND
006500*                        WAS PEAK2, NO OTHER CANDIDATE EVER TRIED.
006600*                        REBUILT ON THE SAME SMOOTHED SERIES 445/
006700*                        455 USE, WITH A REAL LOCAL-MAXIMA/MINIMA
006800*                        SEARCH THAT TRIES EVERY VALID PEAK1/
006900*                        TROUGH/PEAK2 TRIPLE AND KEEPS THE ONE
007000*                        WITH THE LARGEST SECONDARY RISE.
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 WORKING-STORAGE SECTION.
008500 01  WORK-FIELDS.
008600     05  WK-RULE-CTX-TAG             PIC X(60).
008700     05  WK-APPLICABLE-SW            PIC X(01).
008800         88  WK-RULE-APPLIES             VALUE "Y".
008900         88  WK-RULE-NOT-APPLIC           VALUE "N".
009000     05  WK-ANALYSIS-WIN             PIC 9(2)   COMP.
009100     05  WK-ELIGIBLE-COUNT           PIC 9(2)   COMP.
009200     05  WK-ELIGIBLE-IDX-TABLE OCCURS 30 TIMES PIC 9(2) COMP.
009300     05  WK-ELIG-IDX                 PIC 9(2)   COMP.
009400     05  WK-SCAN-IDX                 PIC 9(2)   COMP.
009500     05  WK-DAY-PTR                  PIC 9(2)   COMP.
009600     05  WK-QUALIFY-COUNT            PIC 9(2)   COMP.
009700     05  WK-REQUIRED-COUNT           PIC 9(3)   COMP.
009800     05  WK-DAY-QUALIFIES-SW         PIC X(01).
009900         88  WK-DAY-QUALIFIES            VALUE "Y".
010000         88  WK-DAY-NOT-QUALIFIED         VALUE "N".
010100     05  WK-SLICE-START-HR           PIC S9(2)V9(2).
010200     05  WK-SLICE-END-HR             PIC S9(2)V9(2).
010300     05  WK-THRESH-VALUE             PIC S9(3)V9(2).
010400     05  WK-THRESH-DIR               PIC X(01).
010500         88  WK-THRESH-LOW                VALUE "L".
010600         88  WK-THRESH-HIGH               VALUE "H".
010700     05  WK-MIN-MINUTES-NEEDED       PIC S9(5)V9(1).
010800     05  WK-EMIT-PATTERN-ID          PIC X(30).
010900     05  WK-EMIT-STATUS              PIC X(01).
011000     05  WK-EMIT-M1                  PIC S9(4)V9(2).
011100     05  WK-EMIT-M2                  PIC S9(4)V9(2).
011200     05  WK-EMIT-M3                  PIC S9(4)V9(2).
011300     05  WK-READING-IDX              PIC 9(3)   COMP.
011400     05  WK-LOOKAHEAD-IDX            PIC 9(3)   COMP.
011500     05  WK-CUM-MINUTES              PIC S9(5)V9(1).
011600     05  WK-BASELINE-VALUE           PIC S9(3)V9(1).
011700     05  WK-PEAK-VALUE               PIC S9(3)V9(1).
011800     05  WK-TROUGH-VALUE             PIC S9(3)V9(1).
011900     05  WK-SPIKE-COUNT              PIC 9(2)   COMP.
012000     05  WK-CV-SUM                   PIC S9(5)V9(4).
012100     05  WK-CV-DAYS                  PIC 9(2)   COMP.
012200     05  WK-CV-MEAN-BASELINE         PIC S9(3)V9(4).
012300     05  WK-WEEKDAY-COUNT            PIC 9(2)   COMP.
012400     05  WK-WEEKEND-COUNT            PIC 9(2)   COMP.
012500     05  WK-FIRST-LOW-IDX            PIC 9(3)   COMP.               CGM126
012600     05  WK-LAST-LOW-IDX             PIC 9(3)   COMP.               CGM126
012700     05  WK-SPAN-MINUTES             PIC S9(5)V9(1).                CGM126
012800     05  WK-BEFORE-VALUE             PIC S9(3)V9(2).                CGM126
012900     05  WK-AFTER-VALUE              PIC S9(3)V9(2).                CGM126
013000     05  WK-DROP-RATE                PIC S9(5)V9(2).                CGM126
013100     05  WK-RECOVER-RATE             PIC S9(5)V9(2).                CGM126
013200     05  WK-WINDOW-TOTAL-MIN         PIC S9(5)V9(1).                CGM126
013300     05  WK-HYPER-RATIO              PIC S9(1)V9(4).                CGM126
013400     05  WK-NADIR-VALUE              PIC S9(3)V9(1).                CGM126
013500     05  WK-NADIR-HOUR               PIC S9(2)V9(2).                CGM126
013600     05  WK-LAST-VALUE               PIC S9(3)V9(1).                CGM126
013700     05  WK-LAST-HOUR                PIC S9(2)V9(2).                CGM126
013800     05  WK-HYPO-RATIO               PIC S9(1)V9(4).                CGM126
013900     05  WK-RANGE-VALUE              PIC S9(3)V9(1).                CGM126
014000     05  WK-RANGE-SUM                PIC S9(5)V9(1).                CGM126
014100     05  WK-RANGE-MEAN-BASELINE      PIC S9(3)V9(1).                CGM126
014200     05  WK-POOL-TABLE OCCURS 600 TIMES PIC S9(3)V9(2).             CGM126
014300     05  WK-POOL-COUNT               PIC 9(4)   COMP.               CGM126
014400     05  WK-POOL-IDX                 PIC 9(4)   COMP.               CGM126
014500     05  WK-POOL-SUM                 PIC S9(7)V9(2).                CGM126
014600     05  WK-POOL-MEAN                PIC S9(3)V9(2).                CGM126
014700     05  WK-POOL-SQDIFF              PIC S9(9)V9(4).                CGM126
014800     05  WK-POOL-VAR                 PIC S9(5)V9(4).                CGM126
014900     05  WK-POOL-STD                 PIC S9(3)V9(4).                CGM126
015000     05  WK-POOL-CV                  PIC S9(3)V9(4).                CGM126
015100     05  WK-POOL-RANGE               PIC S9(3)V9(1).                CGM126
015200     05  WK-WEEKEND-GROUP-SW         PIC X(01).                     CGM126
015300         88  WK-IN-WEEKEND-GROUP         VALUE "Y".                 CGM126
015400         88  WK-NOT-IN-WEEKEND-GROUP     VALUE "N".                 CGM126
015500     05  WK-SPK-VALUE-TABLE OCCURS 300 TIMES PIC S9(3)V9(1).        CGM129
015600     05  WK-SPK-TIME-TABLE  OCCURS 300 TIMES PIC S9(4)V9(1).        CGM129
015700     05  WK-SPK-SMOOTH-TABLE OCCURS 300 TIMES PIC S9(3)V9(2).       CGM129
015800     05  WK-SPK-DERIV-TABLE  OCCURS 300 TIMES PIC S9(3)V9(4).       CGM129
015900     05  WK-SPK-SORT-TABLE   OCCURS 300 TIMES PIC S9(3)V9(1).       CGM129
016000     05  WK-SPK-COUNT                PIC 9(3)   COMP.               CGM129
016100     05  WK-SPK-WIN                  PIC 9(3)   COMP.               CGM129
016200     05  WK-SPK-HALF                 PIC 9(3)   COMP.               CGM129
016300     05  WK-SPK-IDX                  PIC 9(3)   COMP.               CGM129
016400     05  WK-SPK-LO                   PIC 9(3)   COMP.               CGM129
016500     05  WK-SPK-HI                   PIC 9(3)   COMP.               CGM129
016600     05  WK-SPK-N                    PIC 9(3)   COMP.               CGM129
016700     05  WK-SPK-SUM                  PIC S9(5)V9(2).                CGM129
016800     05  WK-SPK-BASE-COUNT           PIC 9(3)   COMP.               CGM129
016900     05  WK-SPK-BASE-MEAN            PIC S9(3)V9(2).                CGM129
017000     05  WK-SPK-BASE-DERIV-SUM       PIC S9(5)V9(4).                CGM129
017100     05  WK-SPK-MEDIAN-INTERVAL      PIC S9(3)V9(1).                CGM129
017200     05  WK-SPK-CEIL-TEMP            PIC S9(3)V9(4).                CGM129
017300     05  WK-SPK-SORT-N               PIC 9(3)   COMP.               CGM129
017400     05  WK-SPK-SORT-I               PIC 9(3)   COMP.               CGM129
017500     05  WK-SPK-SORT-J               PIC 9(3)   COMP.               CGM129
017600     05  WK-SPK-SORT-TEMP            PIC S9(3)V9(1).                CGM129
017700     05  WK-SPK-PEAK-IDX             PIC 9(3)   COMP.               CGM129
017800     05  WK-SPK-PEAK-VALUE           PIC S9(3)V9(2).                CGM129
017900     05  WK-SPK-RISE                 PIC S9(3)V9(2).                CGM129
018000     05  WK-SPK-RECOVER-IDX          PIC 9(3)   COMP.               CGM129
018100     05  WK-SPK-RECOVER-SW           PIC X(01).                     CGM129
018200         88  WK-SPK-RECOVERED            VALUE "Y".                 CGM129
018300         88  WK-SPK-NOT-RECOVERED        VALUE "N".                 CGM129
018400     05  WK-SPK-DERIV-MEAN           PIC S9(3)V9(4).                CGM129
018500     05  WK-SPK-MAX-ABS-DERIV        PIC S9(3)V9(4).                CGM129
018600     05  WK-SPK-ABS-DERIV            PIC S9(3)V9(4).                CGM129
018700     05  WK-SPK-PLATEAU-MIN1         PIC S9(5)V9(1).                CGM129
018800     05  WK-SPK-PLATEAU-MIN2         PIC S9(5)V9(1).                CGM129
018900    05  WK-SPK-DIFF-TABLE   OCCURS 300 TIMES PIC S9(3)V9(2).       CGM131
019000    05  WK-SPK-EXT-TYPE-TABLE OCCURS 300 TIMES PIC X(01).          CGM131
019100    05  WK-SPK-EXT-IDX-TABLE OCCURS 300 TIMES PIC 9(3)  COMP.      CGM131
019200    05  WK-SPK-EXTREMA-COUNT       PIC 9(3)   COMP.                CGM131
019300    05  WK-SPK-EXT-I                PIC 9(3)   COMP.               CGM131
019400    05  WK-SPK-EXT-J                PIC 9(3)   COMP.               CGM131
019500    05  WK-SPK-EXT-K                PIC 9(3)   COMP.               CGM131
019600    05  WK-SPK-EXT-M                PIC 9(3)   COMP.               CGM131
019700    05  WK-SPK-PEAK1-IDX            PIC 9(3)   COMP.               CGM131
019800    05  WK-SPK-TROUGH-IDX           PIC 9(3)   COMP.               CGM131
019900    05  WK-SPK-PEAK2-IDX            PIC 9(3)   COMP.               CGM131
020000    05  WK-SPK-PEAK1-VALUE          PIC S9(3)V9(2).                CGM131
020100    05  WK-SPK-TROUGH-VALUE         PIC S9(3)V9(2).                CGM131
020200    05  WK-SPK-PEAK2-VALUE          PIC S9(3)V9(2).                CGM131
020300    05  WK-SPK-SEC-RISE             PIC S9(3)V9(2).                CGM131
020400    05  WK-SPK-BEST-RISE            PIC S9(3)V9(2).                CGM131
020500    05  WK-SPK-BEST-SW              PIC X(01).                     CGM131
020600        88  WK-SPK-BEST-FOUND           VALUE "Y".                CGM131
020700        88  WK-SPK-BEST-NOT-FOUND       VALUE "N".                CGM131
020800     05  FILLER                      PIC X(15).                     CGM129
020900
021000 LINKAGE SECTION.
021100 COPY GLUWIND.
021200
021300 PROCEDURE DIVISION USING LK-WINDOW-DATA, LK-RULE-CONFIG,
021400         LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
021500
021600 000-MAIN-LOGIC.
021700     MOVE ZERO TO LK-DETECTION-COUNT.
021800     PERFORM 300-AFTERNOON-HYPO       THRU 300-EXIT.
021900     PERFORM 310-EARLY-MORNING-HYPO   THRU 310-EXIT.
022000     PERFORM 320-EVENING-HYPO         THRU 320-EXIT.
022100     PERFORM 330-PREBED-HYPO          THRU 330-EXIT.
022200     PERFORM 340-NOCTURNAL-HYPO-MOD   THRU 340-EXIT.
022300     PERFORM 350-NOCTURNAL-HYPO-SEV   THRU 350-EXIT.
022400     PERFORM 360-OVERNIGHT-COMPRESS   THRU 360-EXIT.
022500     PERFORM 370-OVERNIGHT-HYPER      THRU 370-EXIT.
022600     PERFORM 380-MORNING-HYPER        THRU 380-EXIT.
022700     PERFORM 390-DAWN-PHENOMENON      THRU 390-EXIT.
022800     PERFORM 400-SOMOGYI-EFFECT       THRU 400-EXIT.
022900     PERFORM 410-FREQUENT-HYPO        THRU 410-EXIT.
023000     PERFORM 420-HIGH-VARIABILITY     THRU 420-EXIT.
023100     PERFORM 430-FREQUENT-SPIKE       THRU 430-EXIT.
023200     PERFORM 440-EVENING-SPIKE        THRU 440-EXIT.
023300     PERFORM 450-PROLONGED-PLATEAU    THRU 450-EXIT.
023400     PERFORM 460-DUAL-PEAK            THRU 460-EXIT.
023500     PERFORM 470-DAY-TO-DAY-VARIAB    THRU 470-EXIT.
023600     GOBACK.
023700
023800******************************************************************
023900* 300 - AFTERNOON HYPOGLYCEMIA  (12:00-17:00, <70 FOR 15+ MIN)
024000******************************************************************
024100 300-AFTERNOON-HYPO.
024200     MOVE "afternoon_hypoglycemia" TO WK-EMIT-PATTERN-ID.
024300     MOVE SPACES TO WK-RULE-CTX-TAG.
024400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
024500     IF WK-RULE-NOT-APPLIC GO TO 300-EXIT END-IF.
024600     MOVE 12.00 TO WK-SLICE-START-HR.
024700     MOVE 17.00 TO WK-SLICE-END-HR.
024800     SET WK-THRESH-LOW TO TRUE.
024900     MOVE 70 TO WK-THRESH-VALUE.
025000     MOVE 15.0 TO WK-MIN-MINUTES-NEEDED.
025100     MOVE 2 TO WK-REQUIRED-COUNT.
025200     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
025300 300-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700* 310 - EARLY MORNING HYPOGLYCEMIA  (06:00-09:00, <70 FOR 15+ MIN)
025800******************************************************************
025900 310-EARLY-MORNING-HYPO.
026000     MOVE "early_morning_hypoglycemia" TO WK-EMIT-PATTERN-ID.
026100     MOVE SPACES TO WK-RULE-CTX-TAG.
026200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
026300     IF WK-RULE-NOT-APPLIC GO TO 310-EXIT END-IF.
026400     MOVE 06.00 TO WK-SLICE-START-HR.
026500     MOVE 09.00 TO WK-SLICE-END-HR.
026600     SET WK-THRESH-LOW TO TRUE.
026700     MOVE 70 TO WK-THRESH-VALUE.
026800     MOVE 15.0 TO WK-MIN-MINUTES-NEEDED.
026900     MOVE 2 TO WK-REQUIRED-COUNT.
027000     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
027100 310-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* 320 - EVENING HYPOGLYCEMIA  (17:00-20:00, <70 FOR 15+ MIN)
027600******************************************************************
027700 320-EVENING-HYPO.
027800     MOVE "evening_hypoglycemia" TO WK-EMIT-PATTERN-ID.
027900     MOVE SPACES TO WK-RULE-CTX-TAG.
028000     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
028100     IF WK-RULE-NOT-APPLIC GO TO 320-EXIT END-IF.
028200     MOVE 17.00 TO WK-SLICE-START-HR.
028300     MOVE 20.00 TO WK-SLICE-END-HR.
028400     SET WK-THRESH-LOW TO TRUE.
028500     MOVE 70 TO WK-THRESH-VALUE.
028600     MOVE 15.0 TO WK-MIN-MINUTES-NEEDED.
028700     MOVE 2 TO WK-REQUIRED-COUNT.
028800     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
028900 320-EXIT.
029000     EXIT.
029100
029200******************************************************************
029300* 330 - PRE-BED HYPOGLYCEMIA  (20:00-24:00, ANY READING <70)
029400******************************************************************
029500 330-PREBED-HYPO.
029600     MOVE "prebed_hypoglycemia" TO WK-EMIT-PATTERN-ID.
029700     MOVE SPACES TO WK-RULE-CTX-TAG.
029800     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
029900     IF WK-RULE-NOT-APPLIC GO TO 330-EXIT END-IF.
030000     MOVE 20.00 TO WK-SLICE-START-HR.
030100     MOVE 24.00 TO WK-SLICE-END-HR.
030200     SET WK-THRESH-LOW TO TRUE.
030300     MOVE 70 TO WK-THRESH-VALUE.
030400     MOVE 1.0 TO WK-MIN-MINUTES-NEEDED.
030500     MOVE 2 TO WK-REQUIRED-COUNT.
030600     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
030700 330-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100* 340 - NOCTURNAL HYPOGLYCEMIA, MODERATE  (00:00-06:00, <70/15MIN)
031200******************************************************************
031300 340-NOCTURNAL-HYPO-MOD.
031400     MOVE "nocturnal_hypoglycemia_moderate" TO WK-EMIT-PATTERN-ID.
031500     MOVE SPACES TO WK-RULE-CTX-TAG.
031600     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
031700     IF WK-RULE-NOT-APPLIC GO TO 340-EXIT END-IF.
031800     MOVE 00.00 TO WK-SLICE-START-HR.
031900     MOVE 06.00 TO WK-SLICE-END-HR.
032000     SET WK-THRESH-LOW TO TRUE.
032100     MOVE 70 TO WK-THRESH-VALUE.
032200     MOVE 15.0 TO WK-MIN-MINUTES-NEEDED.
032300     MOVE 2 TO WK-REQUIRED-COUNT.
032400     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
032500 340-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* 350 - NOCTURNAL HYPOGLYCEMIA, SEVERE  (00:00-06:00, ANY <54)
033000******************************************************************
033100 350-NOCTURNAL-HYPO-SEV.
033200     MOVE "nocturnal_hypoglycemia_severe" TO WK-EMIT-PATTERN-ID.
033300     MOVE SPACES TO WK-RULE-CTX-TAG.
033400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
033500     IF WK-RULE-NOT-APPLIC GO TO 350-EXIT END-IF.
033600     MOVE 00.00 TO WK-SLICE-START-HR.
033700     MOVE 06.00 TO WK-SLICE-END-HR.
033800     SET WK-THRESH-LOW TO TRUE.
033900     MOVE 54 TO WK-THRESH-VALUE.
034000     MOVE 1.0 TO WK-MIN-MINUTES-NEEDED.
034100     MOVE 1 TO WK-REQUIRED-COUNT.
034200     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
034300 350-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700* 360 - OVERNIGHT COMPRESSION LOW  (00:00-06:00, DROP/RECOVER)
034800*       A "COMPRESSION LOW" IS A SENSOR-COMPRESSION-STYLE EVENT:
034900*       A FAST DROP INTO THE LOW RANGE THAT HOLDS FOR 15+
035000*       MINUTES.  WE REUSE THE CONTIGUOUS-RUN SCAN TO FIND THE
035100*       LONGEST LOW STRETCH OF THE NIGHT.
035200******************************************************************
035300 360-OVERNIGHT-COMPRESS.
035400     MOVE "overnight_compression_low" TO WK-EMIT-PATTERN-ID.
035500     MOVE SPACES TO WK-RULE-CTX-TAG.
035600     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
035700     IF WK-RULE-NOT-APPLIC GO TO 360-EXIT END-IF.
035800     MOVE 7 TO WK-ANALYSIS-WIN.
035900     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
036000     MOVE 1 TO WK-REQUIRED-COUNT.
036100     IF WK-ELIGIBLE-COUNT < 5
036200         SET WK-EMIT-STATUS TO "I"
036300         MOVE ZERO TO WK-QUALIFY-COUNT
036400         GO TO 360-WRITE
036500     END-IF.
036600     MOVE ZERO TO WK-QUALIFY-COUNT.
036700     PERFORM 365-CHECK-COMPRESS-DAY THRU 365-EXIT
036800             VARYING WK-ELIG-IDX FROM 1 BY 1
036900             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
037000     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
037100         SET WK-EMIT-STATUS TO "D"
037200     ELSE
037300         SET WK-EMIT-STATUS TO "N"
037400     END-IF.
037500 360-WRITE.
037600     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
037700     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
037800     MOVE ZERO TO WK-EMIT-M3.
037900     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
038000 360-EXIT.
038100     EXIT.
038200
038300 365-CHECK-COMPRESS-DAY.                                            CGM126
038400*    FIRST/LAST BELOW-70 READING IN THE WINDOW DEFINE THE LOW       CGM126
038500*    SPAN.  SPAN MUST STAY SHORT AND OFF THE WINDOW EDGES, THE      CGM126
038600*    SHOULDER READINGS MUST BOTH BE BACK UP AT 80+, AND BOTH THE    CGM126
038700*    DROP INTO THE SPAN AND THE RECOVERY OUT OF IT MUST BE FAST     CGM126
038800*    (10+ MG/DL PER 5 MINUTES) -- A SENSOR COMPRESSION LOW LOOKS    CGM126
038900*    LIKE A SHARP NOTCH, NOT A SLOW DRIFT.                          CGM126
039000     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.        CGM126
039100     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
039200     MOVE 0.00 TO LK-START-HOUR.                                    CGM126
039300     MOVE 6.00 TO LK-END-HOUR.                                      CGM126
039400     SET FN-TIME-SLICE TO TRUE.                                     CGM126
039500     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
039600     MOVE 70 TO WK-THRESH-VALUE.                                    CGM126
039700     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.                     CGM126
039800     MOVE ZERO TO WK-FIRST-LOW-IDX.                                 CGM126
039900     MOVE ZERO TO WK-LAST-LOW-IDX.                                  CGM126
040000     PERFORM 367-FIND-LOW-EDGES THRU 367-EXIT                       CGM126
040100             VARYING WK-SCAN-IDX FROM 1 BY 1                        CGM126
040200             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.                  CGM126
040300     IF WK-FIRST-LOW-IDX > 1                                        CGM126
040400       AND WK-LAST-LOW-IDX > ZERO                                   CGM126
040500       AND WK-LAST-LOW-IDX < LK-TABLE-ENTRIES                       CGM126
040600         COMPUTE WK-SPAN-MINUTES =                                  CGM126
040700             ( LK-HOUR-TABLE (WK-LAST-LOW-IDX) -                    CGM126
040800               LK-HOUR-TABLE (WK-FIRST-LOW-IDX) ) * 60              CGM126
040900         MOVE LK-VALUE-TABLE (WK-FIRST-LOW-IDX - 1)                 CGM126
041000             TO WK-BEFORE-VALUE                                     CGM126
041100         MOVE LK-VALUE-TABLE (WK-LAST-LOW-IDX + 1)                  CGM126
041200             TO WK-AFTER-VALUE                                      CGM126
041300         IF WK-SPAN-MINUTES < 15.0                                  CGM126
041400           AND WK-BEFORE-VALUE NOT < 80                             CGM126
041500           AND WK-AFTER-VALUE NOT < 80                              CGM126
041600             COMPUTE WK-DROP-RATE ROUNDED =                         CGM126
041700                 ( WK-BEFORE-VALUE -                                CGM126
041800                   LK-VALUE-TABLE (WK-FIRST-LOW-IDX) ) /            CGM126
041900                 LK-INTERVAL-TABLE (WK-FIRST-LOW-IDX - 1) * 5       CGM126
042000             COMPUTE WK-RECOVER-RATE ROUNDED =                      CGM126
042100                 ( LK-VALUE-TABLE (WK-LAST-LOW-IDX) -               CGM126
042200                   WK-AFTER-VALUE ) /                               CGM126
042300                 LK-INTERVAL-TABLE (WK-LAST-LOW-IDX) * 5            CGM126
042400             IF WK-RECOVER-RATE < 0                                 CGM126
042500                 MULTIPLY WK-RECOVER-RATE BY -1                     CGM126
042600             END-IF                                                 CGM126
042700             IF WK-DROP-RATE NOT < 10                               CGM126
042800               AND WK-RECOVER-RATE NOT < 10                         CGM126
042900                 ADD 1 TO WK-QUALIFY-COUNT                          CGM126
043000             END-IF                                                 CGM126
043100         END-IF                                                     CGM126
043200     END-IF.                                                        CGM126
043300 365-EXIT.                                                          CGM126
043400     EXIT.                                                          CGM126
043500                                                                    CGM126
043600 367-FIND-LOW-EDGES.                                                CGM126
043700     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"                       CGM126
043800         IF WK-FIRST-LOW-IDX = ZERO                                 CGM126
043900             MOVE WK-SCAN-IDX TO WK-FIRST-LOW-IDX                   CGM126
044000         END-IF                                                     CGM126
044100         MOVE WK-SCAN-IDX TO WK-LAST-LOW-IDX                        CGM126
044200     END-IF.                                                        CGM126
044300 367-EXIT.                                                          CGM126
044400     EXIT.
044500
044600 366-FIND-LONGEST-RUN.
044700     IF WK-SCAN-IDX = 1
044800         MOVE LK-RUN-MINUTES-TABLE (WK-SCAN-IDX) TO WK-CUM-MINUTES
044900     ELSE
045000         IF LK-RUN-MINUTES-TABLE (WK-SCAN-IDX) > WK-CUM-MINUTES
045100             MOVE LK-RUN-MINUTES-TABLE (WK-SCAN-IDX)
045200                 TO WK-CUM-MINUTES
045300         END-IF
045400     END-IF.
045500 366-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900* 370 - OVERNIGHT HYPERGLYCEMIA  (22:00-06:00 WRAP, >180)
046000******************************************************************
046100 370-OVERNIGHT-HYPER.                                               CGM126
046200     MOVE "overnight_hyperglycemia" TO WK-EMIT-PATTERN-ID.          CGM126
046300     MOVE SPACES TO WK-RULE-CTX-TAG.                                CGM126
046400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.                 CGM126
046500     IF WK-RULE-NOT-APPLIC GO TO 370-EXIT END-IF.                   CGM126
046600     MOVE 7 TO WK-ANALYSIS-WIN.                                     CGM126
046700     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.             CGM126
046800     MOVE 3 TO WK-REQUIRED-COUNT.                                   CGM126
046900     IF WK-ELIGIBLE-COUNT < 5                                       CGM126
047000         SET WK-EMIT-STATUS TO "I"                                  CGM126
047100         MOVE ZERO TO WK-QUALIFY-COUNT                              CGM126
047200     ELSE                                                           CGM126
047300         MOVE ZERO TO WK-QUALIFY-COUNT                              CGM126
047400         PERFORM 375-CHECK-HYPER-NIGHT THRU 375-EXIT                CGM126
047500                 VARYING WK-ELIG-IDX FROM 1 BY 1                    CGM126
047600                 UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT              CGM126
047700         IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT                   CGM126
047800             SET WK-EMIT-STATUS TO "D"                              CGM126
047900         ELSE                                                       CGM126
048000             SET WK-EMIT-STATUS TO "N"                              CGM126
048100         END-IF                                                     CGM126
048200     END-IF.                                                        CGM126
048300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.                           CGM126
048400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.                          CGM126
048500     MOVE ZERO TO WK-EMIT-M3.                                       CGM126
048600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.                      CGM126
048700 370-EXIT.                                                          CGM126
048800     EXIT.                                                          CGM126
048900                                                                    CGM126
049000 375-CHECK-HYPER-NIGHT.                                             CGM126
049100*    NIGHT QUALIFIES WHEN THE SHARE OF THE 22:00-06:00 WINDOW       CGM126
049200*    SPENT ABOVE 180 EXCEEDS HALF THE WINDOW -- A RATIO TEST,       CGM126
049300*    NOT A FLAT MINUTE FLOOR, SO A SHORT NIGHT OF READINGS          CGM126
049400*    ISN'T HELD TO THE SAME BAR AS A FULL ONE.                      CGM126
049500     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.        CGM126
049600     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
049700     MOVE 22.00 TO LK-START-HOUR.                                   CGM126
049800     MOVE 06.00 TO LK-END-HOUR.                                     CGM126
049900     SET FN-TIME-SLICE TO TRUE.                                     CGM126
050000     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
050100     SET FN-TOTAL-MINUTES TO TRUE.                                  CGM126
050200     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
050300     MOVE LK-TOTAL-MINUTES-OUT TO WK-WINDOW-TOTAL-MIN.              CGM126
050400     MOVE 180 TO WK-THRESH-VALUE.                                   CGM126
050500     PERFORM 962-FLAG-HIGH-VALUES THRU 962-EXIT.                    CGM126
050600     SET FN-TOTAL-MINUTES TO TRUE.                                  CGM126
050700     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
050800     IF WK-WINDOW-TOTAL-MIN > ZERO                                  CGM126
050900         COMPUTE WK-HYPER-RATIO ROUNDED =                           CGM126
051000             LK-TOTAL-MINUTES-OUT / WK-WINDOW-TOTAL-MIN             CGM126
051100         IF WK-HYPER-RATIO > 0.50                                   CGM126
051200             ADD 1 TO WK-QUALIFY-COUNT                              CGM126
051300         END-IF                                                     CGM126
051400     END-IF.                                                        CGM126
051500 375-EXIT.                                                          CGM126
051600     EXIT.
051700
051800******************************************************************
051900* 380 - MORNING HYPERGLYCEMIA  (04:00-08:00, ANY READING >130)
052000******************************************************************
052100 380-MORNING-HYPER.
052200     MOVE "morning_hyperglycemia" TO WK-EMIT-PATTERN-ID.
052300     MOVE SPACES TO WK-RULE-CTX-TAG.
052400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
052500     IF WK-RULE-NOT-APPLIC GO TO 380-EXIT END-IF.
052600     MOVE 04.00 TO WK-SLICE-START-HR.
052700     MOVE 08.00 TO WK-SLICE-END-HR.
052800     SET WK-THRESH-HIGH TO TRUE.
052900     MOVE 130 TO WK-THRESH-VALUE.
053000     MOVE 1.0 TO WK-MIN-MINUTES-NEEDED.
053100     MOVE 3 TO WK-REQUIRED-COUNT.
053200     PERFORM 990-RUN-SLICE-MINUTE-RULE THRU 990-EXIT.
053300 380-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* 390 - DAWN PHENOMENON  (BASELINE 00-03 FLAT, RISE 03-08 >=20,
053800*       NO LOW READING 00-08)
053900******************************************************************
054000 390-DAWN-PHENOMENON.
054100     MOVE "dawn_phenomenon" TO WK-EMIT-PATTERN-ID.
054200     MOVE SPACES TO WK-RULE-CTX-TAG.
054300     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
054400     IF WK-RULE-NOT-APPLIC GO TO 390-EXIT END-IF.
054500     MOVE 7 TO WK-ANALYSIS-WIN.
054600     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
054700     MOVE 3 TO WK-REQUIRED-COUNT.
054800     IF WK-ELIGIBLE-COUNT < 3
054900         SET WK-EMIT-STATUS TO "I"
055000         MOVE ZERO TO WK-QUALIFY-COUNT
055100         GO TO 390-WRITE
055200     END-IF.
055300     MOVE ZERO TO WK-QUALIFY-COUNT.
055400     PERFORM 395-CHECK-DAWN-DAY THRU 395-EXIT
055500             VARYING WK-ELIG-IDX FROM 1 BY 1
055600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
055700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
055800         SET WK-EMIT-STATUS TO "D"
055900     ELSE
056000         SET WK-EMIT-STATUS TO "N"
056100     END-IF.
056200 390-WRITE.
056300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
056400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
056500     MOVE ZERO TO WK-EMIT-M3.
056600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
056700 390-EXIT.
056800     EXIT.
056900
057000 395-CHECK-DAWN-DAY.
057100     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
057200     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
057300*    NO READING BELOW 70 ANYWHERE 00:00-08:00.
057400     MOVE 0.00 TO LK-START-HOUR.
057500     MOVE 8.00 TO LK-END-HOUR.
057600     SET FN-TIME-SLICE TO TRUE.
057700     CALL "GLUUTIL" USING LK-UTIL-PARMS.
057800     MOVE 70 TO WK-THRESH-VALUE.
057900     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.
058000     PERFORM 967-ANY-FLAGGED THRU 967-EXIT.
058100     IF WK-DAY-QUALIFIES GO TO 395-EXIT END-IF.
058200*    BASELINE 00:00-03:00 SHOULD BE FLAT (RANGE <= 20).
058300     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
058400     MOVE 0.00 TO LK-START-HOUR.
058500     MOVE 3.00 TO LK-END-HOUR.
058600     SET FN-TIME-SLICE TO TRUE.
058700     CALL "GLUUTIL" USING LK-UTIL-PARMS.
058800     PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT.
058900     IF (WK-PEAK-VALUE - WK-TROUGH-VALUE) > 20
059000         GO TO 395-EXIT
059100     END-IF.
059200     MOVE WK-TROUGH-VALUE TO WK-BASELINE-VALUE.
059300*    PEAK 03:00-08:00 SHOULD RISE 20+ OVER THE BASELINE MINIMUM.
059400     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
059500     MOVE 3.00 TO LK-START-HOUR.
059600     MOVE 8.00 TO LK-END-HOUR.
059700     SET FN-TIME-SLICE TO TRUE.
059800     CALL "GLUUTIL" USING LK-UTIL-PARMS.
059900     PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT.
060000     IF (WK-PEAK-VALUE - WK-BASELINE-VALUE) >= 20
060100         ADD 1 TO WK-QUALIFY-COUNT
060200     END-IF.
060300 395-EXIT.
060400     EXIT.
060500
060600******************************************************************
060700* 400 - SOMOGYI EFFECT  (NIGHT LOW FOLLOWED BY REBOUND HIGH)
060800******************************************************************
060900 400-SOMOGYI-EFFECT.
061000     MOVE "somogyi_effect" TO WK-EMIT-PATTERN-ID.
061100     MOVE SPACES TO WK-RULE-CTX-TAG.
061200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
061300     IF WK-RULE-NOT-APPLIC GO TO 400-EXIT END-IF.
061400     MOVE 14 TO WK-ANALYSIS-WIN.
061500     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
061600     MOVE 2 TO WK-REQUIRED-COUNT.
061700     IF WK-ELIGIBLE-COUNT < 5
061800         SET WK-EMIT-STATUS TO "I"
061900         MOVE ZERO TO WK-QUALIFY-COUNT
062000         GO TO 400-WRITE
062100     END-IF.
062200     MOVE ZERO TO WK-QUALIFY-COUNT.
062300     PERFORM 405-CHECK-SOMOGYI-DAY THRU 405-EXIT
062400             VARYING WK-ELIG-IDX FROM 1 BY 1
062500             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
062600     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
062700         SET WK-EMIT-STATUS TO "D"
062800     ELSE
062900         SET WK-EMIT-STATUS TO "N"
063000     END-IF.
063100 400-WRITE.
063200     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
063300     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
063400     MOVE ZERO TO WK-EMIT-M3.
063500     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
063600 400-EXIT.
063700     EXIT.
063800
063900 405-CHECK-SOMOGYI-DAY.                                             CGM126
064000*    00:00-03:00 MUST CARRY 15+ MINUTES BELOW 70 (THE NIGHT LOW);   CGM126
064100*    THE LAST FASTING READING OF 03:00-08:00 MUST BE OVER 180       CGM126
064200*    AND MUST FALL AFTER THE OVERNIGHT NADIR; AND THE 03:00-08:00   CGM126
064300*    PEAK MUST BE 30+ OVER THAT NADIR -- THE REBOUND OVERSHOOT.     CGM126
064400     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.        CGM126
064500     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
064600     MOVE 0.00 TO LK-START-HOUR.                                    CGM126
064700     MOVE 3.00 TO LK-END-HOUR.                                      CGM126
064800     SET FN-TIME-SLICE TO TRUE.                                     CGM126
064900     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
065000     MOVE 70 TO WK-THRESH-VALUE.                                    CGM126
065100     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.                     CGM126
065200     SET FN-TOTAL-MINUTES TO TRUE.                                  CGM126
065300     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
065400     IF LK-TOTAL-MINUTES-OUT < 15.0 GO TO 405-EXIT END-IF.          CGM126
065500     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
065600     MOVE 0.00 TO LK-START-HOUR.                                    CGM126
065700     MOVE 3.00 TO LK-END-HOUR.                                      CGM126
065800     SET FN-TIME-SLICE TO TRUE.                                     CGM126
065900     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
066000     MOVE 999 TO WK-NADIR-VALUE.                                    CGM126
066100     MOVE ZERO TO WK-NADIR-HOUR.                                    CGM126
066200     PERFORM 406-FIND-NADIR THRU 406-EXIT                           CGM126
066300             VARYING WK-SCAN-IDX FROM 1 BY 1                        CGM126
066400             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.                  CGM126
066500     IF WK-NADIR-VALUE = 999 GO TO 405-EXIT END-IF.                 CGM126
066600     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
066700     MOVE 3.00 TO LK-START-HOUR.                                    CGM126
066800     MOVE 8.00 TO LK-END-HOUR.                                      CGM126
066900     SET FN-TIME-SLICE TO TRUE.                                     CGM126
067000     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
067100     PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT.                     CGM126
067200     MOVE ZERO TO WK-LAST-VALUE.                                    CGM126
067300     MOVE ZERO TO WK-LAST-HOUR.                                     CGM126
067400     PERFORM 407-FIND-LAST-READING THRU 407-EXIT                    CGM126
067500             VARYING WK-SCAN-IDX FROM 1 BY 1                        CGM126
067600             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.                  CGM126
067700     IF WK-LAST-HOUR > ZERO                                         CGM126
067800       AND WK-LAST-VALUE > 180                                      CGM126
067900       AND WK-LAST-HOUR > WK-NADIR-HOUR                             CGM126
068000       AND (WK-PEAK-VALUE - WK-NADIR-VALUE) NOT < 30                CGM126
068100         ADD 1 TO WK-QUALIFY-COUNT                                  CGM126
068200     END-IF.                                                        CGM126
068300 405-EXIT.                                                          CGM126
068400     EXIT.                                                          CGM126
068500                                                                    CGM126
068600 406-FIND-NADIR.                                                    CGM126
068700     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"                       CGM126
068800       AND LK-VALUE-TABLE (WK-SCAN-IDX) < WK-NADIR-VALUE            CGM126
068900         MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-NADIR-VALUE        CGM126
069000         MOVE LK-HOUR-TABLE (WK-SCAN-IDX) TO WK-NADIR-HOUR          CGM126
069100     END-IF.                                                        CGM126
069200 406-EXIT.                                                          CGM126
069300     EXIT.                                                          CGM126
069400                                                                    CGM126
069500 407-FIND-LAST-READING.                                             CGM126
069600*    LAST FLAGGED ENTRY WINS -- THE READING TABLE IS LOADED IN      CGM126
069700*    TIME ORDER SO THE HIGHEST INDEX STILL FLAGGED "Y" IS THE       CGM126
069800*    LAST READING IN THE 03:00-08:00 SLICE.                         CGM126
069900     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"                       CGM126
070000         MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-LAST-VALUE         CGM126
070100         MOVE LK-HOUR-TABLE (WK-SCAN-IDX) TO WK-LAST-HOUR           CGM126
070200     END-IF.                                                        CGM126
070300 407-EXIT.                                                          CGM126
070400     EXIT.
070500
070600******************************************************************
070700* 410 - FREQUENT HYPOGLYCEMIA  (LONGEST DAILY LOW RUN >=15 MIN)
070800******************************************************************
070900 410-FREQUENT-HYPO.                                                 CGM126
071000     MOVE "frequent_hypoglycemia" TO WK-EMIT-PATTERN-ID.            CGM126
071100     MOVE SPACES TO WK-RULE-CTX-TAG.                                CGM126
071200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.                 CGM126
071300     IF WK-RULE-NOT-APPLIC GO TO 410-EXIT END-IF.                   CGM126
071400     MOVE 14 TO WK-ANALYSIS-WIN.                                    CGM126
071500     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.             CGM126
071600*    REQUIRED IS THE LARGER OF 7 OR 40% OF ELIGIBLE DAYS.           CGM126
071700     COMPUTE WK-REQUIRED-COUNT ROUNDED =                            CGM126
071800         ( WK-ELIGIBLE-COUNT * 4 / 10 ) + 1.                        CGM126
071900     IF WK-REQUIRED-COUNT < 7                                       CGM126
072000         MOVE 7 TO WK-REQUIRED-COUNT                                CGM126
072100     END-IF.                                                        CGM126
072200     IF WK-ELIGIBLE-COUNT < 10                                      CGM126
072300         SET WK-EMIT-STATUS TO "I"                                  CGM126
072400         MOVE ZERO TO WK-QUALIFY-COUNT                              CGM126
072500         GO TO 410-WRITE                                            CGM126
072600     END-IF.                                                        CGM126
072700     MOVE ZERO TO WK-QUALIFY-COUNT.                                 CGM126
072800     PERFORM 415-CHECK-HYPO-DAY THRU 415-EXIT                       CGM126
072900             VARYING WK-ELIG-IDX FROM 1 BY 1                        CGM126
073000             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.                 CGM126
073100*    QUALIFYING-DAY COUNT ALONE ISN'T ENOUGH -- CGM-119 REQUIRED    CGM126
073200*    A 40% QUALIFYING SHARE OF THE ELIGIBLE WINDOW TOO, SO A        CGM126
073300*    LONG ELIGIBLE STRETCH CAN'T COAST IN ON THE FLAT FLOOR.        CGM126
073400     COMPUTE WK-HYPO-RATIO ROUNDED =                                CGM126
073500         WK-QUALIFY-COUNT / WK-ELIGIBLE-COUNT.                      CGM126
073600     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT                       CGM126
073700       AND WK-HYPO-RATIO NOT < 0.40                                 CGM126
073800         SET WK-EMIT-STATUS TO "D"                                  CGM126
073900     ELSE                                                           CGM126
074000         SET WK-EMIT-STATUS TO "N"                                  CGM126
074100     END-IF.                                                        CGM126
074200 410-WRITE.                                                         CGM126
074300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.                           CGM126
074400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.                          CGM126
074500     MOVE ZERO TO WK-EMIT-M3.                                       CGM126
074600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.                      CGM126
074700 410-EXIT.                                                          CGM126
074800     EXIT.                                                          CGM126
074900                                                                    CGM126
075000 415-CHECK-HYPO-DAY.
075100     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
075200     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
075300     MOVE 0.00 TO LK-START-HOUR.
075400     MOVE 24.00 TO LK-END-HOUR.
075500     SET FN-TIME-SLICE TO TRUE.
075600     CALL "GLUUTIL" USING LK-UTIL-PARMS.
075700     MOVE 70 TO WK-THRESH-VALUE.
075800     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.
075900     SET FN-CONTIG-RUN TO TRUE.
076000     CALL "GLUUTIL" USING LK-UTIL-PARMS.
076100     MOVE ZERO TO WK-CUM-MINUTES.
076200     PERFORM 366-FIND-LONGEST-RUN THRU 366-EXIT
076300             VARYING WK-SCAN-IDX FROM 1 BY 1
076400             UNTIL WK-SCAN-IDX > LK-RUN-COUNT-OUT.
076500     IF WK-CUM-MINUTES >= 15.0
076600         ADD 1 TO WK-QUALIFY-COUNT
076700     END-IF.
076800 415-EXIT.
076900     EXIT.
077000
077100******************************************************************
077200* 420 - HIGH GLYCEMIC VARIABILITY  (DAILY CV >= 0.36)
077300******************************************************************
077400 420-HIGH-VARIABILITY.
077500     MOVE "high_glycemic_variability" TO WK-EMIT-PATTERN-ID.
077600     MOVE SPACES TO WK-RULE-CTX-TAG.
077700     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
077800     IF WK-RULE-NOT-APPLIC GO TO 420-EXIT END-IF.
077900     MOVE 7 TO WK-ANALYSIS-WIN.
078000     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
078100     MOVE 1 TO WK-REQUIRED-COUNT.
078200     IF WK-ELIGIBLE-COUNT < 5
078300         SET WK-EMIT-STATUS TO "I"
078400         MOVE ZERO TO WK-QUALIFY-COUNT
078500         GO TO 420-WRITE
078600     END-IF.
078700     MOVE ZERO TO WK-QUALIFY-COUNT.
078800     PERFORM 425-CHECK-CV-DAY THRU 425-EXIT
078900             VARYING WK-ELIG-IDX FROM 1 BY 1
079000             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
079100     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
079200         SET WK-EMIT-STATUS TO "D"
079300     ELSE
079400         SET WK-EMIT-STATUS TO "N"
079500     END-IF.
079600 420-WRITE.
079700     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
079800     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
079900     MOVE ZERO TO WK-EMIT-M3.
080000     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
080100 420-EXIT.
080200     EXIT.
080300
080400 425-CHECK-CV-DAY.
080500     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
080600     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
080700     MOVE 0.00 TO LK-START-HOUR.
080800     MOVE 24.00 TO LK-END-HOUR.
080900     SET FN-TIME-SLICE TO TRUE.
081000     CALL "GLUUTIL" USING LK-UTIL-PARMS.
081100     SET FN-COEFF-VAR TO TRUE.
081200     CALL "GLUUTIL" USING LK-UTIL-PARMS.
081300     IF LK-CV-OUT >= 0.36
081400         ADD 1 TO WK-QUALIFY-COUNT
081500     END-IF.
081600 425-EXIT.
081700     EXIT.
081800
081900******************************************************************
082000* 430 - FREQUENT SPIKE  (3+ RISES OF 50+ WITHIN 60 MINUTES/DAY)
082100*       CGM-129 ADDED THE RECOVERY-AND-RESUME SCAN THAT WAS
082200*       MISSING FROM THE ORIGINAL RISE-ONLY LOOKAHEAD -- A
082300*       CANDIDATE RISE NO LONGER COUNTS UNTIL A LATER READING
082400*       WITHIN 90 MINUTES OF THE PEAK FALLS BACK TO HALF THE
082500*       RISE ABOVE BASELINE, AND THE OUTER SCAN PICKS BACK UP
082600*       AT THE RECOVERY POINT INSTEAD OF THE NEXT READING.       CGM129
082700******************************************************************
082800 430-FREQUENT-SPIKE.
082900     MOVE "frequent_spike" TO WK-EMIT-PATTERN-ID.
083000     MOVE SPACES TO WK-RULE-CTX-TAG.
083100     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
083200     IF WK-RULE-NOT-APPLIC GO TO 430-EXIT END-IF.
083300     MOVE 7 TO WK-ANALYSIS-WIN.
083400     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
083500     MOVE 3 TO WK-REQUIRED-COUNT.
083600     IF WK-ELIGIBLE-COUNT < 5
083700         SET WK-EMIT-STATUS TO "I"
083800         MOVE ZERO TO WK-QUALIFY-COUNT
083900         GO TO 430-WRITE
084000     END-IF.
084100     MOVE ZERO TO WK-QUALIFY-COUNT.
084200     PERFORM 435-CHECK-SPIKE-DAY THRU 435-EXIT
084300             VARYING WK-ELIG-IDX FROM 1 BY 1
084400             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
084500     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
084600         SET WK-EMIT-STATUS TO "D"
084700     ELSE
084800         SET WK-EMIT-STATUS TO "N"
084900     END-IF.
085000 430-WRITE.
085100     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
085200     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
085300     MOVE ZERO TO WK-EMIT-M3.
085400     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
085500 430-EXIT.
085600     EXIT.
085700
085800 435-CHECK-SPIKE-DAY.
085900     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
086000     MOVE ZERO TO WK-SPIKE-COUNT.
086100     MOVE 1 TO WK-READING-IDX.
086200     PERFORM 436-SCAN-ONE-BASE THRU 436-EXIT
086300             UNTIL WK-READING-IDX >
086400                   WD-READING-COUNT (WK-DAY-PTR).
086500     IF WK-SPIKE-COUNT >= 3
086600         ADD 1 TO WK-QUALIFY-COUNT
086700     END-IF.
086800 435-EXIT.
086900     EXIT.
087000
087100 436-SCAN-ONE-BASE.
087200*    CGM-129 -- A RISE CANDIDATE NO LONGER COUNTS BY ITSELF.     CGM129
087300*    438-RECOVERY-LOOKAHEAD MUST ALSO CONFIRM THE PATIENT CAME   CGM129
087400*    BACK DOWN BEFORE THE SPIKE IS COUNTED, AND THE OUTER SCAN   CGM129
087500*    RESUMES AT THE RECOVERY READING, NOT THE VERY NEXT ONE.     CGM129
087600     MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
087700         TO WK-BASELINE-VALUE.
087800     MOVE WK-BASELINE-VALUE TO WK-PEAK-VALUE.
087900     MOVE WK-READING-IDX TO WK-SPK-PEAK-IDX.
088000     MOVE ZERO TO WK-CUM-MINUTES.
088100     PERFORM 437-LOOKAHEAD-ONE THRU 437-EXIT
088200             VARYING WK-LOOKAHEAD-IDX FROM WK-READING-IDX BY 1
088300             UNTIL WK-LOOKAHEAD-IDX >
088400                   WD-READING-COUNT (WK-DAY-PTR)
088500                OR WK-CUM-MINUTES > 60.0.
088600     IF (WK-PEAK-VALUE - WK-BASELINE-VALUE) >= 50
088700         PERFORM 438-RECOVERY-LOOKAHEAD THRU 438-EXIT
088800         IF WK-SPK-RECOVERED
088900             ADD 1 TO WK-SPIKE-COUNT
089000             MOVE WK-SPK-RECOVER-IDX TO WK-READING-IDX
089100         ELSE
089200             ADD 1 TO WK-READING-IDX
089300         END-IF
089400     ELSE
089500         ADD 1 TO WK-READING-IDX
089600     END-IF.
089700 436-EXIT.
089800     EXIT.
089900
090000 437-LOOKAHEAD-ONE.
090100     IF WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX) > WK-PEAK-VALUE
090200         MOVE WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
090300             TO WK-PEAK-VALUE
090400         MOVE WK-LOOKAHEAD-IDX TO WK-SPK-PEAK-IDX
090500     END-IF.
090600     ADD WR-INTERVAL (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
090700         TO WK-CUM-MINUTES.
090800 437-EXIT.
090900     EXIT.
091000
091100 438-RECOVERY-LOOKAHEAD.
091200*    CGM-129 -- LOOK PAST THE PEAK FOR A LATER READING, WITHIN   CGM129
091300*    90 MINUTES OF THE PEAK, THAT FALLS BACK TO HALF THE RISE    CGM129
091400*    ABOVE BASELINE OR LESS.                                     CGM129
091500     COMPUTE WK-SPK-RISE = WK-PEAK-VALUE - WK-BASELINE-VALUE.
091600     SET WK-SPK-NOT-RECOVERED TO TRUE.
091700     MOVE ZERO TO WK-CUM-MINUTES.
091800     COMPUTE WK-SPK-IDX = WK-SPK-PEAK-IDX + 1.
091900     PERFORM 439-RECOVERY-ONE THRU 439-EXIT
092000             VARYING WK-LOOKAHEAD-IDX FROM WK-SPK-IDX BY 1
092100             UNTIL WK-LOOKAHEAD-IDX >
092200                   WD-READING-COUNT (WK-DAY-PTR)
092300                OR WK-CUM-MINUTES > 90.0
092400                OR WK-SPK-RECOVERED.
092500 438-EXIT.
092600     EXIT.
092700
092800 439-RECOVERY-ONE.
092900     IF WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX) <=
093000             WK-BASELINE-VALUE + (WK-SPK-RISE / 2)
093100         SET WK-SPK-RECOVERED TO TRUE
093200         MOVE WK-LOOKAHEAD-IDX TO WK-SPK-RECOVER-IDX
093300     END-IF.
093400     ADD WR-INTERVAL (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
093500         TO WK-CUM-MINUTES.
093600 439-EXIT.
093700     EXIT.
093800
093900******************************************************************
094000* 440 - EVENING SPIKE  (17:00-22:00 PEAK-VS-BASELINE RISE >=50)
094100*       CGM-129 REPLACED THE OLD PEAK-MINUS-TROUGH TEST WITH  CGM129
094200*       THE SMOOTHED BASELINE/PEAK/RECOVERY LOGIC (SEE 490-536). CGM129
094300******************************************************************
094400 440-EVENING-SPIKE.
094500     MOVE "evening_spike" TO WK-EMIT-PATTERN-ID.
094600     MOVE SPACES TO WK-RULE-CTX-TAG.
094700     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
094800     IF WK-RULE-NOT-APPLIC GO TO 440-EXIT END-IF.
094900     MOVE 7 TO WK-ANALYSIS-WIN.
095000     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
095100     MOVE 3 TO WK-REQUIRED-COUNT.
095200     IF WK-ELIGIBLE-COUNT < 5
095300         SET WK-EMIT-STATUS TO "I"
095400         MOVE ZERO TO WK-QUALIFY-COUNT
095500         GO TO 440-WRITE
095600     END-IF.
095700     MOVE ZERO TO WK-QUALIFY-COUNT.
095800     PERFORM 445-CHECK-EVENING-SPIKE THRU 445-EXIT
095900             VARYING WK-ELIG-IDX FROM 1 BY 1
096000             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
096100     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
096200         SET WK-EMIT-STATUS TO "D"
096300     ELSE
096400         SET WK-EMIT-STATUS TO "N"
096500     END-IF.
096600 440-WRITE.
096700     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
096800     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
096900     MOVE ZERO TO WK-EMIT-M3.
097000     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
097100 440-EXIT.
097200     EXIT.
097300
097400 445-CHECK-EVENING-SPIKE.
097500*    CGM-129 -- REAL SMOOTH/BASELINE/PEAK/RECOVERY LOGIC         CGM129
097600*    REPLACES THE OLD RAW PEAK-MINUS-TROUGH TEST (SEE THE        CGM129
097700*    MAINTENANCE LOG).                                           CGM129
097800     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
097900     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
098000     MOVE 17.00 TO LK-START-HOUR.
098100     MOVE 22.00 TO LK-END-HOUR.
098200     SET FN-TIME-SLICE TO TRUE.
098300     CALL "GLUUTIL" USING LK-UTIL-PARMS.
098400     IF LK-TABLE-ENTRIES < 3 GO TO 445-EXIT END-IF.
098500     PERFORM 490-BUILD-SPIKE-SERIES THRU 490-EXIT.
098600     PERFORM 492-COMPUTE-SMOOTH-WINDOW THRU 492-EXIT.
098700     PERFORM 493-BUILD-SMOOTHED-SERIES THRU 493-EXIT.
098800     PERFORM 496-BUILD-DERIVATIVE-SERIES THRU 496-EXIT.
098900     PERFORM 498-MEDIAN-INTERVAL-CALC THRU 498-EXIT.
099000     PERFORM 510-BASELINE-CALC THRU 510-EXIT.
099100     COMPUTE WK-SPK-DERIV-MEAN =
099200         WK-SPK-BASE-DERIV-SUM / WK-SPK-BASE-COUNT.
099300     IF WK-SPK-DERIV-MEAN > 0.2 GO TO 445-EXIT END-IF.
099400     PERFORM 515-FIND-PEAK-AFTER-BASE THRU 515-EXIT.
099500     COMPUTE WK-SPK-RISE = WK-SPK-PEAK-VALUE - WK-SPK-BASE-MEAN.
099600     IF WK-SPK-RISE < 50 GO TO 445-EXIT END-IF.
099700     IF WK-SPK-PEAK-VALUE NOT > 180 GO TO 445-EXIT END-IF.
099800     IF WK-SPK-DERIV-TABLE (WK-SPK-PEAK-IDX) < 1.0
099900         GO TO 445-EXIT
100000     END-IF.
100100     COMPUTE WK-SPK-CEIL-TEMP =
100200         WK-SPK-TIME-TABLE (WK-SPK-PEAK-IDX) -
100300         WK-SPK-TIME-TABLE (WK-SPK-BASE-COUNT).
100400     IF WK-SPK-CEIL-TEMP > 120.0 GO TO 445-EXIT END-IF.
100500     PERFORM 520-FIND-RECOVERY THRU 520-EXIT.
100600     IF WK-SPK-NOT-RECOVERED GO TO 445-EXIT END-IF.
100700     COMPUTE WK-SPK-CEIL-TEMP =
100800         WK-SPK-TIME-TABLE (WK-SPK-RECOVER-IDX) -
100900         WK-SPK-TIME-TABLE (WK-SPK-PEAK-IDX).
101000     IF WK-SPK-CEIL-TEMP > 120.0 GO TO 445-EXIT END-IF.
101100     PERFORM 525-MEAN-DERIV-RANGE THRU 525-EXIT.
101200     IF WK-SPK-DERIV-MEAN > 0.2 GO TO 445-EXIT END-IF.
101300     ADD 1 TO WK-QUALIFY-COUNT.
101400 445-EXIT.
101500     EXIT.
101600
101700******************************************************************
101800* 450 - PROLONGED PLATEAU SPIKE  (LONG HIGH PLATEAU, WHOLE DAY)
101900******************************************************************
102000 450-PROLONGED-PLATEAU.
102100     MOVE "prolonged_plateau_spike" TO WK-EMIT-PATTERN-ID.
102200     MOVE SPACES TO WK-RULE-CTX-TAG.
102300     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
102400     IF WK-RULE-NOT-APPLIC GO TO 450-EXIT END-IF.
102500     MOVE 7 TO WK-ANALYSIS-WIN.
102600     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
102700     MOVE 2 TO WK-REQUIRED-COUNT.
102800     IF WK-ELIGIBLE-COUNT < 5
102900         SET WK-EMIT-STATUS TO "I"
103000         MOVE ZERO TO WK-QUALIFY-COUNT
103100         GO TO 450-WRITE
103200     END-IF.
103300     MOVE ZERO TO WK-QUALIFY-COUNT.
103400     PERFORM 455-CHECK-PLATEAU-DAY THRU 455-EXIT
103500             VARYING WK-ELIG-IDX FROM 1 BY 1
103600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
103700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
103800         SET WK-EMIT-STATUS TO "D"
103900     ELSE
104000         SET WK-EMIT-STATUS TO "N"
104100     END-IF.
104200 450-WRITE.
104300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
104400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
104500     MOVE ZERO TO WK-EMIT-M3.
104600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
104700 450-EXIT.
104800     EXIT.
104900
105000 455-CHECK-PLATEAU-DAY.
105100*    CGM-129 -- WHOLE-DAY VARIANT OF THE 445 SMOOTH/BASELINE/    CGM129
105200*    PEAK LOGIC, FOLLOWED BY THE POST-PEAK DURATION AND          CGM129
105300*    DERIVATIVE TESTS (SEE THE MAINTENANCE LOG).                 CGM129
105400     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
105500     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
105600     MOVE 0.00 TO LK-START-HOUR.
105700     MOVE 24.00 TO LK-END-HOUR.
105800     SET FN-TIME-SLICE TO TRUE.
105900     CALL "GLUUTIL" USING LK-UTIL-PARMS.
106000     IF LK-TABLE-ENTRIES < 3 GO TO 455-EXIT END-IF.
106100     PERFORM 490-BUILD-SPIKE-SERIES THRU 490-EXIT.
106200     PERFORM 492-COMPUTE-SMOOTH-WINDOW THRU 492-EXIT.
106300     PERFORM 493-BUILD-SMOOTHED-SERIES THRU 493-EXIT.
106400     PERFORM 496-BUILD-DERIVATIVE-SERIES THRU 496-EXIT.
106500     PERFORM 498-MEDIAN-INTERVAL-CALC THRU 498-EXIT.
106600     PERFORM 510-BASELINE-CALC THRU 510-EXIT.
106700     COMPUTE WK-SPK-DERIV-MEAN =
106800         WK-SPK-BASE-DERIV-SUM / WK-SPK-BASE-COUNT.
106900     IF WK-SPK-DERIV-MEAN > 0.2 GO TO 455-EXIT END-IF.
107000     PERFORM 515-FIND-PEAK-AFTER-BASE THRU 515-EXIT.
107100     COMPUTE WK-SPK-RISE = WK-SPK-PEAK-VALUE - WK-SPK-BASE-MEAN.
107200     IF WK-SPK-RISE < 50 GO TO 455-EXIT END-IF.
107300     IF WK-SPK-PEAK-VALUE NOT > 180 GO TO 455-EXIT END-IF.
107400     IF WK-SPK-DERIV-TABLE (WK-SPK-PEAK-IDX) < 1.0
107500         GO TO 455-EXIT
107600     END-IF.
107700     PERFORM 530-POST-PEAK-DURATION THRU 530-EXIT.
107800     IF WK-SPK-PLATEAU-MIN1 < 120.0
107900        AND WK-SPK-PLATEAU-MIN2 < 180.0
108000         GO TO 455-EXIT
108100     END-IF.
108200     PERFORM 535-MAX-ABS-DERIV-AFTER-PEAK THRU 535-EXIT.
108300     IF WK-SPK-MAX-ABS-DERIV > 0.5 GO TO 455-EXIT END-IF.
108400     ADD 1 TO WK-QUALIFY-COUNT.
108500 455-EXIT.
108600     EXIT.
108700
108800******************************************************************
108900* 490-536 - SHARED SMOOTH/DERIVATIVE/BASELINE/PEAK HELPERS FOR    CGM129
109000*       440/445 (EVENING SPIKE) AND 450/455 (PLATEAU SPIKE).      CGM129
109100*       THE PC-SIDE TOOL SMOOTHED WITH A CENTERED MOVING          CGM129
109200*       AVERAGE AND DIFFERENTIATED WITH CENTERED FINITE           CGM129
109300*       DIFFERENCES; THESE PARAGRAPHS ARE THE HAND-ROLLED         CGM129
109400*       BATCH EQUIVALENT, WORKING OFF THE WK-SPK-* TABLES.        CGM129
109500******************************************************************
109600 490-BUILD-SPIKE-SERIES.
109700*    COPIES THE TIME-SLICED WINDOW OUT OF GLUUTIL'S LINKAGE      CGM129
109800*    TABLES AND BUILDS A CUMULATIVE-MINUTES TIME AXIS.           CGM129
109900     MOVE LK-TABLE-ENTRIES TO WK-SPK-COUNT.
110000     PERFORM 491-LOAD-SPIKE-ONE THRU 491-EXIT
110100             VARYING WK-SPK-IDX FROM 1 BY 1
110200             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
110300 490-EXIT.
110400     EXIT.
110500
110600 491-LOAD-SPIKE-ONE.
110700     MOVE LK-VALUE-TABLE (WK-SPK-IDX)
110800         TO WK-SPK-VALUE-TABLE (WK-SPK-IDX).
110900     IF WK-SPK-IDX = 1
111000         MOVE ZERO TO WK-SPK-TIME-TABLE (1)
111100     ELSE
111200         COMPUTE WK-SPK-TIME-TABLE (WK-SPK-IDX) =
111300             WK-SPK-TIME-TABLE (WK-SPK-IDX - 1) +
111400             LK-INTERVAL-TABLE (WK-SPK-IDX - 1)
111500     END-IF.
111600 491-EXIT.
111700     EXIT.
111800
111900 492-COMPUTE-SMOOTH-WINDOW.
112000*    WINDOW IS 11, FORCED ODD, AT LEAST 3, NEVER LONGER THAN THE  CGM129
112100*    NUMBER OF POINTS IN THE SERIES.                              CGM129
112200     IF WK-SPK-COUNT < 11
112300         MOVE WK-SPK-COUNT TO WK-SPK-WIN
112400     ELSE
112500         MOVE 11 TO WK-SPK-WIN
112600     END-IF.
112700     DIVIDE WK-SPK-WIN BY 2 GIVING WK-SPK-N REMAINDER WK-SPK-SORT-N.
112800     IF WK-SPK-SORT-N = 0
112900         SUBTRACT 1 FROM WK-SPK-WIN
113000     END-IF.
113100     IF WK-SPK-WIN < 3
113200         MOVE 3 TO WK-SPK-WIN
113300     END-IF.
113400     IF WK-SPK-WIN > WK-SPK-COUNT
113500         MOVE WK-SPK-COUNT TO WK-SPK-WIN
113600     END-IF.
113700     COMPUTE WK-SPK-HALF = (WK-SPK-WIN - 1) / 2.
113800 492-EXIT.
113900     EXIT.
114000
114100 493-BUILD-SMOOTHED-SERIES.
114200     PERFORM 494-SMOOTH-ONE-POINT THRU 494-EXIT
114300             VARYING WK-SPK-IDX FROM 1 BY 1
114400             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
114500 493-EXIT.
114600     EXIT.
114700
114800 494-SMOOTH-ONE-POINT.
114900     COMPUTE WK-SPK-LO = WK-SPK-IDX - WK-SPK-HALF.
115000     IF WK-SPK-LO < 1
115100         MOVE 1 TO WK-SPK-LO
115200     END-IF.
115300     COMPUTE WK-SPK-HI = WK-SPK-IDX + WK-SPK-HALF.
115400     IF WK-SPK-HI > WK-SPK-COUNT
115500         MOVE WK-SPK-COUNT TO WK-SPK-HI
115600     END-IF.
115700     MOVE ZERO TO WK-SPK-SUM.
115800     MOVE ZERO TO WK-SPK-N.
115900     PERFORM 495-SUM-SMOOTH-ONE THRU 495-EXIT
116000             VARYING WK-SPK-SORT-I FROM WK-SPK-LO BY 1
116100             UNTIL WK-SPK-SORT-I > WK-SPK-HI.
116200     COMPUTE WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) =
116300         WK-SPK-SUM / WK-SPK-N.
116400 494-EXIT.
116500     EXIT.
116600
116700 495-SUM-SMOOTH-ONE.
116800     ADD WK-SPK-VALUE-TABLE (WK-SPK-SORT-I) TO WK-SPK-SUM.
116900     ADD 1 TO WK-SPK-N.
117000 495-EXIT.
117100     EXIT.
117200
117300 496-BUILD-DERIVATIVE-SERIES.
117400     PERFORM 497-DERIV-ONE-POINT THRU 497-EXIT
117500             VARYING WK-SPK-IDX FROM 1 BY 1
117600             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
117700 496-EXIT.
117800     EXIT.
117900
118000 497-DERIV-ONE-POINT.
118100*    CENTERED FINITE DIFFERENCE AT INTERIOR POINTS, ONE-SIDED     CGM129
118200*    AT THE ENDPOINTS -- SAME SEMANTICS AS THE PC-SIDE GRADIENT.  CGM129
118300     IF WK-SPK-IDX = 1
118400         COMPUTE WK-SPK-DERIV-TABLE (1) =
118500             (WK-SPK-SMOOTH-TABLE (2) - WK-SPK-SMOOTH-TABLE (1)) /
118600             (WK-SPK-TIME-TABLE (2) - WK-SPK-TIME-TABLE (1))
118700     ELSE
118800         IF WK-SPK-IDX = WK-SPK-COUNT
118900             COMPUTE WK-SPK-DERIV-TABLE (WK-SPK-COUNT) =
119000                 (WK-SPK-SMOOTH-TABLE (WK-SPK-COUNT) -
119100                  WK-SPK-SMOOTH-TABLE (WK-SPK-COUNT - 1)) /
119200                 (WK-SPK-TIME-TABLE (WK-SPK-COUNT) -
119300                  WK-SPK-TIME-TABLE (WK-SPK-COUNT - 1))
119400         ELSE
119500             COMPUTE WK-SPK-DERIV-TABLE (WK-SPK-IDX) =
119600                 (WK-SPK-SMOOTH-TABLE (WK-SPK-IDX + 1) -
119700                  WK-SPK-SMOOTH-TABLE (WK-SPK-IDX - 1)) /
119800                 (WK-SPK-TIME-TABLE (WK-SPK-IDX + 1) -
119900                  WK-SPK-TIME-TABLE (WK-SPK-IDX - 1))
120000         END-IF
120100     END-IF.
120200 497-EXIT.
120300     EXIT.
120400
120500 498-MEDIAN-INTERVAL-CALC.
120600*    MEDIAN OF THE READING-TO-READING INTERVALS, USED TO SIZE     CGM129
120700*    THE BASELINE WINDOW (30 MINUTES OVER THE TYPICAL INTERVAL).  CGM129
120800     COMPUTE WK-SPK-SORT-N = WK-SPK-COUNT - 1.
120900     PERFORM 499-COPY-INTERVAL-ONE THRU 499-EXIT
121000             VARYING WK-SPK-IDX FROM 1 BY 1
121100             UNTIL WK-SPK-IDX > WK-SPK-SORT-N.
121200     PERFORM 505-SORT-SPK-PASS THRU 505-EXIT
121300             VARYING WK-SPK-SORT-I FROM 1 BY 1
121400             UNTIL WK-SPK-SORT-I > WK-SPK-SORT-N.
121500     DIVIDE WK-SPK-SORT-N BY 2 GIVING WK-SPK-LO REMAINDER WK-SPK-HI.
121600     IF WK-SPK-HI = 0
121700         COMPUTE WK-SPK-MEDIAN-INTERVAL =
121800             (WK-SPK-SORT-TABLE (WK-SPK-LO) +
121900              WK-SPK-SORT-TABLE (WK-SPK-LO + 1)) / 2
122000     ELSE
122100         ADD 1 TO WK-SPK-LO
122200         MOVE WK-SPK-SORT-TABLE (WK-SPK-LO) TO WK-SPK-MEDIAN-INTERVAL
122300     END-IF.
122400     IF WK-SPK-MEDIAN-INTERVAL <= ZERO
122500         MOVE 5.0 TO WK-SPK-MEDIAN-INTERVAL
122600     END-IF.
122700 498-EXIT.
122800     EXIT.
122900
123000 499-COPY-INTERVAL-ONE.
123100     MOVE LK-INTERVAL-TABLE (WK-SPK-IDX)
123200         TO WK-SPK-SORT-TABLE (WK-SPK-IDX).
123300 499-EXIT.
123400     EXIT.
123500
123600 505-SORT-SPK-PASS.
123700*    EXCHANGE-SORTS WK-SPK-SORT-TABLE ASCENDING, SAME SHAPE AS    CGM129
123800*    GLUUTIL'S 420/430 IQR SORT.                                  CGM129
123900     COMPUTE WK-SPK-HI = WK-SPK-SORT-N - WK-SPK-SORT-I.
124000     PERFORM 506-SORT-SPK-INNER THRU 506-EXIT
124100             VARYING WK-SPK-SORT-J FROM 1 BY 1
124200             UNTIL WK-SPK-SORT-J > WK-SPK-HI.
124300 505-EXIT.
124400     EXIT.
124500
124600 506-SORT-SPK-INNER.
124700     IF WK-SPK-SORT-TABLE (WK-SPK-SORT-J) >
124800        WK-SPK-SORT-TABLE (WK-SPK-SORT-J + 1)
124900         MOVE WK-SPK-SORT-TABLE (WK-SPK-SORT-J) TO WK-SPK-SORT-TEMP
125000         MOVE WK-SPK-SORT-TABLE (WK-SPK-SORT-J + 1)
125100             TO WK-SPK-SORT-TABLE (WK-SPK-SORT-J)
125200         MOVE WK-SPK-SORT-TEMP
125300             TO WK-SPK-SORT-TABLE (WK-SPK-SORT-J + 1)
125400     END-IF.
125500 506-EXIT.
125600     EXIT.
125700
125800 510-BASELINE-CALC.
125900*    BASELINE = FIRST CEIL(30 / MEDIAN-INTERVAL) SMOOTHED         CGM129
126000*    POINTS, CLIPPED TO AT LEAST 1 AND AT MOST COUNT-1 SO A       CGM129
126100*    PEAK SEARCH ALWAYS HAS SOMETHING LEFT AFTER IT.              CGM129
126200     COMPUTE WK-SPK-CEIL-TEMP = 30 / WK-SPK-MEDIAN-INTERVAL.
126300     COMPUTE WK-SPK-BASE-COUNT = 30 / WK-SPK-MEDIAN-INTERVAL.
126400     IF WK-SPK-BASE-COUNT < WK-SPK-CEIL-TEMP
126500         ADD 1 TO WK-SPK-BASE-COUNT
126600     END-IF.
126700     IF WK-SPK-BASE-COUNT < 1
126800         MOVE 1 TO WK-SPK-BASE-COUNT
126900     END-IF.
127000     COMPUTE WK-SPK-N = WK-SPK-COUNT - 1.
127100     IF WK-SPK-BASE-COUNT > WK-SPK-N
127200         MOVE WK-SPK-N TO WK-SPK-BASE-COUNT
127300     END-IF.
127400     MOVE ZERO TO WK-SPK-SUM.
127500     MOVE ZERO TO WK-SPK-BASE-DERIV-SUM.
127600     PERFORM 511-BASELINE-ONE THRU 511-EXIT
127700             VARYING WK-SPK-IDX FROM 1 BY 1
127800             UNTIL WK-SPK-IDX > WK-SPK-BASE-COUNT.
127900     COMPUTE WK-SPK-BASE-MEAN = WK-SPK-SUM / WK-SPK-BASE-COUNT.
128000 510-EXIT.
128100     EXIT.
128200
128300 511-BASELINE-ONE.
128400     ADD WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) TO WK-SPK-SUM.
128500     IF WK-SPK-DERIV-TABLE (WK-SPK-IDX) < ZERO
128600         COMPUTE WK-SPK-ABS-DERIV =
128700             ZERO - WK-SPK-DERIV-TABLE (WK-SPK-IDX)
128800     ELSE
128900         MOVE WK-SPK-DERIV-TABLE (WK-SPK-IDX) TO WK-SPK-ABS-DERIV
129000     END-IF.
129100     ADD WK-SPK-ABS-DERIV TO WK-SPK-BASE-DERIV-SUM.
129200 511-EXIT.
129300     EXIT.
129400
129500 515-FIND-PEAK-AFTER-BASE.
129600*    GLOBAL MAX OF THE SMOOTHED SERIES, RESTRICTED TO POINTS      CGM129
129700*    AFTER THE BASELINE WINDOW.                                   CGM129
129800     COMPUTE WK-SPK-LO = WK-SPK-BASE-COUNT + 1.
129900     MOVE WK-SPK-LO TO WK-SPK-PEAK-IDX.
130000     MOVE WK-SPK-SMOOTH-TABLE (WK-SPK-LO) TO WK-SPK-PEAK-VALUE.
130100     PERFORM 516-PEAK-ONE THRU 516-EXIT
130200             VARYING WK-SPK-IDX FROM WK-SPK-LO BY 1
130300             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
130400 515-EXIT.
130500     EXIT.
130600
130700 516-PEAK-ONE.
130800     IF WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) > WK-SPK-PEAK-VALUE
130900         MOVE WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) TO WK-SPK-PEAK-VALUE
131000         MOVE WK-SPK-IDX TO WK-SPK-PEAK-IDX
131100     END-IF.
131200 516-EXIT.
131300     EXIT.
131400
131500 520-FIND-RECOVERY.
131600*    EVENING-SPIKE ONLY -- FIRST POINT AFTER THE PEAK THAT        CGM129
131700*    FALLS BACK WITHIN HALF THE 50-POINT RISE OF BASELINE.        CGM129
131800     SET WK-SPK-NOT-RECOVERED TO TRUE.
131900     COMPUTE WK-SPK-LO = WK-SPK-PEAK-IDX + 1.
132000     PERFORM 521-RECOVERY-ONE THRU 521-EXIT
132100             VARYING WK-SPK-IDX FROM WK-SPK-LO BY 1
132200             UNTIL WK-SPK-IDX > WK-SPK-COUNT
132300                OR WK-SPK-RECOVERED.
132400 520-EXIT.
132500     EXIT.
132600
132700 521-RECOVERY-ONE.
132800     COMPUTE WK-SPK-ABS-DERIV =
132900         WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) - WK-SPK-BASE-MEAN.
133000     IF WK-SPK-ABS-DERIV < ZERO
133100         COMPUTE WK-SPK-ABS-DERIV = ZERO - WK-SPK-ABS-DERIV
133200     END-IF.
133300     IF WK-SPK-ABS-DERIV <= 25.0
133400         SET WK-SPK-RECOVERED TO TRUE
133500         MOVE WK-SPK-IDX TO WK-SPK-RECOVER-IDX
133600     END-IF.
133700 521-EXIT.
133800     EXIT.
133900
134000 525-MEAN-DERIV-RANGE.
134100*    EVENING-SPIKE ONLY -- MEAN ABSOLUTE DERIVATIVE OVER THE      CGM129
134200*    PEAK-TO-RECOVERY SPAN.                                       CGM129
134300     MOVE ZERO TO WK-SPK-SUM.
134400     MOVE ZERO TO WK-SPK-N.
134500     PERFORM 526-DERIV-RANGE-ONE THRU 526-EXIT
134600             VARYING WK-SPK-IDX FROM WK-SPK-PEAK-IDX BY 1
134700             UNTIL WK-SPK-IDX > WK-SPK-RECOVER-IDX.
134800     COMPUTE WK-SPK-DERIV-MEAN = WK-SPK-SUM / WK-SPK-N.
134900 525-EXIT.
135000     EXIT.
135100
135200 526-DERIV-RANGE-ONE.
135300     IF WK-SPK-DERIV-TABLE (WK-SPK-IDX) < ZERO
135400         COMPUTE WK-SPK-ABS-DERIV =
135500             ZERO - WK-SPK-DERIV-TABLE (WK-SPK-IDX)
135600     ELSE
135700         MOVE WK-SPK-DERIV-TABLE (WK-SPK-IDX) TO WK-SPK-ABS-DERIV
135800     END-IF.
135900     ADD WK-SPK-ABS-DERIV TO WK-SPK-SUM.
136000     ADD 1 TO WK-SPK-N.
136100 526-EXIT.
136200     EXIT.
136300
136400 530-POST-PEAK-DURATION.
136500*    PLATEAU-SPIKE ONLY -- ACCUMULATED MINUTES AFTER THE PEAK     CGM129
136600*    WITH THE SMOOTHED VALUE AT OR ABOVE 250, AND SEPARATELY      CGM129
136700*    AT OR ABOVE 180.                                             CGM129
136800     MOVE ZERO TO WK-SPK-PLATEAU-MIN1.
136900     MOVE ZERO TO WK-SPK-PLATEAU-MIN2.
137000     PERFORM 531-DURATION-ONE THRU 531-EXIT
137100             VARYING WK-SPK-IDX FROM WK-SPK-PEAK-IDX BY 1
137200             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
137300 530-EXIT.
137400     EXIT.
137500
137600 531-DURATION-ONE.
137700     IF WK-SPK-IDX < WK-SPK-COUNT
137800         COMPUTE WK-SPK-CEIL-TEMP =
137900             WK-SPK-TIME-TABLE (WK-SPK-IDX + 1) -
138000             WK-SPK-TIME-TABLE (WK-SPK-IDX)
138100     ELSE
138200         MOVE WK-SPK-MEDIAN-INTERVAL TO WK-SPK-CEIL-TEMP
138300     END-IF.
138400     IF WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) >= 250
138500         ADD WK-SPK-CEIL-TEMP TO WK-SPK-PLATEAU-MIN1
138600     END-IF.
138700     IF WK-SPK-SMOOTH-TABLE (WK-SPK-IDX) >= 180
138800         ADD WK-SPK-CEIL-TEMP TO WK-SPK-PLATEAU-MIN2
138900     END-IF.
139000 531-EXIT.
139100     EXIT.
139200
139300 535-MAX-ABS-DERIV-AFTER-PEAK.
139400*    PLATEAU-SPIKE ONLY -- LARGEST ABSOLUTE DERIVATIVE FROM THE   CGM129
139500*    PEAK TO THE END OF THE WINDOW.                               CGM129
139600     MOVE ZERO TO WK-SPK-MAX-ABS-DERIV.
139700     PERFORM 536-MAX-DERIV-ONE THRU 536-EXIT
139800             VARYING WK-SPK-IDX FROM WK-SPK-PEAK-IDX BY 1
139900             UNTIL WK-SPK-IDX > WK-SPK-COUNT.
140000 535-EXIT.
140100     EXIT.
140200
140300 536-MAX-DERIV-ONE.
140400     IF WK-SPK-DERIV-TABLE (WK-SPK-IDX) < ZERO
140500         COMPUTE WK-SPK-ABS-DERIV =
140600             ZERO - WK-SPK-DERIV-TABLE (WK-SPK-IDX)
140700     ELSE
140800         MOVE WK-SPK-DERIV-TABLE (WK-SPK-IDX) TO WK-SPK-ABS-DERIV
140900     END-IF.
141000     IF WK-SPK-ABS-DERIV > WK-SPK-MAX-ABS-DERIV
141100         MOVE WK-SPK-ABS-DERIV TO WK-SPK-MAX-ABS-DERIV
141200     END-IF.
141300 536-EXIT.
141400     EXIT.
141500
141600
141700******************************************************************
141800* 460 - DUAL PEAK  (TWO SEPARATE PEAKS ABOVE 180 WITH A DIP
141900*       BETWEEN THEM, ALL WITHIN A 4-HOUR SPAN)
142000*       CGM-131 REBUILT 465 ON THE SMOOTHED SERIES WITH A REAL     CGM131
142100*       LOCAL-MAXIMA/MINIMA SEARCH (SEE 540-560).                  CGM131
142200******************************************************************
142300 460-DUAL-PEAK.
142400     MOVE "dual_peak" TO WK-EMIT-PATTERN-ID.
142500     MOVE SPACES TO WK-RULE-CTX-TAG.
142600     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
142700     IF WK-RULE-NOT-APPLIC GO TO 460-EXIT END-IF.
142800     MOVE 7 TO WK-ANALYSIS-WIN.
142900     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
143000     MOVE 2 TO WK-REQUIRED-COUNT.
143100     IF WK-ELIGIBLE-COUNT < 5
143200         SET WK-EMIT-STATUS TO "I"
143300         MOVE ZERO TO WK-QUALIFY-COUNT
143400         GO TO 460-WRITE
143500     END-IF.
143600     MOVE ZERO TO WK-QUALIFY-COUNT.
143700     PERFORM 465-CHECK-DUAL-PEAK-DAY THRU 465-EXIT
143800             VARYING WK-ELIG-IDX FROM 1 BY 1
143900             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
144000     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
144100         SET WK-EMIT-STATUS TO "D"
144200     ELSE
144300         SET WK-EMIT-STATUS TO "N"
144400     END-IF.
144500 460-WRITE.
144600     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
144700     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
144800     MOVE ZERO TO WK-EMIT-M3.
144900     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
145000 460-EXIT.
145100     EXIT.
145200
145300 465-CHECK-DUAL-PEAK-DAY.
145400*    CGM-131 -- REBUILT ON THE SAME SMOOTHED SERIES 490-493 BUILD  CGM131
145500*    FOR 440/450, SEARCHING ALL VALID PEAK1/TROUGH/PEAK2 TRIPLES   CGM131
145600*    AND KEEPING THE ONE WITH THE LARGEST SECONDARY RISE (SEE THE  CGM131
145700*    MAINTENANCE LOG).                                             CGM131
145800    MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
145900    PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
146000    MOVE 0.00 TO LK-START-HOUR.
146100    MOVE 24.00 TO LK-END-HOUR.
146200    SET FN-TIME-SLICE TO TRUE.
146300    CALL "GLUUTIL" USING LK-UTIL-PARMS.
146400    IF LK-TABLE-ENTRIES < 3 GO TO 465-EXIT END-IF.
146500    PERFORM 490-BUILD-SPIKE-SERIES THRU 490-EXIT.
146600    PERFORM 492-COMPUTE-SMOOTH-WINDOW THRU 492-EXIT.
146700    PERFORM 493-BUILD-SMOOTHED-SERIES THRU 493-EXIT.
146800    PERFORM 540-BUILD-DIFF-SERIES THRU 540-EXIT.
146900    PERFORM 545-FIND-LOCAL-EXTREMA THRU 545-EXIT.
147000    IF WK-SPK-EXTREMA-COUNT < 3 GO TO 465-EXIT END-IF.
147100    MOVE ZERO TO WK-SPK-BEST-RISE.
147200    SET WK-SPK-BEST-NOT-FOUND TO TRUE.
147300    PERFORM 550-TRY-PEAK1-ONE THRU 550-EXIT
147400            VARYING WK-SPK-EXT-I FROM 1 BY 1
147500            UNTIL WK-SPK-EXT-I > WK-SPK-EXTREMA-COUNT.
147600    IF WK-SPK-BEST-FOUND
147700        ADD 1 TO WK-QUALIFY-COUNT
147800    END-IF.
147900 465-EXIT.
148000    EXIT.
148100
148200 540-BUILD-DIFF-SERIES.
148300*    CGM-131 -- FIRST DIFFERENCES OF THE SMOOTHED SERIES.  DUAL-   CGM131
148400*    PEAK LOOKS FOR SIGN CHANGES HERE TO LOCATE LOCAL MAXIMA AND   CGM131
148500*    MINIMA, NOT THE CENTERED DERIVATIVE 496 BUILDS FOR THE SPIKE  CGM131
148600*    RULES.                                                        CGM131
148700    COMPUTE WK-SPK-N = WK-SPK-COUNT - 1.
148800    PERFORM 541-DIFF-ONE-POINT THRU 541-EXIT
148900            VARYING WK-SPK-IDX FROM 1 BY 1
149000            UNTIL WK-SPK-IDX > WK-SPK-N.
149100 540-EXIT.
149200    EXIT.
149300
149400 541-DIFF-ONE-POINT.
149500    COMPUTE WK-SPK-DIFF-TABLE (WK-SPK-IDX) =
149600        WK-SPK-SMOOTH-TABLE (WK-SPK-IDX + 1) -
149700        WK-SPK-SMOOTH-TABLE (WK-SPK-IDX).
149800 541-EXIT.
149900    EXIT.
150000
150100 545-FIND-LOCAL-EXTREMA.
150200*    CGM-131 -- A MAXIMUM IS WHERE THE DIFFERENCE SERIES CROSSES   CGM131
150300*    FROM POSITIVE TO ZERO-OR-NEGATIVE; A MINIMUM IS THE MIRROR    CGM131
150400*    CROSSING.                                                     CGM131
150500    MOVE ZERO TO WK-SPK-EXTREMA-COUNT.
150600    COMPUTE WK-SPK-N = WK-SPK-COUNT - 2.
150700    PERFORM 546-EXTREMA-ONE-POINT THRU 546-EXIT
150800            VARYING WK-SPK-EXT-J FROM 1 BY 1
150900            UNTIL WK-SPK-EXT-J > WK-SPK-N.
151000 545-EXIT.
151100    EXIT.
151200
151300 546-EXTREMA-ONE-POINT.
151400    IF WK-SPK-DIFF-TABLE (WK-SPK-EXT-J) > ZERO
151500       AND WK-SPK-DIFF-TABLE (WK-SPK-EXT-J + 1) NOT > ZERO
151600        ADD 1 TO WK-SPK-EXTREMA-COUNT
151700        MOVE "P" TO WK-SPK-EXT-TYPE-TABLE (WK-SPK-EXTREMA-COUNT)
151800        COMPUTE WK-SPK-EXT-IDX-TABLE (WK-SPK-EXTREMA-COUNT) =
151900            WK-SPK-EXT-J + 1
152000    END-IF.
152100    IF WK-SPK-DIFF-TABLE (WK-SPK-EXT-J) < ZERO
152200       AND WK-SPK-DIFF-TABLE (WK-SPK-EXT-J + 1) NOT < ZERO
152300        ADD 1 TO WK-SPK-EXTREMA-COUNT
152400        MOVE "T" TO WK-SPK-EXT-TYPE-TABLE (WK-SPK-EXTREMA-COUNT)
152500        COMPUTE WK-SPK-EXT-IDX-TABLE (WK-SPK-EXTREMA-COUNT) =
152600            WK-SPK-EXT-J + 1
152700    END-IF.
152800 546-EXIT.
152900    EXIT.
153000
153100 550-TRY-PEAK1-ONE.
153200*    CGM-131 -- OUTER LEG OF THE TRIPLE SEARCH.  EACH EXTREMUM     CGM131
153300*    FLAGGED "P" ABOVE 180 IS TRIED AS A CANDIDATE FIRST PEAK.     CGM131
153400    IF WK-SPK-EXT-TYPE-TABLE (WK-SPK-EXT-I) NOT = "P"
153500        GO TO 550-EXIT
153600    END-IF.
153700    MOVE WK-SPK-EXT-IDX-TABLE (WK-SPK-EXT-I) TO WK-SPK-PEAK1-IDX.
153800    MOVE WK-SPK-SMOOTH-TABLE (WK-SPK-PEAK1-IDX) TO WK-SPK-PEAK1-VALUE.
153900    IF WK-SPK-PEAK1-VALUE NOT > 180
154000        GO TO 550-EXIT
154100    END-IF.
154200    PERFORM 555-TRY-TROUGH-ONE THRU 555-EXIT
154300            VARYING WK-SPK-EXT-K FROM WK-SPK-EXT-I BY 1
154400            UNTIL WK-SPK-EXT-K > WK-SPK-EXTREMA-COUNT.
154500 550-EXIT.
154600    EXIT.
154700
154800 555-TRY-TROUGH-ONE.
154900*    CGM-131 -- MIDDLE LEG.  ANY LATER "T" EXTREMUM WITH A DROP OF CGM131
155000*    AT LEAST 20 FROM PEAK1 IS TRIED AS THE TROUGH.                CGM131
155100    IF WK-SPK-EXT-K NOT > WK-SPK-EXT-I
155200        GO TO 555-EXIT
155300    END-IF.
155400    IF WK-SPK-EXT-TYPE-TABLE (WK-SPK-EXT-K) NOT = "T"
155500        GO TO 555-EXIT
155600    END-IF.
155700    MOVE WK-SPK-EXT-IDX-TABLE (WK-SPK-EXT-K) TO WK-SPK-TROUGH-IDX.
155800    MOVE WK-SPK-SMOOTH-TABLE (WK-SPK-TROUGH-IDX) TO WK-SPK-TROUGH-VALUE.
155900    IF (WK-SPK-PEAK1-VALUE - WK-SPK-TROUGH-VALUE) < 20
156000        GO TO 555-EXIT
156100    END-IF.
156200    PERFORM 560-TRY-PEAK2-ONE THRU 560-EXIT
156300            VARYING WK-SPK-EXT-M FROM WK-SPK-EXT-K BY 1
156400            UNTIL WK-SPK-EXT-M > WK-SPK-EXTREMA-COUNT.
156500 555-EXIT.
156600    EXIT.
156700
156800 560-TRY-PEAK2-ONE.
156900*    CGM-131 -- INNER LEG.  ANY LATER "P" EXTREMUM WITHIN 240      CGM131
157000*    MINUTES OF PEAK1 THAT RISES AT LEAST 30 ABOVE THE TROUGH IS   CGM131
157100*    A VALID CANDIDATE; THE LARGEST SECONDARY RISE SEEN SO FAR     CGM131
157200*    WINS.                                                         CGM131
157300    IF WK-SPK-EXT-M NOT > WK-SPK-EXT-K
157400        GO TO 560-EXIT
157500    END-IF.
157600    IF WK-SPK-EXT-TYPE-TABLE (WK-SPK-EXT-M) NOT = "P"
157700        GO TO 560-EXIT
157800    END-IF.
157900    MOVE WK-SPK-EXT-IDX-TABLE (WK-SPK-EXT-M) TO WK-SPK-PEAK2-IDX.
158000    MOVE WK-SPK-SMOOTH-TABLE (WK-SPK-PEAK2-IDX) TO WK-SPK-PEAK2-VALUE.
158100    COMPUTE WK-SPK-SEC-RISE = WK-SPK-PEAK2-VALUE - WK-SPK-TROUGH-VALUE.
158200    IF WK-SPK-SEC-RISE < 30
158300        GO TO 560-EXIT
158400    END-IF.
158500    COMPUTE WK-SPK-CEIL-TEMP =
158600        WK-SPK-TIME-TABLE (WK-SPK-PEAK2-IDX) -
158700        WK-SPK-TIME-TABLE (WK-SPK-PEAK1-IDX).
158800    IF WK-SPK-CEIL-TEMP > 240.0
158900        GO TO 560-EXIT
159000    END-IF.
159100    IF WK-SPK-SEC-RISE > WK-SPK-BEST-RISE
159200        MOVE WK-SPK-SEC-RISE TO WK-SPK-BEST-RISE
159300        SET WK-SPK-BEST-FOUND TO TRUE
159400    END-IF.
159500 560-EXIT.
159600    EXIT.
159700
159800
159900******************************************************************
160000* 470 - DAY-TO-DAY VARIABILITY  (WEEKDAY BASELINE VS WEEKEND CV)
160100******************************************************************
160200 470-DAY-TO-DAY-VARIAB.                                             CGM126
160300*    WEEKEND READINGS ARE POOLED PER ISO WEEK (SATURDAY PLUS THE    CGM126
160400*    SUNDAY THAT CLOSES ITS WEEK) AND THE POOLED CV/RANGE ARE       CGM126
160500*    TESTED AGAINST THE MON-FRI BASELINE -- CGM-101 REPLACED THE    CGM126
160600*    OLD PER-DAY DELTA TEST WITH THIS RATIO FORM IN 2003.           CGM126
160700     MOVE "day_to_day_variability" TO WK-EMIT-PATTERN-ID.           CGM126
160800     MOVE SPACES TO WK-RULE-CTX-TAG.                                CGM126
160900     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.                 CGM126
161000     IF WK-RULE-NOT-APPLIC GO TO 470-EXIT END-IF.                   CGM126
161100     MOVE 30 TO WK-ANALYSIS-WIN.                                    CGM126
161200     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.             CGM126
161300     MOVE 2 TO WK-REQUIRED-COUNT.                                   CGM126
161400     IF WK-ELIGIBLE-COUNT < 10                                      CGM126
161500         SET WK-EMIT-STATUS TO "I"                                  CGM126
161600         MOVE ZERO TO WK-QUALIFY-COUNT                              CGM126
161700         GO TO 470-WRITE                                            CGM126
161800     END-IF.                                                        CGM126
161900     MOVE ZERO TO WK-CV-SUM.                                        CGM126
162000     MOVE ZERO TO WK-CV-DAYS.                                       CGM126
162100     MOVE ZERO TO WK-RANGE-SUM.                                     CGM126
162200     MOVE ZERO TO WK-WEEKDAY-COUNT.                                 CGM126
162300     MOVE ZERO TO WK-WEEKEND-COUNT.                                 CGM126
162400     PERFORM 475-BASELINE-DAY THRU 475-EXIT                         CGM126
162500             VARYING WK-ELIG-IDX FROM 1 BY 1                        CGM126
162600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.                 CGM126
162700     IF WK-WEEKDAY-COUNT < 5                                        CGM126
162800         SET WK-EMIT-STATUS TO "I"                                  CGM126
162900         MOVE ZERO TO WK-QUALIFY-COUNT                              CGM126
163000         GO TO 470-WRITE                                            CGM126
163100     END-IF.                                                        CGM126
163200     COMPUTE WK-CV-MEAN-BASELINE ROUNDED =                          CGM126
163300         WK-CV-SUM / WK-CV-DAYS.                                    CGM126
163400     COMPUTE WK-RANGE-MEAN-BASELINE ROUNDED =                       CGM126
163500         WK-RANGE-SUM / WK-WEEKDAY-COUNT.                           CGM126
163600     MOVE ZERO TO WK-QUALIFY-COUNT.                                 CGM126
163700     MOVE ZERO TO WK-POOL-COUNT.                                    CGM126
163800     SET WK-NOT-IN-WEEKEND-GROUP TO TRUE.                           CGM126
163900     PERFORM 480-WEEKEND-DAY THRU 480-EXIT                          CGM126
164000             VARYING WK-ELIG-IDX FROM 1 BY 1                        CGM126
164100             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.                 CGM126
164200     IF WK-IN-WEEKEND-GROUP                                         CGM126
164300         PERFORM 485-EVALUATE-WEEKEND-POOL THRU 485-EXIT            CGM126
164400         SET WK-NOT-IN-WEEKEND-GROUP TO TRUE                        CGM126
164500     END-IF.                                                        CGM126
164600     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT                       CGM126
164700         SET WK-EMIT-STATUS TO "D"                                  CGM126
164800     ELSE                                                           CGM126
164900         SET WK-EMIT-STATUS TO "N"                                  CGM126
165000     END-IF.                                                        CGM126
165100 470-WRITE.                                                         CGM126
165200     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.                           CGM126
165300     MOVE WK-CV-MEAN-BASELINE TO WK-EMIT-M2.                        CGM126
165400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M3.                          CGM126
165500     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.                      CGM126
165600 470-EXIT.                                                          CGM126
165700     EXIT.                                                          CGM126
165800                                                                    CGM126
165900 475-BASELINE-DAY.                                                  CGM126
166000     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.        CGM126
166100     MOVE WD-SERVICE-DATE (WK-DAY-PTR) TO LK-DOW-DATE-IN.           CGM126
166200     SET FN-DAY-OF-WEEK TO TRUE.                                    CGM126
166300     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
166400     IF LK-DOW-OUT NOT = 1 AND LK-DOW-OUT NOT = 7                   CGM126
166500         ADD 1 TO WK-WEEKDAY-COUNT                                  CGM126
166600         PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT         CGM126
166700         MOVE 0.00 TO LK-START-HOUR                                 CGM126
166800         MOVE 24.00 TO LK-END-HOUR                                  CGM126
166900         SET FN-TIME-SLICE TO TRUE                                  CGM126
167000         CALL "GLUUTIL" USING LK-UTIL-PARMS                         CGM126
167100         SET FN-COEFF-VAR TO TRUE                                   CGM126
167200         CALL "GLUUTIL" USING LK-UTIL-PARMS                         CGM126
167300         ADD LK-CV-OUT TO WK-CV-SUM                                 CGM126
167400         ADD 1 TO WK-CV-DAYS                                        CGM126
167500         PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT                  CGM126
167600         COMPUTE WK-RANGE-VALUE = WK-PEAK-VALUE - WK-TROUGH-VALUE   CGM126
167700         ADD WK-RANGE-VALUE TO WK-RANGE-SUM                         CGM126
167800     END-IF.                                                        CGM126
167900 475-EXIT.                                                          CGM126
168000     EXIT.                                                          CGM126
168100                                                                    CGM126
168200 480-WEEKEND-DAY.                                                   CGM126
168300*    SATURDAY OPENS A POOL (OR JOINS ONE ALREADY OPEN); SUNDAY      CGM126
168400*    ALWAYS CLOSES ITS WEEK'S POOL SINCE ISO WEEKS RUN MON-SUN.     CGM126
168500*    A WEEKDAY IN BETWEEN CLOSES OUT AN ORPHAN SATURDAY-ONLY POOL.  CGM126
168600     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.        CGM126
168700     MOVE WD-SERVICE-DATE (WK-DAY-PTR) TO LK-DOW-DATE-IN.           CGM126
168800     SET FN-DAY-OF-WEEK TO TRUE.                                    CGM126
168900     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
169000     IF LK-DOW-OUT = 1 OR LK-DOW-OUT = 7                            CGM126
169100         ADD 1 TO WK-WEEKEND-COUNT                                  CGM126
169200         IF WK-NOT-IN-WEEKEND-GROUP                                 CGM126
169300             MOVE ZERO TO WK-POOL-COUNT                             CGM126
169400             SET WK-IN-WEEKEND-GROUP TO TRUE                        CGM126
169500         END-IF                                                     CGM126
169600         PERFORM 486-POOL-DAY-READINGS THRU 486-EXIT                CGM126
169700         IF LK-DOW-OUT = 1                                          CGM126
169800             PERFORM 485-EVALUATE-WEEKEND-POOL THRU 485-EXIT        CGM126
169900             SET WK-NOT-IN-WEEKEND-GROUP TO TRUE                    CGM126
170000         END-IF                                                     CGM126
170100     ELSE                                                           CGM126
170200         IF WK-IN-WEEKEND-GROUP                                     CGM126
170300             PERFORM 485-EVALUATE-WEEKEND-POOL THRU 485-EXIT        CGM126
170400             SET WK-NOT-IN-WEEKEND-GROUP TO TRUE                    CGM126
170500         END-IF                                                     CGM126
170600     END-IF.                                                        CGM126
170700 480-EXIT.                                                          CGM126
170800     EXIT.                                                          CGM126
170900                                                                    CGM126
171000 485-EVALUATE-WEEKEND-POOL.                                         CGM126
171100*    POPULATION CV AND RANGE OVER THE POOLED WEEKEND READINGS,      CGM126
171200*    TESTED AGAINST THE WEEKDAY BASELINE PER CGM-101.               CGM126
171300     IF WK-POOL-COUNT > 1                                           CGM126
171400         MOVE ZERO TO WK-POOL-SUM                                   CGM126
171500         PERFORM 488-SUM-POOL-ONE THRU 488-EXIT                     CGM126
171600                 VARYING WK-POOL-IDX FROM 1 BY 1                    CGM126
171700                 UNTIL WK-POOL-IDX > WK-POOL-COUNT                  CGM126
171800         COMPUTE WK-POOL-MEAN ROUNDED =                             CGM126
171900             WK-POOL-SUM / WK-POOL-COUNT                            CGM126
172000         MOVE ZERO TO WK-POOL-SQDIFF                                CGM126
172100         MOVE 999 TO WK-TROUGH-VALUE                                CGM126
172200         MOVE -999 TO WK-PEAK-VALUE                                 CGM126
172300         PERFORM 489-SQDIFF-MINMAX-ONE THRU 489-EXIT                CGM126
172400                 VARYING WK-POOL-IDX FROM 1 BY 1                    CGM126
172500                 UNTIL WK-POOL-IDX > WK-POOL-COUNT                  CGM126
172600         COMPUTE WK-POOL-RANGE = WK-PEAK-VALUE - WK-TROUGH-VALUE    CGM126
172700         COMPUTE WK-POOL-VAR = WK-POOL-SQDIFF / WK-POOL-COUNT       CGM126
172800         MOVE WK-POOL-VAR TO LK-SQRT-IN                             CGM126
172900         SET FN-SQUARE-ROOT TO TRUE                                 CGM126
173000         CALL "GLUUTIL" USING LK-UTIL-PARMS                         CGM126
173100         MOVE LK-SQRT-OUT TO WK-POOL-STD                            CGM126
173200         IF WK-POOL-MEAN = ZERO                                     CGM126
173300             MOVE ZERO TO WK-POOL-CV                                CGM126
173400         ELSE                                                       CGM126
173500             COMPUTE WK-POOL-CV ROUNDED =                           CGM126
173600                 WK-POOL-STD / WK-POOL-MEAN                         CGM126
173700         END-IF                                                     CGM126
173800         IF WK-POOL-CV NOT < (WK-CV-MEAN-BASELINE * 1.15)           CGM126
173900           OR WK-POOL-CV NOT < 0.30                                 CGM126
174000           OR WK-POOL-RANGE NOT < (WK-RANGE-MEAN-BASELINE * 1.25)   CGM126
174100           OR WK-POOL-RANGE NOT < 60                                CGM126
174200             ADD 1 TO WK-QUALIFY-COUNT                              CGM126
174300         END-IF                                                     CGM126
174400     END-IF.                                                        CGM126
174500 485-EXIT.                                                          CGM126
174600     EXIT.                                                          CGM126
174700                                                                    CGM126
174800 486-POOL-DAY-READINGS.                                             CGM126
174900     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.            CGM126
175000     MOVE 0.00 TO LK-START-HOUR.                                    CGM126
175100     MOVE 24.00 TO LK-END-HOUR.                                     CGM126
175200     SET FN-TIME-SLICE TO TRUE.                                     CGM126
175300     CALL "GLUUTIL" USING LK-UTIL-PARMS.                            CGM126
175400     PERFORM 487-POOL-ONE-READING THRU 487-EXIT                     CGM126
175500             VARYING WK-SCAN-IDX FROM 1 BY 1                        CGM126
175600             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.                  CGM126
175700 486-EXIT.                                                          CGM126
175800     EXIT.                                                          CGM126
175900                                                                    CGM126
176000 487-POOL-ONE-READING.                                              CGM126
176100     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"                       CGM126
176200       AND WK-POOL-COUNT < 600                                      CGM126
176300         ADD 1 TO WK-POOL-COUNT                                     CGM126
176400         MOVE LK-VALUE-TABLE (WK-SCAN-IDX)                          CGM126
176500             TO WK-POOL-TABLE (WK-POOL-COUNT)                       CGM126
176600     END-IF.                                                        CGM126
176700 487-EXIT.                                                          CGM126
176800     EXIT.                                                          CGM126
176900                                                                    CGM126
177000 488-SUM-POOL-ONE.                                                  CGM126
177100     ADD WK-POOL-TABLE (WK-POOL-IDX) TO WK-POOL-SUM.                CGM126
177200 488-EXIT.                                                          CGM126
177300     EXIT.                                                          CGM126
177400                                                                    CGM126
177500 489-SQDIFF-MINMAX-ONE.                                             CGM126
177600     COMPUTE WK-POOL-SQDIFF = WK-POOL-SQDIFF +                      CGM126
177700         ( ( WK-POOL-TABLE (WK-POOL-IDX) - WK-POOL-MEAN ) *         CGM126
177800           ( WK-POOL-TABLE (WK-POOL-IDX) - WK-POOL-MEAN ) ).        CGM126
177900     IF WK-POOL-TABLE (WK-POOL-IDX) < WK-TROUGH-VALUE               CGM126
178000         MOVE WK-POOL-TABLE (WK-POOL-IDX) TO WK-TROUGH-VALUE        CGM126
178100     END-IF.                                                        CGM126
178200     IF WK-POOL-TABLE (WK-POOL-IDX) > WK-PEAK-VALUE                 CGM126
178300         MOVE WK-POOL-TABLE (WK-POOL-IDX) TO WK-PEAK-VALUE          CGM126
178400     END-IF.                                                        CGM126
178500 489-EXIT.                                                          CGM126
178600     EXIT.
178700
178800******************************************************************
178900* SHARED HELPER PARAGRAPHS
179000******************************************************************
179100 900-CHECK-APPLICABILITY.
179200     MOVE WK-RULE-CTX-TAG TO LK-CTX-RULE-CONTEXT.
179300     MOVE LK-CONTEXT-TEXT TO LK-CTX-PATIENT-CONTEXT.
179400     CALL "CTXCHK" USING LK-CTX-CHECK-PARMS.
179500     IF CTX-APPLICABLE
179600         SET WK-RULE-APPLIES TO TRUE
179700     ELSE
179800         SET WK-RULE-NOT-APPLIC TO TRUE
179900     END-IF.
180000 900-EXIT.
180100     EXIT.
180200
180300 910-BUILD-ANALYSIS-ELIGIBLE.
180400*    WALKS THE LAST WK-ANALYSIS-WIN DAYS OF THE WINDOW AND KEEPS
180500*    THE ONES WHOSE COVERAGE RATIO CLEARS LK-MIN-DAY-COVERAGE.
180600     MOVE ZERO TO WK-ELIGIBLE-COUNT.
180700     IF LK-DAY-COUNT < WK-ANALYSIS-WIN
180800         MOVE 1 TO WK-SCAN-IDX
180900     ELSE
181000         COMPUTE WK-SCAN-IDX = LK-DAY-COUNT - WK-ANALYSIS-WIN + 1
181100     END-IF.
181200     PERFORM 915-CHECK-ONE-DAY-COVERAGE THRU 915-EXIT
181300             VARYING WK-SCAN-IDX FROM WK-SCAN-IDX BY 1
181400             UNTIL WK-SCAN-IDX > LK-DAY-COUNT.
181500 910-EXIT.
181600     EXIT.
181700
181800 915-CHECK-ONE-DAY-COVERAGE.
181900     IF WD-COVERAGE-RATIO (WK-SCAN-IDX) >= LK-MIN-DAY-COVERAGE
182000       AND WK-ELIGIBLE-COUNT < 30
182100         ADD 1 TO WK-ELIGIBLE-COUNT
182200         MOVE WK-SCAN-IDX
182300             TO WK-ELIGIBLE-IDX-TABLE (WK-ELIGIBLE-COUNT)
182400     END-IF.
182500 915-EXIT.
182600     EXIT.
182700
182800 950-EMIT-DETECTION.
182900     IF LK-DETECTION-COUNT < 20
183000         ADD 1 TO LK-DETECTION-COUNT
183100         MOVE WK-EMIT-PATTERN-ID
183200             TO DT-PATTERN-ID (LK-DETECTION-COUNT)
183300         MOVE WK-EMIT-STATUS TO DT-STATUS (LK-DETECTION-COUNT)
183400         MOVE WK-QUALIFY-COUNT
183500             TO DT-QUALIFYING-COUNT (LK-DETECTION-COUNT)
183600         MOVE WK-REQUIRED-COUNT
183700             TO DT-REQUIRED-COUNT (LK-DETECTION-COUNT)
183800         IF WK-EMIT-STATUS = "D" OR WK-EMIT-STATUS = "N"
183900             COMPUTE DT-CONFIDENCE (LK-DETECTION-COUNT) ROUNDED =
184000                 WK-QUALIFY-COUNT / WK-REQUIRED-COUNT
184100             IF DT-CONFIDENCE (LK-DETECTION-COUNT) > 1
184200                 MOVE 1 TO DT-CONFIDENCE (LK-DETECTION-COUNT)
184300             END-IF
184400         ELSE
184500             MOVE ZERO TO DT-CONFIDENCE (LK-DETECTION-COUNT)
184600         END-IF
184700         MOVE WK-EMIT-M1 TO DT-METRIC-1 (LK-DETECTION-COUNT)
184800         MOVE WK-EMIT-M2 TO DT-METRIC-2 (LK-DETECTION-COUNT)
184900         MOVE WK-EMIT-M3 TO DT-METRIC-3 (LK-DETECTION-COUNT)
185000     END-IF.
185100 950-EXIT.
185200     EXIT.
185300
185400 960-LOAD-UTIL-TABLES-FOR-DAY.
185500     MOVE WD-READING-COUNT (WK-DAY-PTR) TO LK-TABLE-ENTRIES.
185600     PERFORM 965-LOAD-ONE-READING THRU 965-EXIT
185700             VARYING WK-READING-IDX FROM 1 BY 1
185800             UNTIL WK-READING-IDX > LK-TABLE-ENTRIES.
185900 960-EXIT.
186000     EXIT.
186100
186200 965-LOAD-ONE-READING.
186300     COMPUTE LK-HOUR-TABLE (WK-READING-IDX) =
186400         WR-HH (WK-DAY-PTR, WK-READING-IDX) +
186500         ( WR-MM (WK-DAY-PTR, WK-READING-IDX) / 60 ).
186600     MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
186700         TO LK-VALUE-TABLE (WK-READING-IDX).
186800     MOVE WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX)
186900         TO LK-INTERVAL-TABLE (WK-READING-IDX).
187000 965-EXIT.
187100     EXIT.
187200
187300 961-FLAG-LOW-VALUES.
187400     PERFORM 963-FLAG-LOW-ONE THRU 963-EXIT
187500             VARYING WK-SCAN-IDX FROM 1 BY 1
187600             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
187700 961-EXIT.
187800     EXIT.
187900
188000 963-FLAG-LOW-ONE.
188100     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
188200       AND LK-VALUE-TABLE (WK-SCAN-IDX) >= WK-THRESH-VALUE
188300         MOVE "N" TO LK-SEL-FLAG-TABLE (WK-SCAN-IDX)
188400     END-IF.
188500 963-EXIT.
188600     EXIT.
188700
188800 962-FLAG-HIGH-VALUES.
188900     PERFORM 964-FLAG-HIGH-ONE THRU 964-EXIT
189000             VARYING WK-SCAN-IDX FROM 1 BY 1
189100             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
189200 962-EXIT.
189300     EXIT.
189400
189500 964-FLAG-HIGH-ONE.
189600     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
189700       AND LK-VALUE-TABLE (WK-SCAN-IDX) <= WK-THRESH-VALUE
189800         MOVE "N" TO LK-SEL-FLAG-TABLE (WK-SCAN-IDX)
189900     END-IF.
190000 964-EXIT.
190100     EXIT.
190200
190300 967-ANY-FLAGGED.
190400     SET WK-DAY-NOT-QUALIFIED TO TRUE.
190500     PERFORM 969-ANY-FLAGGED-ONE THRU 969-EXIT
190600             VARYING WK-SCAN-IDX FROM 1 BY 1
190700             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES
190800                OR WK-DAY-QUALIFIES.
190900 967-EXIT.
191000     EXIT.
191100
191200 969-ANY-FLAGGED-ONE.
191300     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
191400         SET WK-DAY-QUALIFIES TO TRUE
191500     END-IF.
191600 969-EXIT.
191700     EXIT.
191800
191900 968-MIN-MAX-FLAGGED.
192000*    SMALLEST AND LARGEST LK-VALUE-TABLE ENTRY AMONG THOSE
192100*    FLAGGED "Y" (CALLER MUST HAVE RUN FN-TIME-SLICE FIRST).
192200     MOVE 999 TO WK-TROUGH-VALUE.
192300     MOVE -999 TO WK-PEAK-VALUE.
192400     PERFORM 972-MIN-MAX-ONE THRU 972-EXIT
192500             VARYING WK-SCAN-IDX FROM 1 BY 1
192600             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
192700     IF WK-TROUGH-VALUE = 999
192800         MOVE ZERO TO WK-TROUGH-VALUE
192900     END-IF.
193000     IF WK-PEAK-VALUE = -999
193100         MOVE ZERO TO WK-PEAK-VALUE
193200     END-IF.
193300 968-EXIT.
193400     EXIT.
193500
193600 972-MIN-MAX-ONE.
193700     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
193800         IF LK-VALUE-TABLE (WK-SCAN-IDX) < WK-TROUGH-VALUE
193900             MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-TROUGH-VALUE
194000         END-IF
194100         IF LK-VALUE-TABLE (WK-SCAN-IDX) > WK-PEAK-VALUE
194200             MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-PEAK-VALUE
194300         END-IF
194400     END-IF.
194500 972-EXIT.
194600     EXIT.
194700
194800 980-COUNT-QUALIFYING-DAYS.
194900     PERFORM 985-CHECK-ELIG-DAY THRU 985-EXIT
195000             VARYING WK-ELIG-IDX FROM 1 BY 1
195100             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
195200 980-EXIT.
195300     EXIT.
195400
195500 985-CHECK-ELIG-DAY.
195600     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
195700     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
195800     MOVE WK-SLICE-START-HR TO LK-START-HOUR.
195900     MOVE WK-SLICE-END-HR TO LK-END-HOUR.
196000     SET FN-TIME-SLICE TO TRUE.
196100     CALL "GLUUTIL" USING LK-UTIL-PARMS.
196200     IF WK-THRESH-LOW
196300         PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT
196400     ELSE
196500         PERFORM 962-FLAG-HIGH-VALUES THRU 962-EXIT
196600     END-IF.
196700     SET FN-TOTAL-MINUTES TO TRUE.
196800     CALL "GLUUTIL" USING LK-UTIL-PARMS.
196900     IF LK-TOTAL-MINUTES-OUT >= WK-MIN-MINUTES-NEEDED
197000         ADD 1 TO WK-QUALIFY-COUNT
197100     END-IF.
197200 985-EXIT.
197300     EXIT.
197400
197500******************************************************************
197600* 990 - COMMON DRIVER FOR THE STRAIGHT SLICE/MINUTE-THRESHOLD
197700*       RULES (300 THROUGH 380) -- ANALYSIS WINDOW IS ALWAYS 7
197800*       DAYS AND THE INSUFFICIENT-DATA FLOOR IS ALWAYS 5 DAYS
197900*       FOR THIS FAMILY OF RULES.
198000******************************************************************
198100 990-RUN-SLICE-MINUTE-RULE.
198200     MOVE 7 TO WK-ANALYSIS-WIN.
198300     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
198400     IF WK-ELIGIBLE-COUNT < 5
198500         SET WK-EMIT-STATUS TO "I"
198600         MOVE ZERO TO WK-QUALIFY-COUNT
198700     ELSE
198800         MOVE ZERO TO WK-QUALIFY-COUNT
198900         PERFORM 980-COUNT-QUALIFYING-DAYS THRU 980-EXIT
199000         IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
199100             SET WK-EMIT-STATUS TO "D"
199200         ELSE
199300             SET WK-EMIT-STATUS TO "N"
199400         END-IF
199500     END-IF.
199600     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
199700     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
199800     MOVE ZERO TO WK-EMIT-M3.
199900     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
200000 990-EXIT.
200100     EXIT.
