000100******************************************************************
000200* COPYBOOK      GLUWIND
000300* DESCRIPTION    LINKAGE STRUCTURES PASSED BY GLUENGIN TO CTXCHK,
000400*                RULESCUR, RULESV1 AND RULESUNF, AND THE UTILITY
000500*                PARAMETER AREA PASSED TO GLUUTIL.  ONE COPYBOOK
000600*                SO THE ENGINE AND THE RULE PROGRAMS AGREE ON THE
000700*                SHAPE OF THE PATIENT'S ROLLING WINDOW.
000800*----------------------------------------------------------------*
000900* MAINTENANCE LOG
001000*----------------------------------------------------------------*
001100* DATE     BY   TKT#     DESCRIPTION
001200* 08/02/92 JS   CGM-035  ORIGINAL WINDOW LINKAGE FOR RULESCUR
001300* 01/19/95 RPB  CGM-079  WIDENED WD-READING TABLE TO 300 FOR THE
001400*                        5-MINUTE-INTERVAL SENSORS
001500* 03/30/97 RPB  CGM-091  ADDED LK-DETECTION-TABLE, SHARED BY ALL
001600*                        THREE RULE PROGRAMS
001700* 02/09/99 KLD  CGM-Y2K  CENTURY ADDED TO DATE SUB-FIELDS
001800* 07/12/01 TWH  CGM-104  ADDED LK-UTIL-PARMS FOR GLUUTIL DISPATCH
001900******************************************************************
002000 01  LK-RULE-CONFIG.
002100     05  LK-ANALYSIS-DAYS        PIC 9(2) COMP.
002200     05  LK-VALIDATION-DAYS      PIC 9(2) COMP.
002300     05  LK-MIN-DAY-COVERAGE     PIC SV9(4).
002400     05  FILLER                  PIC X(04).
002500
002600 01  LK-PATIENT-CONTEXT.
002700     05  LK-CONTEXT-TEXT         PIC X(60).
002800
002900 01  LK-CTX-CHECK-PARMS.
003000     05  LK-CTX-RULE-CONTEXT     PIC X(60).
003100     05  LK-CTX-PATIENT-CONTEXT  PIC X(60).
003200     05  LK-CTX-RESULT           PIC X(01).
003300         88  CTX-APPLICABLE          VALUE "A".
003400         88  CTX-NOT-APPLICABLE      VALUE "N".
003500
003600 01  LK-WINDOW-DATA.
003700     05  LK-PATIENT-ID           PIC X(12).
003800     05  LK-ANALYSIS-DATE        PIC 9(8).
003900     05  LK-ANALYSIS-DATE-R REDEFINES LK-ANALYSIS-DATE.
004000         10  LK-AD-CCYY          PIC 9(4).
004100         10  LK-AD-MM            PIC 9(2).
004200         10  LK-AD-DD            PIC 9(2).
004300     05  LK-DAY-COUNT            PIC 9(2) COMP.
004400     05  LK-WINDOW-DAY OCCURS 30 TIMES INDEXED BY WD-IDX.
004500         10  WD-SERVICE-DATE     PIC 9(8).
004600         10  WD-SERVICE-DATE-R REDEFINES WD-SERVICE-DATE.
004700             15  WD-CCYY         PIC 9(4).
004800             15  WD-MM           PIC 9(2).
004900             15  WD-DD           PIC 9(2).
005000         10  WD-COVERAGE-RATIO   PIC SV9(4).
005100         10  WD-MEAN-GLUCOSE     PIC S9(3)V9(2).
005200         10  WD-STD-GLUCOSE      PIC S9(3)V9(2).
005300         10  WD-PCT-HIGH         PIC SV9(4).
005400         10  WD-PCT-LOW          PIC SV9(4).
005500         10  WD-PCT-IN-RANGE     PIC SV9(4).
005600         10  WD-MIN-HIGH         PIC S9(4)V9(1).
005700         10  WD-MIN-LOW          PIC S9(4)V9(1).
005800         10  WD-MIN-IN-RANGE     PIC S9(4)V9(1).
005900         10  WD-MAX-GLUCOSE      PIC S9(3)V9(1).
006000         10  WD-MIN-GLUCOSE      PIC S9(3)V9(1).
006100         10  WD-TOTAL-READINGS   PIC 9(4) COMP.
006200         10  WD-READING-COUNT    PIC 9(3) COMP.
006300         10  WD-READING OCCURS 300 TIMES INDEXED BY WR-IDX.
006400             15  WR-TIME         PIC 9(6).
006500             15  WR-TIME-R REDEFINES WR-TIME.
006600                 20  WR-HH       PIC 9(2).
006700                 20  WR-MM       PIC 9(2).
006800                 20  WR-SS       PIC 9(2).
006900             15  WR-GLUCOSE      PIC S9(3)V9(1).
007000             15  WR-INTERVAL     PIC S9(3)V9(1).
007100
007200 01  LK-DETECTION-TABLE.
007300     05  LK-DETECTION-COUNT      PIC 9(2) COMP.
007400     05  LK-DETECTION-ROW OCCURS 20 TIMES INDEXED BY DT-IDX.
007500         10  DT-PATTERN-ID       PIC X(30).
007600         10  DT-STATUS           PIC X(01).
007700             88  DT-DETECTED         VALUE "D".
007800             88  DT-NOT-DETECTED     VALUE "N".
007900             88  DT-INSUFFICIENT     VALUE "I".
008000         10  DT-QUALIFYING-COUNT PIC 9(3).
008100         10  DT-REQUIRED-COUNT   PIC 9(3).
008200         10  DT-CONFIDENCE       PIC SV9(4).
008300         10  DT-METRIC-1         PIC S9(4)V9(2).
008400         10  DT-METRIC-2         PIC S9(4)V9(2).
008500         10  DT-METRIC-3         PIC S9(4)V9(2).
008600
008700 01  LK-UTIL-PARMS.
008800     05  LK-FUNCTION-CODE        PIC X(02).
008900         88  FN-TIME-SLICE           VALUE "TS".
009000         88  FN-TOTAL-MINUTES        VALUE "TM".
009100         88  FN-CONTIG-RUN           VALUE "CR".
009200         88  FN-COEFF-VAR            VALUE "CV".
009300         88  FN-IQR-CALC             VALUE "IQ".
009400         88  FN-DAY-OF-WEEK          VALUE "DW".
009500         88  FN-COVERAGE-RATIO       VALUE "CG".
009600         88  FN-SQUARE-ROOT          VALUE "SQ".
009700     05  LK-UTIL-RETURN-CODE     PIC S9(4) COMP.
009800     05  LK-START-HOUR           PIC S9(2)V9(2).
009900     05  LK-END-HOUR             PIC S9(2)V9(2).
010000     05  LK-TABLE-ENTRIES        PIC 9(3) COMP.
010100     05  LK-HOUR-TABLE OCCURS 300 TIMES PIC S9(2)V9(2)
010200             INDEXED BY HR-IDX.
010300     05  LK-SEL-FLAG-TABLE OCCURS 300 TIMES PIC X(01)
010400             INDEXED BY SF-IDX.
010500     05  LK-VALUE-TABLE OCCURS 300 TIMES PIC S9(3)V9(2)
010600             INDEXED BY VT-IDX.
010700     05  LK-INTERVAL-TABLE OCCURS 300 TIMES PIC S9(3)V9(1)
010800             INDEXED BY IT-IDX.
010900     05  LK-TOTAL-MINUTES-OUT    PIC S9(5)V9(1).
011000     05  LK-RUN-COUNT-OUT        PIC 9(3) COMP.
011100     05  LK-RUN-MINUTES-TABLE OCCURS 20 TIMES PIC S9(5)V9(1).
011200     05  LK-CV-MEAN-OUT          PIC S9(3)V9(4).
011300     05  LK-CV-STD-OUT           PIC S9(3)V9(4).
011400     05  LK-CV-OUT               PIC S9(3)V9(4).
011500     05  LK-P25-OUT              PIC S9(3)V9(2).
011600     05  LK-P75-OUT              PIC S9(3)V9(2).
011700     05  LK-IQR-OUT              PIC S9(3)V9(2).
011800     05  LK-DOW-DATE-IN          PIC 9(8).
011900     05  LK-DOW-OUT              PIC 9(1).
012000     05  LK-COVERAGE-COUNT-IN    PIC 9(4) COMP.
012100     05  LK-COVERAGE-MEDIAN-IN   PIC S9(3)V9(1).
012200     05  LK-COVERAGE-RATIO-OUT   PIC SV9(4).
012300     05  LK-SQRT-IN              PIC S9(7)V9(4).
012400     05  LK-SQRT-OUT             PIC S9(5)V9(4).
012500     05  FILLER                  PIC X(04).
