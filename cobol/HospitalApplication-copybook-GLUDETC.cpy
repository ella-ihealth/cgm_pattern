000100******************************************************************
000200* COPYBOOK      GLUDETC
000300* DESCRIPTION    ONE PATTERN-DETECTION RESULT ROW, WRITTEN BY
000400*                GLUENGIN'S RULE CALLS AND READ BACK BY GLURPT
000500* RECORD LENGTH  85 (FIXED, QSAM)
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG
000800*----------------------------------------------------------------*
000900* DATE     BY   TKT#     DESCRIPTION
001000* 05/11/92 JS   CGM-029  ORIGINAL DETECTION RECORD LAYOUT
001100* 09/23/96 RPB  CGM-088  ADDED METRIC-1/2/3 FOR THE REPORT'S
001200*                        DIAGNOSTIC COLUMNS
001300* 02/09/99 KLD  CGM-Y2K  CENTURY ADDED TO ANALYSIS-DATE (Y2K PREP)
001400******************************************************************
001500 01  PATTERN-DETECTION.
001600     05  PD-PATIENT-ID           PIC X(12).
001700     05  PD-ANALYSIS-DATE        PIC 9(8).
001800     05  PD-ANALYSIS-DATE-R REDEFINES PD-ANALYSIS-DATE.
001900         10  PD-AD-CCYY          PIC 9(4).
002000         10  PD-AD-MM            PIC 9(2).
002100         10  PD-AD-DD            PIC 9(2).
002200     05  PD-PATTERN-ID           PIC X(30).
002300     05  PD-STATUS               PIC X(01).
002400         88  PD-DETECTED             VALUE "D".
002500         88  PD-NOT-DETECTED         VALUE "N".
002600         88  PD-INSUFFICIENT         VALUE "I".
002700     05  PD-QUALIFYING-COUNT     PIC 9(3).
002800     05  PD-REQUIRED-COUNT       PIC 9(3).
002900     05  PD-CONFIDENCE           PIC SV9(4).
003000     05  PD-METRIC-1             PIC S9(4)V9(2).
003100     05  PD-METRIC-2             PIC S9(4)V9(2).
003200     05  PD-METRIC-3             PIC S9(4)V9(2).
003300     05  FILLER                  PIC X(06).
