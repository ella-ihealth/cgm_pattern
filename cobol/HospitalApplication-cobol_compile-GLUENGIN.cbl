000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GLUENGIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 08/09/92.
000600 DATE-COMPILED. 08/09/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SLIDING-WINDOW DETECTION ENGINE.
001300*          FOR EACH PATIENT, IN SERVICE-DATE ORDER, IT KEEPS THE
001400*          LAST 30 DAYS OF SUMMARY STATISTICS AND RAW READINGS
001500*          IN A WINDOW TABLE, THEN CALLS EACH RULE PROGRAM SO IT
001600*          CAN LOOK BACK OVER THAT WINDOW AND DECIDE WHETHER
001700*          ITS PATTERN IS PRESENT AS OF THE DAY JUST APPENDED.
001800*
001900*          THE DAILY SUMMARY FILE DRIVES THE PASS; THE RAW
002000*          READING FILE IS RE-READ IN STEP WITH IT (BOTH FILES
002100*          ARE SORTED PATIENT/DATE) SO EACH WINDOW DAY CARRIES
002200*          ITS OWN READINGS FOR THE TIME-OF-DAY RULES.
002300*
002400******************************************************************
002500
002600         DRIVING FILE            -   DDS0001.DAILYSUM
002700
002800         MATCHING FILE           -   DDS0001.CGMREAD
002900
003000         OUTPUT FILE PRODUCED    -   DDS0001.DETFILE
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500* MAINTENANCE LOG
003600*----------------------------------------------------------------*
003700* DATE     BY   TKT#     DESCRIPTION
003800* 08/09/92 JS   CGM-037  ORIGINAL PROGRAM, BUILT FROM THE OLD
003900*                        PATIENT-LIST/TREATMENT MATCH SHAPE
004000* 03/11/93 JS   CGM-042  WINDOW WIDENED TO 30 DAYS SO THE
004100*                        DAY-TO-DAY VARIABILITY RULE HAS ENOUGH
004200*                        HISTORY WITHOUT A SECOND PASS
004300* 01/19/95 RPB  CGM-080  ADDED RAW-READING MATCH AGAINST CGMREAD
004400*                        -- PREVIOUSLY ONLY SUMMARIES WERE KEPT
004500* 03/30/97 RPB  CGM-092  WIRED RULESCUR/RULESV1/RULESUNF CALLS
004600*                        AND THE COMMON DETECTION-TABLE WRITE
004700* 02/09/99 KLD  CGM-Y2K  SERVICE-DATE COMPARISONS REVIEWED FOR
004800*                        CENTURY ROLLOVER, NO CHANGE REQUIRED
004900* 07/12/01 TWH  CGM-105  ADDED CTXCHK-BACKED PATIENT CONTEXT
005000*                        FIELD (CURRENTLY ALWAYS BLANK -- NO
005100*                        DIAGNOSIS FEED IN THIS RUN)
005200* 05/06/03 TWH  CGM-119  ADDED END-OF-RUN PER-PATTERN TALLY LOG
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT DAILYSUM
006700     ASSIGN TO UT-S-DAILYSUM
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT CGMREAD
007200     ASSIGN TO UT-S-CGMREAD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT DETFILE
007700     ASSIGN TO UT-S-DETFILE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  DAILYSUM
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS DAILY-SUMMARY.
009700 COPY GLUDSUM.
009800
009900 FD  CGMREAD
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 38 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CGM-READING.
010500 COPY GLUCREAD.
010600
010700 FD  DETFILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 85 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS PATTERN-DETECTION.
011300 COPY GLUDETC.
011400
011500 WORKING-STORAGE SECTION.
011600 01  FILE-STATUS-CODES.
011700     05  OFCODE                  PIC X(2).
011800         88 CODE-WRITE   VALUE SPACES.
011900
012000 01  FLAGS-AND-SWITCHES.
012100     05  MORE-SUMMARY-SW         PIC X(1) VALUE "Y".
012200         88  MORE-SUMMARY            VALUE "Y".
012300         88  NO-MORE-SUMMARY         VALUE "N".
012400     05  MORE-READING-SW         PIC X(1) VALUE "Y".
012500         88  MORE-READING             VALUE "Y".
012600         88  NO-MORE-READING          VALUE "N".
012700
012800 01  PARA-NAME                  PIC X(20).
012900
013000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013100     05  SUMMARIES-READ          PIC 9(9)   COMP VALUE ZERO.
013200     05  DETECTIONS-WRITTEN      PIC 9(9)   COMP VALUE ZERO.
013300     05  WK-SHIFT-IDX            PIC 9(2)   COMP VALUE ZERO.
013400     05  WK-RAW-COUNT            PIC 9(3)   COMP VALUE ZERO.
013500     05  WK-PATTERN-IDX          PIC 9(2)   COMP VALUE ZERO.
013600     05  WK-DETECT-IDX           PIC 9(2)   COMP VALUE ZERO.
013700
013800 01  WS-SAVE-PATIENT-ID          PIC X(12).
013900
014000 01  WS-PATTERN-LOG.
014100     05  WS-PATTERN-ENTRY-CNT    PIC 9(2)   COMP VALUE ZERO.
014200     05  WS-PATTERN-ENTRY OCCURS 40 TIMES INDEXED BY WP-IDX.
014300         10  WS-PATTERN-ID-LOG   PIC X(30).
014400         10  WS-PATTERN-DET-CNT  PIC 9(7)   COMP.
014500
014600 COPY GLUWIND.
014700 COPY GLUABND.
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-MAINLINE THRU 100-EXIT
015200             UNTIL NO-MORE-SUMMARY.
015300     PERFORM 999-CLEANUP THRU 999-EXIT.
015400     MOVE +0 TO RETURN-CODE.
015500     GOBACK.
015600
015700 000-HOUSEKEEPING.
015800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900     DISPLAY "******** BEGIN JOB GLUENGIN ********".
016000     MOVE 7  TO LK-ANALYSIS-DAYS.
016100     MOVE 14 TO LK-VALIDATION-DAYS.
016200     MOVE 0.7000 TO LK-MIN-DAY-COVERAGE.
016300     MOVE SPACES TO LK-CONTEXT-TEXT.
016400     MOVE ZERO TO LK-DAY-COUNT.
016500     MOVE SPACES TO WS-SAVE-PATIENT-ID.
016600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016700     PERFORM 900-READ-DAILYSUM THRU 900-EXIT.
016800     PERFORM 910-READ-CGMREAD THRU 910-EXIT.
016900     IF NO-MORE-SUMMARY
017000         MOVE "EMPTY DAILY SUMMARY FILE" TO AB-REASON
017100         GO TO 1000-ABEND-RTN
017200     END-IF.
017300 000-EXIT.
017400     EXIT.
017500
017600 100-MAINLINE.
017700     MOVE "100-MAINLINE" TO PARA-NAME.
017800     IF DS-PATIENT-ID NOT = WS-SAVE-PATIENT-ID
017900         MOVE ZERO TO LK-DAY-COUNT
018000         MOVE DS-PATIENT-ID TO WS-SAVE-PATIENT-ID
018100     END-IF.
018200     PERFORM 200-APPEND-DAY-TO-WINDOW THRU 200-EXIT.
018300     PERFORM 210-LOAD-RAW-READINGS THRU 210-EXIT.
018400     PERFORM 300-DERIVE-DAY-INTERVALS THRU 300-EXIT.
018500     MOVE DS-PATIENT-ID TO LK-PATIENT-ID.
018600     MOVE DS-SERVICE-DATE TO LK-ANALYSIS-DATE.
018700     CALL "RULESCUR" USING LK-WINDOW-DATA, LK-RULE-CONFIG,
018800             LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
018900     PERFORM 500-WRITE-DETECTIONS THRU 500-EXIT.
019000     CALL "RULESV1" USING LK-WINDOW-DATA, LK-RULE-CONFIG,
019100             LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
019200     PERFORM 500-WRITE-DETECTIONS THRU 500-EXIT.
019300     CALL "RULESUNF" USING LK-WINDOW-DATA, LK-RULE-CONFIG,
019400             LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
019500     PERFORM 500-WRITE-DETECTIONS THRU 500-EXIT.
019600     PERFORM 900-READ-DAILYSUM THRU 900-EXIT.
019700 100-EXIT.
019800     EXIT.
019900
020000 200-APPEND-DAY-TO-WINDOW.
020100*    SHIFTS THE WINDOW DOWN ONE SLOT WHEN IT IS ALREADY FULL
020200*    (30 DAYS), THEN LOADS THE NEW DAY'S SUMMARY FIGURES INTO
020300*    THE LAST SLOT.
020400     IF LK-DAY-COUNT = 30
020500         PERFORM 205-SHIFT-ONE-SLOT THRU 205-EXIT
020600                 VARYING WK-SHIFT-IDX FROM 1 BY 1
020700                 UNTIL WK-SHIFT-IDX > 29
020800     ELSE
020900         ADD 1 TO LK-DAY-COUNT
021000     END-IF.
021100     MOVE DS-SERVICE-DATE   TO WD-SERVICE-DATE (LK-DAY-COUNT).
021200     MOVE DS-COVERAGE-RATIO TO WD-COVERAGE-RATIO (LK-DAY-COUNT).
021300     MOVE DS-MEAN-GLUCOSE   TO WD-MEAN-GLUCOSE (LK-DAY-COUNT).
021400     MOVE DS-STD-GLUCOSE    TO WD-STD-GLUCOSE (LK-DAY-COUNT).
021500     MOVE DS-PCT-HIGH       TO WD-PCT-HIGH (LK-DAY-COUNT).
021600     MOVE DS-PCT-LOW        TO WD-PCT-LOW (LK-DAY-COUNT).
021700     MOVE DS-PCT-IN-RANGE   TO WD-PCT-IN-RANGE (LK-DAY-COUNT).
021800     MOVE DS-MIN-HIGH       TO WD-MIN-HIGH (LK-DAY-COUNT).
021900     MOVE DS-MIN-LOW        TO WD-MIN-LOW (LK-DAY-COUNT).
022000     MOVE DS-MIN-IN-RANGE   TO WD-MIN-IN-RANGE (LK-DAY-COUNT).
022100     MOVE DS-MAX-GLUCOSE    TO WD-MAX-GLUCOSE (LK-DAY-COUNT).
022200     MOVE DS-MIN-GLUCOSE    TO WD-MIN-GLUCOSE (LK-DAY-COUNT).
022300     MOVE DS-TOTAL-READINGS TO WD-TOTAL-READINGS (LK-DAY-COUNT).
022400     MOVE ZERO TO WD-READING-COUNT (LK-DAY-COUNT).
022500 200-EXIT.
022600     EXIT.
022700
022800 205-SHIFT-ONE-SLOT.
022900     MOVE LK-WINDOW-DAY (WK-SHIFT-IDX + 1)
023000         TO LK-WINDOW-DAY (WK-SHIFT-IDX).
023100 205-EXIT.
023200     EXIT.
023300
023400 210-LOAD-RAW-READINGS.
023500*    PULLS THIS DAY'S RAW READINGS OFF THE CGMREAD FILE, WHICH
023600*    IS SORTED THE SAME AS DAILYSUM.  READS UNTIL THE MATCHING
023700*    FILE MOVES PAST THE CURRENT PATIENT/DATE KEY.
023800     MOVE ZERO TO WK-RAW-COUNT.
023900     PERFORM 215-LOAD-ONE-READING THRU 215-EXIT
024000             UNTIL NO-MORE-READING
024100                OR CR-PATIENT-ID NOT = DS-PATIENT-ID
024200                OR CR-SERVICE-DATE NOT = DS-SERVICE-DATE.
024300     MOVE WK-RAW-COUNT TO WD-READING-COUNT (LK-DAY-COUNT).
024400 210-EXIT.
024500     EXIT.
024600
024700 215-LOAD-ONE-READING.
024800     IF WK-RAW-COUNT < 300
024900         ADD 1 TO WK-RAW-COUNT
025000         MOVE CR-TIME    TO WR-TIME (LK-DAY-COUNT, WK-RAW-COUNT)
025100         MOVE CR-GLUCOSE TO WR-GLUCOSE (LK-DAY-COUNT, WK-RAW-COUNT)
025200     END-IF.
025300     PERFORM 910-READ-CGMREAD THRU 910-EXIT.
025400 215-EXIT.
025500     EXIT.
025600
025700 300-DERIVE-DAY-INTERVALS.
025800*    INTERVAL FOR READING I OF THE CURRENT DAY = MINUTES TO
025900*    READING I+1; LAST READING GETS 5.0 (THE VENDOR'S DEFAULT
026000*    SAMPLING RATE -- THE MEDIAN IS ALREADY REFLECTED IN THE
026100*    DAY'S COVERAGE-RATIO FROM GLUDAYSM).
026200     PERFORM 310-ONE-DAY-INTERVAL THRU 310-EXIT
026300             VARYING WK-RAW-COUNT FROM 1 BY 1
026400             UNTIL WK-RAW-COUNT > WD-READING-COUNT (LK-DAY-COUNT).
026500 300-EXIT.
026600     EXIT.
026700
026800 310-ONE-DAY-INTERVAL.
026900     IF WK-RAW-COUNT < WD-READING-COUNT (LK-DAY-COUNT)
027000         COMPUTE WR-INTERVAL (LK-DAY-COUNT, WK-RAW-COUNT) =
027100           ( ( WR-HH (LK-DAY-COUNT, WK-RAW-COUNT + 1) * 60 ) +
027200               WR-MM (LK-DAY-COUNT, WK-RAW-COUNT + 1) ) -
027300           ( ( WR-HH (LK-DAY-COUNT, WK-RAW-COUNT) * 60 ) +
027400               WR-MM (LK-DAY-COUNT, WK-RAW-COUNT) )
027500         IF WR-INTERVAL (LK-DAY-COUNT, WK-RAW-COUNT) <= ZERO
027600             MOVE 5.0 TO WR-INTERVAL (LK-DAY-COUNT, WK-RAW-COUNT)
027700         END-IF
027800     ELSE
027900         MOVE 5.0 TO WR-INTERVAL (LK-DAY-COUNT, WK-RAW-COUNT)
028000     END-IF.
028100 310-EXIT.
028200     EXIT.
028300
028400 500-WRITE-DETECTIONS.
028500*    COMMON EXIT FOR ALL THREE RULE PROGRAMS -- WRITES EVERY
028600*    ROW THE CALL CAME BACK WITH AND ROLLS UP THE END-OF-RUN
028700*    PER-PATTERN TALLY.
028800     PERFORM 510-WRITE-ONE-DETECTION THRU 510-EXIT
028900             VARYING WK-DETECT-IDX FROM 1 BY 1
029000             UNTIL WK-DETECT-IDX > LK-DETECTION-COUNT.
029100 500-EXIT.
029200     EXIT.
029300
029400 510-WRITE-ONE-DETECTION.
029500     MOVE LK-PATIENT-ID TO PD-PATIENT-ID.
029600     MOVE LK-ANALYSIS-DATE TO PD-ANALYSIS-DATE.
029700     MOVE DT-PATTERN-ID (WK-DETECT-IDX) TO PD-PATTERN-ID.
029800     MOVE DT-STATUS (WK-DETECT-IDX) TO PD-STATUS.
029900     MOVE DT-QUALIFYING-COUNT (WK-DETECT-IDX)
030000         TO PD-QUALIFYING-COUNT.
030100     MOVE DT-REQUIRED-COUNT (WK-DETECT-IDX) TO PD-REQUIRED-COUNT.
030200     MOVE DT-CONFIDENCE (WK-DETECT-IDX) TO PD-CONFIDENCE.
030300     MOVE DT-METRIC-1 (WK-DETECT-IDX) TO PD-METRIC-1.
030400     MOVE DT-METRIC-2 (WK-DETECT-IDX) TO PD-METRIC-2.
030500     MOVE DT-METRIC-3 (WK-DETECT-IDX) TO PD-METRIC-3.
030600     WRITE PATTERN-DETECTION.
030700     ADD 1 TO DETECTIONS-WRITTEN.
030800     IF DT-DETECTED (WK-DETECT-IDX)
030900         PERFORM 520-TALLY-PATTERN THRU 520-EXIT
031000     END-IF.
031100 510-EXIT.
031200     EXIT.
031300
031400 520-TALLY-PATTERN.
031500     SET WP-IDX TO 1.
031600     SEARCH WS-PATTERN-ENTRY
031700         AT END
031800             ADD 1 TO WS-PATTERN-ENTRY-CNT
031900             SET WP-IDX TO WS-PATTERN-ENTRY-CNT
032000             MOVE DT-PATTERN-ID (WK-DETECT-IDX)
032100                 TO WS-PATTERN-ID-LOG (WP-IDX)
032200             MOVE ZERO TO WS-PATTERN-DET-CNT (WP-IDX)
032300         WHEN WS-PATTERN-ID-LOG (WP-IDX) =
032400              DT-PATTERN-ID (WK-DETECT-IDX)
032500             CONTINUE
032600     END-SEARCH.
032700     ADD 1 TO WS-PATTERN-DET-CNT (WP-IDX).
032800 520-EXIT.
032900     EXIT.
033000
033100 800-OPEN-FILES.
033200     MOVE "800-OPEN-FILES" TO PARA-NAME.
033300     OPEN INPUT DAILYSUM, CGMREAD.
033400     OPEN OUTPUT DETFILE, SYSOUT.
033500 800-EXIT.
033600     EXIT.
033700
033800 850-CLOSE-FILES.
033900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034000     CLOSE DAILYSUM, CGMREAD, DETFILE, SYSOUT.
034100 850-EXIT.
034200     EXIT.
034300
034400 900-READ-DAILYSUM.
034500     READ DAILYSUM
034600         AT END MOVE "N" TO MORE-SUMMARY-SW
034700         GO TO 900-EXIT
034800     END-READ.
034900     ADD 1 TO SUMMARIES-READ.
035000 900-EXIT.
035100     EXIT.
035200
035300 910-READ-CGMREAD.
035400     READ CGMREAD
035500         AT END MOVE "N" TO MORE-READING-SW
035600         GO TO 910-EXIT
035700     END-READ.
035800 910-EXIT.
035900     EXIT.
036000
036100 999-CLEANUP.
036200     MOVE "999-CLEANUP" TO PARA-NAME.
036300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036400     DISPLAY "** DAILY SUMMARIES READ **".
036500     DISPLAY SUMMARIES-READ.
036600     DISPLAY "** DETECTION RECORDS WRITTEN **".
036700     DISPLAY DETECTIONS-WRITTEN.
036800     DISPLAY "** DETECTED-PATTERN TALLY **".
036900     PERFORM 995-DISPLAY-ONE-PATTERN THRU 995-EXIT
037000             VARYING WK-PATTERN-IDX FROM 1 BY 1
037100             UNTIL WK-PATTERN-IDX > WS-PATTERN-ENTRY-CNT.
037200     DISPLAY "******** NORMAL END OF JOB GLUENGIN ********".
037300 999-EXIT.
037400     EXIT.
037500
037600 995-DISPLAY-ONE-PATTERN.
037700     DISPLAY WS-PATTERN-ID-LOG (WK-PATTERN-IDX) " "
037800             WS-PATTERN-DET-CNT (WK-PATTERN-IDX).
037900 995-EXIT.
038000     EXIT.
038100
038200 1000-ABEND-RTN.
038300     MOVE PARA-NAME TO AB-PARA-NAME.
038400     WRITE SYSOUT-REC FROM ABEND-REC.
038500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038600     DISPLAY "*** ABNORMAL END OF JOB - GLUENGIN ***" UPON CONSOLE.
038700     DIVIDE ZERO-VAL INTO ONE-VAL.
