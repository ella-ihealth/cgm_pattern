000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULESV1.
000300 AUTHOR. RITA BOWERS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/15/95.
000600 DATE-COMPILED. 11/15/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.
001100*     THE "V1" GLUCOSE PATTERN RULE SET -- A REWORKED PASS AT THE
001200*     SAME PATIENT WINDOW RULESCUR LOOKS AT, USING THE CACHED
001300*     DAILY SUMMARY FIGURES WHERE POSSIBLE INSTEAD OF RE-WALKING
001400*     RAW READINGS.  EVERY RULE HERE STARTS WITH THE SHOP'S
001500*     STANDARD 14-DAY VALIDATION PRE-CHECK BEFORE IT LOOKS AT ITS
001600*     OWN NARROWER ANALYSIS WINDOW.
001700*----------------------------------------------------------------*
001800* MAINTENANCE LOG
001900*----------------------------------------------------------------*
002000* DATE     BY   TKT#     DESCRIPTION
002100* 11/15/95 RPB  CGM-070  ORIGINAL PROGRAM, BUILT FROM THE OLD
002200*                        TREATMENT UPDATE CRITERIA CHAIN
002300* 02/02/96 RPB  CGM-086  ADDED THE SUMMARY-BASED HYPER/HYPO PAIR
002400*                        AND THE STABLE-CONTROL RULE
002500* 09/09/97 RPB  CGM-095  ADDED SOMOGYI, DAWN AND WEEKDAY/WEEKEND
002600*                        RULES
002700* 02/09/99 KLD  CGM-Y2K  VALIDATION WINDOW DATE MATH REVIEWED,
002800*                        FULL CCYYMMDD IN USE, NO CHANGE NEEDED
002900* 04/03/00 RPB  CGM-101  ADDED THE FOUR SINGLE-DAY EVENT RULES
003000*                        AND DAY-TO-DAY INSTABILITY
003100* 07/12/01 TWH  CGM-104  ADDED IMPLAUSIBLE RATE OF CHANGE, NOISY
003200*                        SENSOR DAY AND RECURRENT POST-MEAL SPIKE
003300* 05/06/03 TWH  CGM-119  ADDED APPLICABILITY CHECK AHEAD OF EVERY
003400*                        RULE PARAGRAPH PER THE CTXCHK ROLLOUT
003500* 11/03/03 TWH  CGM-128  925-REQUIRED-FROM-RATIO WAS ROUNDING       CGM128
003600*                        (ELIGIBLE*0.40) AND ADDING 1, NOT TAKING   CGM128
003700*                        THE CEILING PER THE HEADER COMMENT --      CGM128
003800*                        EVERY V1 RATIO RULE WAS DEMANDING ONE      CGM128
003900*                        EXTRA QUALIFYING DAY.  SWITCHED TO         CGM128
004000*                        INTEGER-TRUNCATION CEILING ARITHMETIC.     CGM128
004100******************************************************************
004200* 12/01/03 TWH  CGM-132  355-CHECK-SOMOGYI-DAY WAS ONLY ASKING
004300*                        WHETHER ANY SINGLE READING IN 00:00-08:00
004400*                        WAS BELOW 70, THEN TESTING A FIXED
004500*                        03:00-08:00 REBOUND WINDOW AGAINST THE
004600*                        WHOLE WINDOW'S MINIMUM -- NO RUN-LENGTH
004700*                        TEST AT ALL.  REBUILT TO WALK THE MORNING
004800*                        READINGS FOR ACTUAL CONTIGUOUS RUNS BELOW
004900*                        70 OF 15+ MINUTES, EACH JUDGED AGAINST ITS
005000*                        OWN [RUN-END+2H, RUN-END+4H] REBOUND
005100*                        WINDOW AND ITS OWN RUN MINIMUM.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  WORK-FIELDS.
006600     05  WK-RULE-CTX-TAG             PIC X(60).
006700     05  WK-APPLICABLE-SW            PIC X(01).
006800         88  WK-RULE-APPLIES             VALUE "Y".
006900         88  WK-RULE-NOT-APPLIC           VALUE "N".
007000     05  WK-ANALYSIS-WIN             PIC 9(2)   COMP.
007100     05  WK-ELIGIBLE-COUNT           PIC 9(2)   COMP.
007200     05  WK-ELIGIBLE-IDX-TABLE OCCURS 30 TIMES PIC 9(2) COMP.
007300     05  WK-ELIG-IDX                 PIC 9(2)   COMP.
007400     05  WK-SCAN-IDX                 PIC 9(2)   COMP.
007500     05  WK-DAY-PTR                  PIC 9(2)   COMP.
007600     05  WK-QUALIFY-COUNT            PIC 9(3)   COMP.
007700     05  WK-REQUIRED-COUNT           PIC 9(3)   COMP.
007800     05  WK-VALID-ELIGIBLE-COUNT     PIC 9(2)   COMP.
007900     05  WK-EMIT-PATTERN-ID          PIC X(30).
008000     05  WK-EMIT-STATUS              PIC X(01).
008100     05  WK-EMIT-M1                  PIC S9(4)V9(2).
008200     05  WK-EMIT-M2                  PIC S9(4)V9(2).
008300     05  WK-EMIT-M3                  PIC S9(4)V9(2).
008400     05  WK-READING-IDX              PIC 9(3)   COMP.
008500     05  WK-LOOKAHEAD-IDX            PIC 9(3)   COMP.
008600     05  WK-CUM-MINUTES              PIC S9(5)V9(1).
008700     05  WK-BASELINE-VALUE           PIC S9(3)V9(1).
008800     05  WK-PEAK-VALUE               PIC S9(3)V9(1).
008900     05  WK-TROUGH-VALUE             PIC S9(3)V9(1).
009000     05  WK-CV-SUM                   PIC S9(5)V9(4).
009100     05  WK-TAR-SUM                  PIC S9(5)V9(4).
009200     05  WK-WEEKDAY-COUNT            PIC 9(2)   COMP.
009300     05  WK-WEEKDAY-CV-AVG           PIC S9(3)V9(4).
009400     05  WK-WEEKDAY-TAR-AVG          PIC S9(3)V9(4).
009500     05  WK-DAY-CV                   PIC S9(3)V9(4).
009600     05  WK-MEDIAN-CV                PIC S9(3)V9(4).
009700     05  WK-SORT-TABLE OCCURS 30 TIMES PIC S9(3)V9(4).
009800     05  WK-SORT-COUNT               PIC 9(2)   COMP.
009900     05  WK-SORT-TEMP                PIC S9(3)V9(4).
010000     05  WK-SORT-I                   PIC 9(2)   COMP.
010100     05  WK-SORT-J                   PIC 9(2)   COMP.
010200     05  WK-HIGH-CV-DAYS             PIC 9(2)   COMP.
010300     05  WK-RUN-START-IDX            PIC 9(3)   COMP.
010400     05  WK-RUN-END-IDX              PIC 9(3)   COMP.
010500     05  WK-RUN-MIN-VALUE            PIC S9(3)V9(1).
010600     05  WK-REBOUND-MAX              PIC S9(3)V9(1).
010700     05  WK-IN-RUN-SW                PIC X(01) VALUE "N".
010800         88  WK-IN-RUN                   VALUE "Y".
010900     05  WK-DONE-SW                  PIC X(01) VALUE "N".
011000         88  WK-RULE-DONE                VALUE "Y".
011100     05  WK-DIFF-VALUE               PIC S9(4)V9(1).
011200     05  WK-RATE-VALUE               PIC S9(4)V9(2).
011300     05  WK-NOISE-TABLE OCCURS 300 TIMES PIC S9(3)V9(1).
011400     05  WK-NOISE-COUNT              PIC 9(3)   COMP.
011500     05  WK-P95-POS                  PIC 9(3)   COMP.
011600    05  WK-RUN-END-HOUR             PIC S9(2)V9(2).           CGM132
011700    05  WK-REBOUND-START-HOUR       PIC S9(2)V9(2).           CGM132
011800    05  WK-REBOUND-END-HOUR         PIC S9(2)V9(2).           CGM132
011900    05  WK-LOOKAHEAD-HOUR           PIC S9(2)V9(2).           CGM132
012000
012100 LINKAGE SECTION.
012200 COPY GLUWIND.
012300
012400 PROCEDURE DIVISION USING LK-WINDOW-DATA, LK-RULE-CONFIG,
012500         LK-PATIENT-CONTEXT, LK-DETECTION-TABLE.
012600
012700 000-MAIN-LOGIC.
012800     MOVE ZERO TO LK-DETECTION-COUNT.
012900     PERFORM 700-VALIDATION-PRECHECK THRU 700-EXIT.
013000     IF WK-VALID-ELIGIBLE-COUNT < LK-VALIDATION-DAYS
013100         GO TO 000-EXIT
013200     END-IF.
013300     PERFORM 300-PREDOMINANT-HYPER    THRU 300-EXIT.
013400     PERFORM 310-PREDOMINANT-HYPO     THRU 310-EXIT.
013500     PERFORM 320-HIGH-VARIAB-V1       THRU 320-EXIT.
013600     PERFORM 330-STABLE-CONTROL       THRU 330-EXIT.
013700     PERFORM 340-OVERNIGHT-HYPO-V1    THRU 340-EXIT.
013800     PERFORM 350-SOMOGYI-V1           THRU 350-EXIT.
013900     PERFORM 360-DAWN-V1              THRU 360-EXIT.
014000     PERFORM 370-WEEKDAY-WEEKEND      THRU 370-EXIT.
014100     PERFORM 380-EVENING-VARIAB-SPIKE THRU 380-EXIT.
014200     PERFORM 390-SINGLE-DAY-HI-SPIKE  THRU 390-EXIT.
014300     PERFORM 400-SINGLE-DAY-LOW       THRU 400-EXIT.
014400     PERFORM 410-RAPID-RISE           THRU 410-EXIT.
014500     PERFORM 420-SINGLE-LONG-HIGH     THRU 420-EXIT.
014600     PERFORM 430-DAY-TO-DAY-INSTAB    THRU 430-EXIT.
014700     PERFORM 440-IMPLAUSIBLE-RATE     THRU 440-EXIT.
014800     PERFORM 450-NOISY-SENSOR-DAY     THRU 450-EXIT.
014900     PERFORM 460-POST-MEAL-SPIKE      THRU 460-EXIT.
015000 000-EXIT.
015100     GOBACK.
015200
015300******************************************************************
015400* 300 - PREDOMINANT HYPERGLYCEMIA  (PCT-HIGH > 0.30, LAST 7)
015500******************************************************************
015600 300-PREDOMINANT-HYPER.
015700     MOVE "predominant_hyperglycemia" TO WK-EMIT-PATTERN-ID.
015800     MOVE SPACES TO WK-RULE-CTX-TAG.
015900     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
016000     IF WK-RULE-NOT-APPLIC GO TO 300-EXIT END-IF.
016100     MOVE 7 TO WK-ANALYSIS-WIN.
016200     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
016300     IF WK-ELIGIBLE-COUNT < 7
016400         SET WK-EMIT-STATUS TO "I"
016500         MOVE ZERO TO WK-QUALIFY-COUNT
016600         GO TO 300-WRITE
016700     END-IF.
016800     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
016900     MOVE ZERO TO WK-QUALIFY-COUNT.
017000     PERFORM 305-CHECK-HYPER-DAY THRU 305-EXIT
017100             VARYING WK-ELIG-IDX FROM 1 BY 1
017200             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
017300     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
017400         SET WK-EMIT-STATUS TO "D"
017500     ELSE
017600         SET WK-EMIT-STATUS TO "N"
017700     END-IF.
017800 300-WRITE.
017900     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
018000     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
018100     MOVE ZERO TO WK-EMIT-M3.
018200     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
018300 300-EXIT.
018400     EXIT.
018500
018600 305-CHECK-HYPER-DAY.
018700     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
018800     IF WD-PCT-HIGH (WK-DAY-PTR) > 0.30
018900         ADD 1 TO WK-QUALIFY-COUNT
019000     END-IF.
019100 305-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500* 310 - PREDOMINANT HYPOGLYCEMIA  (PCT-LOW>=.04 OR MIN<54)
019600******************************************************************
019700 310-PREDOMINANT-HYPO.
019800     MOVE "predominant_hypoglycemia" TO WK-EMIT-PATTERN-ID.
019900     MOVE SPACES TO WK-RULE-CTX-TAG.
020000     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
020100     IF WK-RULE-NOT-APPLIC GO TO 310-EXIT END-IF.
020200     MOVE 7 TO WK-ANALYSIS-WIN.
020300     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
020400     IF WK-ELIGIBLE-COUNT < 7
020500         SET WK-EMIT-STATUS TO "I"
020600         MOVE ZERO TO WK-QUALIFY-COUNT
020700         GO TO 310-WRITE
020800     END-IF.
020900     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
021000     MOVE ZERO TO WK-QUALIFY-COUNT.
021100     PERFORM 315-CHECK-HYPO-DAY THRU 315-EXIT
021200             VARYING WK-ELIG-IDX FROM 1 BY 1
021300             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
021400     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
021500         SET WK-EMIT-STATUS TO "D"
021600     ELSE
021700         SET WK-EMIT-STATUS TO "N"
021800     END-IF.
021900 310-WRITE.
022000     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
022100     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
022200     MOVE ZERO TO WK-EMIT-M3.
022300     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
022400 310-EXIT.
022500     EXIT.
022600
022700 315-CHECK-HYPO-DAY.
022800     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
022900     IF WD-PCT-LOW (WK-DAY-PTR) >= 0.04
023000       OR WD-MIN-GLUCOSE (WK-DAY-PTR) < 54
023100         ADD 1 TO WK-QUALIFY-COUNT
023200     END-IF.
023300 315-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* 320 - HIGH GLYCEMIC VARIABILITY, V1  (MEDIAN CV VARIANT)
023800******************************************************************
023900 320-HIGH-VARIAB-V1.
024000     MOVE "high_glycemic_variability_v1" TO WK-EMIT-PATTERN-ID.
024100     MOVE SPACES TO WK-RULE-CTX-TAG.
024200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
024300     IF WK-RULE-NOT-APPLIC GO TO 320-EXIT END-IF.
024400     MOVE 7 TO WK-ANALYSIS-WIN.
024500     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
024600     MOVE 3 TO WK-REQUIRED-COUNT.
024700     IF WK-ELIGIBLE-COUNT < 5
024800         SET WK-EMIT-STATUS TO "I"
024900         MOVE ZERO TO WK-QUALIFY-COUNT
025000         GO TO 320-WRITE
025100     END-IF.
025200     MOVE ZERO TO WK-SORT-COUNT.
025300     MOVE ZERO TO WK-QUALIFY-COUNT.
025400     PERFORM 325-CHECK-CV-DAY THRU 325-EXIT
025500             VARYING WK-ELIG-IDX FROM 1 BY 1
025600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
025700     PERFORM 926-MEDIAN-OF-SORT-TABLE THRU 926-EXIT.
025800     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
025900       AND WK-MEDIAN-CV >= 0.36
026000         SET WK-EMIT-STATUS TO "D"
026100     ELSE
026200         SET WK-EMIT-STATUS TO "N"
026300     END-IF.
026400 320-WRITE.
026500     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
026600     MOVE WK-MEDIAN-CV TO WK-EMIT-M2.
026700     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M3.
026800     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
026900 320-EXIT.
027000     EXIT.
027100
027200 325-CHECK-CV-DAY.
027300     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
027400     IF WD-MEAN-GLUCOSE (WK-DAY-PTR) NOT = ZERO
027500         COMPUTE WK-DAY-CV ROUNDED =
027600             WD-STD-GLUCOSE (WK-DAY-PTR) /
027700             WD-MEAN-GLUCOSE (WK-DAY-PTR)
027800         ADD 1 TO WK-SORT-COUNT
027900         MOVE WK-DAY-CV TO WK-SORT-TABLE (WK-SORT-COUNT)
028000         IF WK-DAY-CV >= 0.36
028100             ADD 1 TO WK-QUALIFY-COUNT
028200         END-IF
028300     END-IF.
028400 325-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 330 - STABLE NEAR-TARGET CONTROL  (IN-RANGE>=.70 AND CV<0.36)
028900******************************************************************
029000 330-STABLE-CONTROL.
029100     MOVE "stable_near_target_control" TO WK-EMIT-PATTERN-ID.
029200     MOVE SPACES TO WK-RULE-CTX-TAG.
029300     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
029400     IF WK-RULE-NOT-APPLIC GO TO 330-EXIT END-IF.
029500     MOVE 7 TO WK-ANALYSIS-WIN.
029600     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
029700     IF WK-ELIGIBLE-COUNT < 5
029800         SET WK-EMIT-STATUS TO "I"
029900         MOVE ZERO TO WK-QUALIFY-COUNT
030000         GO TO 330-WRITE
030100     END-IF.
030200     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
030300     MOVE ZERO TO WK-QUALIFY-COUNT.
030400     PERFORM 335-CHECK-STABLE-DAY THRU 335-EXIT
030500             VARYING WK-ELIG-IDX FROM 1 BY 1
030600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
030700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
030800         SET WK-EMIT-STATUS TO "D"
030900     ELSE
031000         SET WK-EMIT-STATUS TO "N"
031100     END-IF.
031200 330-WRITE.
031300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
031400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
031500     MOVE ZERO TO WK-EMIT-M3.
031600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
031700 330-EXIT.
031800     EXIT.
031900
032000 335-CHECK-STABLE-DAY.
032100     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
032200     MOVE ZERO TO WK-DAY-CV.
032300     IF WD-MEAN-GLUCOSE (WK-DAY-PTR) NOT = ZERO
032400         COMPUTE WK-DAY-CV ROUNDED =
032500             WD-STD-GLUCOSE (WK-DAY-PTR) /
032600             WD-MEAN-GLUCOSE (WK-DAY-PTR)
032700     END-IF.
032800     IF WD-PCT-IN-RANGE (WK-DAY-PTR) >= 0.70
032900       AND WK-DAY-CV < 0.36
033000         ADD 1 TO WK-QUALIFY-COUNT
033100     END-IF.
033200 335-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600* 340 - OVERNIGHT HYPOGLYCEMIA, V1  (00:00-06:00, <70/15MIN)
033700******************************************************************
033800 340-OVERNIGHT-HYPO-V1.
033900     MOVE "overnight_hypoglycemia_v1" TO WK-EMIT-PATTERN-ID.
034000     MOVE SPACES TO WK-RULE-CTX-TAG.
034100     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
034200     IF WK-RULE-NOT-APPLIC GO TO 340-EXIT END-IF.
034300     MOVE 7 TO WK-ANALYSIS-WIN.
034400     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
034500     IF WK-ELIGIBLE-COUNT < 5
034600         SET WK-EMIT-STATUS TO "I"
034700         MOVE ZERO TO WK-QUALIFY-COUNT
034800         GO TO 340-WRITE
034900     END-IF.
035000     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
035100     MOVE ZERO TO WK-QUALIFY-COUNT.
035200     PERFORM 345-CHECK-NIGHT-LOW-DAY THRU 345-EXIT
035300             VARYING WK-ELIG-IDX FROM 1 BY 1
035400             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
035500     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
035600         SET WK-EMIT-STATUS TO "D"
035700     ELSE
035800         SET WK-EMIT-STATUS TO "N"
035900     END-IF.
036000 340-WRITE.
036100     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
036200     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
036300     MOVE ZERO TO WK-EMIT-M3.
036400     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
036500 340-EXIT.
036600     EXIT.
036700
036800 345-CHECK-NIGHT-LOW-DAY.
036900     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
037000     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
037100     MOVE 0.00 TO LK-START-HOUR.
037200     MOVE 6.00 TO LK-END-HOUR.
037300     SET FN-TIME-SLICE TO TRUE.
037400     CALL "GLUUTIL" USING LK-UTIL-PARMS.
037500     MOVE 70 TO WK-BASELINE-VALUE.
037600     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.
037700     SET FN-TOTAL-MINUTES TO TRUE.
037800     CALL "GLUUTIL" USING LK-UTIL-PARMS.
037900     IF LK-TOTAL-MINUTES-OUT >= 15.0
038000         ADD 1 TO WK-QUALIFY-COUNT
038100     END-IF.
038200 345-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600* 350 - SOMOGYI EFFECT, V1  (LOW RUN, THEN REBOUND 2-4H LATER)
038700******************************************************************
038800 350-SOMOGYI-V1.
038900     MOVE "somogyi_effect_v1" TO WK-EMIT-PATTERN-ID.
039000     MOVE SPACES TO WK-RULE-CTX-TAG.
039100     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
039200     IF WK-RULE-NOT-APPLIC GO TO 350-EXIT END-IF.
039300     MOVE 7 TO WK-ANALYSIS-WIN.
039400     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
039500     IF WK-ELIGIBLE-COUNT < 5
039600         SET WK-EMIT-STATUS TO "I"
039700         MOVE ZERO TO WK-QUALIFY-COUNT
039800         GO TO 350-WRITE
039900     END-IF.
040000     COMPUTE WK-REQUIRED-COUNT ROUNDED =
040100         ( WK-ELIGIBLE-COUNT * 2 / 7 ) + 1.
040200     IF WK-REQUIRED-COUNT < 1 MOVE 1 TO WK-REQUIRED-COUNT END-IF.
040300     MOVE ZERO TO WK-QUALIFY-COUNT.
040400     PERFORM 355-CHECK-SOMOGYI-DAY THRU 355-EXIT
040500             VARYING WK-ELIG-IDX FROM 1 BY 1
040600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
040700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
040800         SET WK-EMIT-STATUS TO "D"
040900     ELSE
041000         SET WK-EMIT-STATUS TO "N"
041100     END-IF.
041200 350-WRITE.
041300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
041400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
041500     MOVE ZERO TO WK-EMIT-M3.
041600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
041700 350-EXIT.
041800     EXIT.
041900
042000 355-CHECK-SOMOGYI-DAY.
042100*    CGM-132 -- WALKS THE 00:00-08:00 READINGS FOR ACTUAL           CGM132
042200*    CONTIGUOUS RUNS BELOW 70 OF AT LEAST 15 MINUTES.  EACH RUN     CGM132
042300*    IS JUDGED AGAINST ITS OWN REBOUND WINDOW, TWO TO FOUR HOURS    CGM132
042400*    PAST WHEN THAT RUN ENDED, OVER THE WHOLE DAY -- NOT A SINGLE   CGM132
042500*    FIXED WINDOW FOR THE WHOLE MORNING (SEE THE MAINTENANCE LOG).  CGM132
042600     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
042700     SET WK-DONE-SW TO "N".
042800     SET WK-IN-RUN-SW TO "N".
042900     PERFORM 356-SOMOGYI-SCAN-READING THRU 356-EXIT
043000             VARYING WK-READING-IDX FROM 1 BY 1
043100             UNTIL WK-READING-IDX >
043200                   WD-READING-COUNT (WK-DAY-PTR)
043300                OR WR-HH (WK-DAY-PTR, WK-READING-IDX) >= 8
043400                OR WK-RULE-DONE.
043500     IF WK-IN-RUN AND NOT WK-RULE-DONE
043600         PERFORM 357-TEST-SOMOGYI-RUN THRU 357-EXIT
043700     END-IF.
043800     IF WK-RULE-DONE
043900         ADD 1 TO WK-QUALIFY-COUNT
044000     END-IF.
044100 355-EXIT.
044200     EXIT.
044300
044400 356-SOMOGYI-SCAN-READING.
044500*    CGM-132 -- ONE READING OF THE MORNING WINDOW.  TRACKS THE      CGM132
044600*    CURRENT LOW RUN'S OWN MINUTES AND ITS OWN MINIMUM; A READING   CGM132
044700*    AT OR ABOVE 70 ENDS WHATEVER RUN WAS ACTIVE AND TESTS IT.      CGM132
044800     IF WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX) < 70
044900         IF WK-IN-RUN
045000             IF WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
045100                   < WK-RUN-MIN-VALUE
045200                 MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
045300                     TO WK-RUN-MIN-VALUE
045400             END-IF
045500         ELSE
045600             MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
045700                 TO WK-RUN-MIN-VALUE
045800             MOVE ZERO TO WK-CUM-MINUTES
045900             SET WK-IN-RUN TO TRUE
046000         END-IF
046100         MOVE WK-READING-IDX TO WK-RUN-END-IDX
046200         ADD WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX)
046300             TO WK-CUM-MINUTES
046400     ELSE
046500         IF WK-IN-RUN
046600             PERFORM 357-TEST-SOMOGYI-RUN THRU 357-EXIT
046700         END-IF
046800         SET WK-IN-RUN-SW TO "N"
046900     END-IF.
047000 356-EXIT.
047100     EXIT.
047200
047300 357-TEST-SOMOGYI-RUN.
047400*    CGM-132 -- THE RUN JUST ENDED (OR THE MORNING WINDOW RAN OUT   CGM132
047500*    WHILE IT WAS STILL ACTIVE).  IT MUST HOLD 15+ MINUTES TO       CGM132
047600*    COUNT.  ITS REBOUND WINDOW IS ITS OWN END TIME PLUS TWO TO     CGM132
047700*    FOUR HOURS, LOOKED UP ACROSS THE WHOLE DAY'S READINGS.         CGM132
047800     SET WK-IN-RUN-SW TO "N".
047900     IF WK-CUM-MINUTES < 15.0
048000         GO TO 357-EXIT
048100     END-IF.
048200     COMPUTE WK-RUN-END-HOUR =
048300         WR-HH (WK-DAY-PTR, WK-RUN-END-IDX) +
048400         ( WR-MM (WK-DAY-PTR, WK-RUN-END-IDX) / 60 ).
048500     COMPUTE WK-REBOUND-START-HOUR = WK-RUN-END-HOUR + 2.00.
048600     COMPUTE WK-REBOUND-END-HOUR = WK-RUN-END-HOUR + 4.00.
048700     MOVE -999 TO WK-REBOUND-MAX.
048800     PERFORM 358-REBOUND-LOOKAHEAD THRU 358-EXIT
048900             VARYING WK-LOOKAHEAD-IDX FROM 1 BY 1
049000             UNTIL WK-LOOKAHEAD-IDX >
049100                   WD-READING-COUNT (WK-DAY-PTR).
049200     IF WK-REBOUND-MAX = -999
049300         MOVE ZERO TO WK-REBOUND-MAX
049400     END-IF.
049500     IF (WK-REBOUND-MAX - WK-RUN-MIN-VALUE) >= 100
049600         SET WK-RULE-DONE TO TRUE
049700     END-IF.
049800 357-EXIT.
049900     EXIT.
050000
050100 358-REBOUND-LOOKAHEAD.
050200*    CGM-132 -- ONE READING OF THE LOOKAHEAD; KEEPS THE HIGHEST   CGM132
050300*    VALUE SEEN INSIDE THE RUN'S OWN REBOUND WINDOW.              CGM132
050400     COMPUTE WK-LOOKAHEAD-HOUR =
050500         WR-HH (WK-DAY-PTR, WK-LOOKAHEAD-IDX) +
050600         ( WR-MM (WK-DAY-PTR, WK-LOOKAHEAD-IDX) / 60 ).
050700     IF WK-LOOKAHEAD-HOUR >= WK-REBOUND-START-HOUR
050800       AND WK-LOOKAHEAD-HOUR < WK-REBOUND-END-HOUR
050900         IF WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
051000               > WK-REBOUND-MAX
051100             MOVE WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
051200                 TO WK-REBOUND-MAX
051300         END-IF
051400     END-IF.
051500 358-EXIT.
051600     EXIT.
051700
051800
051900******************************************************************
052000* 360 - DAWN PHENOMENON, V1  (NADIR/PEAK RISE >=30)
052100******************************************************************
052200 360-DAWN-V1.
052300     MOVE "dawn_phenomenon_v1" TO WK-EMIT-PATTERN-ID.
052400     MOVE SPACES TO WK-RULE-CTX-TAG.
052500     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
052600     IF WK-RULE-NOT-APPLIC GO TO 360-EXIT END-IF.
052700     MOVE 7 TO WK-ANALYSIS-WIN.
052800     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
052900     IF WK-ELIGIBLE-COUNT < 5
053000         SET WK-EMIT-STATUS TO "I"
053100         MOVE ZERO TO WK-QUALIFY-COUNT
053200         GO TO 360-WRITE
053300     END-IF.
053400     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
053500     MOVE ZERO TO WK-QUALIFY-COUNT.
053600     PERFORM 365-CHECK-DAWN-V1-DAY THRU 365-EXIT
053700             VARYING WK-ELIG-IDX FROM 1 BY 1
053800             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
053900     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
054000         SET WK-EMIT-STATUS TO "D"
054100     ELSE
054200         SET WK-EMIT-STATUS TO "N"
054300     END-IF.
054400 360-WRITE.
054500     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
054600     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
054700     MOVE ZERO TO WK-EMIT-M3.
054800     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
054900 360-EXIT.
055000     EXIT.
055100
055200 365-CHECK-DAWN-V1-DAY.
055300     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
055400     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
055500     MOVE 0.00 TO LK-START-HOUR.
055600     MOVE 6.00 TO LK-END-HOUR.
055700     SET FN-TIME-SLICE TO TRUE.
055800     CALL "GLUUTIL" USING LK-UTIL-PARMS.
055900     PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT.
056000     MOVE WK-TROUGH-VALUE TO WK-BASELINE-VALUE.
056100     IF WK-BASELINE-VALUE < 70 GO TO 365-EXIT END-IF.
056200     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
056300     MOVE 3.00 TO LK-START-HOUR.
056400     MOVE 8.00 TO LK-END-HOUR.
056500     SET FN-TIME-SLICE TO TRUE.
056600     CALL "GLUUTIL" USING LK-UTIL-PARMS.
056700     PERFORM 968-MIN-MAX-FLAGGED THRU 968-EXIT.
056800     IF (WK-PEAK-VALUE - WK-BASELINE-VALUE) >= 30
056900         ADD 1 TO WK-QUALIFY-COUNT
057000     END-IF.
057100 365-EXIT.
057200     EXIT.
057300
057400******************************************************************
057500* 370 - WEEKDAY/WEEKEND INSTABILITY  (LAST 14, WEEKEND VS BASE)
057600******************************************************************
057700 370-WEEKDAY-WEEKEND.
057800     MOVE "weekday_weekend_instability" TO WK-EMIT-PATTERN-ID.
057900     MOVE SPACES TO WK-RULE-CTX-TAG.
058000     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
058100     IF WK-RULE-NOT-APPLIC GO TO 370-EXIT END-IF.
058200     MOVE 14 TO WK-ANALYSIS-WIN.
058300     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
058400     MOVE 2 TO WK-REQUIRED-COUNT.
058500     MOVE ZERO TO WK-CV-SUM.
058600     MOVE ZERO TO WK-TAR-SUM.
058700     MOVE ZERO TO WK-WEEKDAY-COUNT.
058800     PERFORM 375-WEEKDAY-BASELINE THRU 375-EXIT
058900             VARYING WK-ELIG-IDX FROM 1 BY 1
059000             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
059100     IF WK-WEEKDAY-COUNT = ZERO
059200         SET WK-EMIT-STATUS TO "I"
059300         MOVE ZERO TO WK-QUALIFY-COUNT
059400         GO TO 370-WRITE
059500     END-IF.
059600     COMPUTE WK-WEEKDAY-CV-AVG ROUNDED =
059700         WK-CV-SUM / WK-WEEKDAY-COUNT.
059800     COMPUTE WK-WEEKDAY-TAR-AVG ROUNDED =
059900         WK-TAR-SUM / WK-WEEKDAY-COUNT.
060000     MOVE ZERO TO WK-QUALIFY-COUNT.
060100     MOVE ZERO TO WK-WEEKEND-COUNT.
060200     PERFORM 376-WEEKEND-CHECK THRU 376-EXIT
060300             VARYING WK-ELIG-IDX FROM 1 BY 1
060400             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
060500     IF WK-WEEKEND-COUNT < 2
060600         SET WK-EMIT-STATUS TO "I"
060700         GO TO 370-WRITE
060800     END-IF.
060900     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
061000         SET WK-EMIT-STATUS TO "D"
061100     ELSE
061200         SET WK-EMIT-STATUS TO "N"
061300     END-IF.
061400 370-WRITE.
061500     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
061600     MOVE WK-WEEKDAY-CV-AVG TO WK-EMIT-M2.
061700     MOVE WK-WEEKDAY-TAR-AVG TO WK-EMIT-M3.
061800     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
061900 370-EXIT.
062000     EXIT.
062100
062200 375-WEEKDAY-BASELINE.
062300     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
062400     MOVE WD-SERVICE-DATE (WK-DAY-PTR) TO LK-DOW-DATE-IN.
062500     SET FN-DAY-OF-WEEK TO TRUE.
062600     CALL "GLUUTIL" USING LK-UTIL-PARMS.
062700     IF LK-DOW-OUT NOT = 1 AND LK-DOW-OUT NOT = 7
062800         MOVE ZERO TO WK-DAY-CV
062900         IF WD-MEAN-GLUCOSE (WK-DAY-PTR) NOT = ZERO
063000             COMPUTE WK-DAY-CV ROUNDED =
063100                 WD-STD-GLUCOSE (WK-DAY-PTR) /
063200                 WD-MEAN-GLUCOSE (WK-DAY-PTR)
063300         END-IF
063400         ADD WK-DAY-CV TO WK-CV-SUM
063500         ADD WD-PCT-HIGH (WK-DAY-PTR) TO WK-TAR-SUM
063600         ADD 1 TO WK-WEEKDAY-COUNT
063700     END-IF.
063800 375-EXIT.
063900     EXIT.
064000
064100 376-WEEKEND-CHECK.
064200     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
064300     MOVE WD-SERVICE-DATE (WK-DAY-PTR) TO LK-DOW-DATE-IN.
064400     SET FN-DAY-OF-WEEK TO TRUE.
064500     CALL "GLUUTIL" USING LK-UTIL-PARMS.
064600     IF LK-DOW-OUT = 1 OR LK-DOW-OUT = 7
064700         ADD 1 TO WK-WEEKEND-COUNT
064800         MOVE ZERO TO WK-DAY-CV
064900         IF WD-MEAN-GLUCOSE (WK-DAY-PTR) NOT = ZERO
065000             COMPUTE WK-DAY-CV ROUNDED =
065100                 WD-STD-GLUCOSE (WK-DAY-PTR) /
065200                 WD-MEAN-GLUCOSE (WK-DAY-PTR)
065300         END-IF
065400         IF (WD-PCT-HIGH (WK-DAY-PTR) - WK-WEEKDAY-TAR-AVG)
065500               >= 0.10
065600           OR (WK-DAY-CV - WK-WEEKDAY-CV-AVG) >= 0.10
065700             ADD 1 TO WK-QUALIFY-COUNT
065800         END-IF
065900     END-IF.
066000 376-EXIT.
066100     EXIT.
066200
066300******************************************************************
066400* 380 - EVENING VARIABILITY SPIKE  (18:00-22:00, IQR>40 OR CV>.36)
066500******************************************************************
066600 380-EVENING-VARIAB-SPIKE.
066700     MOVE "evening_variability_spike" TO WK-EMIT-PATTERN-ID.
066800     MOVE SPACES TO WK-RULE-CTX-TAG.
066900     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
067000     IF WK-RULE-NOT-APPLIC GO TO 380-EXIT END-IF.
067100     MOVE 7 TO WK-ANALYSIS-WIN.
067200     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
067300     IF WK-ELIGIBLE-COUNT < 5
067400         SET WK-EMIT-STATUS TO "I"
067500         MOVE ZERO TO WK-QUALIFY-COUNT
067600         GO TO 380-WRITE
067700     END-IF.
067800     PERFORM 925-REQUIRED-FROM-RATIO THRU 925-EXIT.
067900     MOVE ZERO TO WK-QUALIFY-COUNT.
068000     PERFORM 385-CHECK-EVENING-VAR-DAY THRU 385-EXIT
068100             VARYING WK-ELIG-IDX FROM 1 BY 1
068200             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
068300     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
068400         SET WK-EMIT-STATUS TO "D"
068500     ELSE
068600         SET WK-EMIT-STATUS TO "N"
068700     END-IF.
068800 380-WRITE.
068900     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
069000     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
069100     MOVE ZERO TO WK-EMIT-M3.
069200     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
069300 380-EXIT.
069400     EXIT.
069500
069600 385-CHECK-EVENING-VAR-DAY.
069700     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
069800     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
069900     MOVE 18.00 TO LK-START-HOUR.
070000     MOVE 22.00 TO LK-END-HOUR.
070100     SET FN-TIME-SLICE TO TRUE.
070200     CALL "GLUUTIL" USING LK-UTIL-PARMS.
070300     SET FN-IQR-CALC TO TRUE.
070400     CALL "GLUUTIL" USING LK-UTIL-PARMS.
070500     IF LK-IQR-OUT > 40
070600         ADD 1 TO WK-QUALIFY-COUNT
070700         GO TO 385-EXIT
070800     END-IF.
070900     SET FN-COEFF-VAR TO TRUE.
071000     CALL "GLUUTIL" USING LK-UTIL-PARMS.
071100     IF LK-CV-OUT > 0.36
071200         ADD 1 TO WK-QUALIFY-COUNT
071300     END-IF.
071400 385-EXIT.
071500     EXIT.
071600
071700******************************************************************
071800* 390 - SINGLE DAY HIGH SPIKE  (MAX>300, MIN@>=250 < 120)
071900******************************************************************
072000 390-SINGLE-DAY-HI-SPIKE.
072100     MOVE "single_day_high_spike" TO WK-EMIT-PATTERN-ID.
072200     MOVE SPACES TO WK-RULE-CTX-TAG.
072300     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
072400     IF WK-RULE-NOT-APPLIC GO TO 390-EXIT END-IF.
072500     MOVE 7 TO WK-ANALYSIS-WIN.
072600     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
072700     MOVE 1 TO WK-REQUIRED-COUNT.
072800     IF WK-ELIGIBLE-COUNT < 7
072900         SET WK-EMIT-STATUS TO "I"
073000         MOVE ZERO TO WK-QUALIFY-COUNT
073100         GO TO 390-WRITE
073200     END-IF.
073300     MOVE ZERO TO WK-QUALIFY-COUNT.
073400     PERFORM 395-CHECK-HI-SPIKE-DAY THRU 395-EXIT
073500             VARYING WK-ELIG-IDX FROM 1 BY 1
073600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
073700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
073800         SET WK-EMIT-STATUS TO "D"
073900     ELSE
074000         SET WK-EMIT-STATUS TO "N"
074100     END-IF.
074200 390-WRITE.
074300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
074400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
074500     MOVE ZERO TO WK-EMIT-M3.
074600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
074700 390-EXIT.
074800     EXIT.
074900
075000 395-CHECK-HI-SPIKE-DAY.
075100     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
075200     IF WD-MAX-GLUCOSE (WK-DAY-PTR) <= 300 GO TO 395-EXIT END-IF.
075300     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
075400     MOVE 0.00 TO LK-START-HOUR.
075500     MOVE 24.00 TO LK-END-HOUR.
075600     SET FN-TIME-SLICE TO TRUE.
075700     CALL "GLUUTIL" USING LK-UTIL-PARMS.
075800     MOVE 250 TO WK-BASELINE-VALUE.
075900     PERFORM 962-FLAG-HIGH-VALUES THRU 962-EXIT.
076000     SET FN-TOTAL-MINUTES TO TRUE.
076100     CALL "GLUUTIL" USING LK-UTIL-PARMS.
076200     IF LK-TOTAL-MINUTES-OUT < 120.0
076300         ADD 1 TO WK-QUALIFY-COUNT
076400     END-IF.
076500 395-EXIT.
076600     EXIT.
076700
076800******************************************************************
076900* 400 - SINGLE DAY LOW  (VALIDATION WINDOW, MINUTES<54 >=15)
077000******************************************************************
077100 400-SINGLE-DAY-LOW.
077200     MOVE "single_day_low" TO WK-EMIT-PATTERN-ID.
077300     MOVE SPACES TO WK-RULE-CTX-TAG.
077400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
077500     IF WK-RULE-NOT-APPLIC GO TO 400-EXIT END-IF.
077600     MOVE 14 TO WK-ANALYSIS-WIN.
077700     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
077800     MOVE 1 TO WK-REQUIRED-COUNT.
077900     IF WK-ELIGIBLE-COUNT < 14
078000         SET WK-EMIT-STATUS TO "I"
078100         MOVE ZERO TO WK-QUALIFY-COUNT
078200         GO TO 400-WRITE
078300     END-IF.
078400     MOVE ZERO TO WK-QUALIFY-COUNT.
078500     PERFORM 405-CHECK-LOW-DAY THRU 405-EXIT
078600             VARYING WK-ELIG-IDX FROM 1 BY 1
078700             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
078800     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
078900         SET WK-EMIT-STATUS TO "D"
079000     ELSE
079100         SET WK-EMIT-STATUS TO "N"
079200     END-IF.
079300 400-WRITE.
079400     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
079500     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
079600     MOVE ZERO TO WK-EMIT-M3.
079700     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
079800 400-EXIT.
079900     EXIT.
080000
080100 405-CHECK-LOW-DAY.
080200     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
080300     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
080400     MOVE 0.00 TO LK-START-HOUR.
080500     MOVE 24.00 TO LK-END-HOUR.
080600     SET FN-TIME-SLICE TO TRUE.
080700     CALL "GLUUTIL" USING LK-UTIL-PARMS.
080800     MOVE 54 TO WK-BASELINE-VALUE.
080900     PERFORM 961-FLAG-LOW-VALUES THRU 961-EXIT.
081000     SET FN-TOTAL-MINUTES TO TRUE.
081100     CALL "GLUUTIL" USING LK-UTIL-PARMS.
081200     IF LK-TOTAL-MINUTES-OUT >= 15.0
081300         ADD 1 TO WK-QUALIFY-COUNT
081400     END-IF.
081500 405-EXIT.
081600     EXIT.
081700
081800******************************************************************
081900* 410 - RAPID RISE  (ANY TRAILING 15-MIN SPAN RISES >=80)
082000******************************************************************
082100 410-RAPID-RISE.
082200     MOVE "rapid_rise" TO WK-EMIT-PATTERN-ID.
082300     MOVE SPACES TO WK-RULE-CTX-TAG.
082400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
082500     IF WK-RULE-NOT-APPLIC GO TO 410-EXIT END-IF.
082600     MOVE 7 TO WK-ANALYSIS-WIN.
082700     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
082800     MOVE 3 TO WK-REQUIRED-COUNT.
082900     IF WK-ELIGIBLE-COUNT < 5
083000         SET WK-EMIT-STATUS TO "I"
083100         MOVE ZERO TO WK-QUALIFY-COUNT
083200         GO TO 410-WRITE
083300     END-IF.
083400     MOVE ZERO TO WK-QUALIFY-COUNT.
083500     PERFORM 415-CHECK-RISE-DAY THRU 415-EXIT
083600             VARYING WK-ELIG-IDX FROM 1 BY 1
083700             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
083800     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
083900         SET WK-EMIT-STATUS TO "D"
084000     ELSE
084100         SET WK-EMIT-STATUS TO "N"
084200     END-IF.
084300 410-WRITE.
084400     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
084500     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
084600     MOVE ZERO TO WK-EMIT-M3.
084700     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
084800 410-EXIT.
084900     EXIT.
085000
085100 415-CHECK-RISE-DAY.
085200     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
085300     SET WK-DONE-SW TO "N".
085400     PERFORM 416-SCAN-RISE-BASE THRU 416-EXIT
085500             VARYING WK-READING-IDX FROM 1 BY 1
085600             UNTIL WK-READING-IDX >
085700                   WD-READING-COUNT (WK-DAY-PTR)
085800                OR WK-RULE-DONE.
085900 415-EXIT.
086000     EXIT.
086100
086200 416-SCAN-RISE-BASE.
086300     MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
086400         TO WK-BASELINE-VALUE.
086500     MOVE ZERO TO WK-CUM-MINUTES.
086600     PERFORM 417-RISE-LOOKAHEAD THRU 417-EXIT
086700             VARYING WK-LOOKAHEAD-IDX FROM WK-READING-IDX BY 1
086800             UNTIL WK-LOOKAHEAD-IDX >
086900                   WD-READING-COUNT (WK-DAY-PTR)
087000                OR WK-CUM-MINUTES > 15.0
087100                OR WK-RULE-DONE.
087200 416-EXIT.
087300     EXIT.
087400
087500 417-RISE-LOOKAHEAD.
087600     IF (WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
087700           - WK-BASELINE-VALUE) >= 80
087800         ADD 1 TO WK-QUALIFY-COUNT
087900         SET WK-RULE-DONE TO TRUE
088000     END-IF.
088100     ADD WR-INTERVAL (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
088200         TO WK-CUM-MINUTES.
088300 417-EXIT.
088400     EXIT.
088500
088600******************************************************************
088700* 420 - SINGLE LONG HIGH  (VALIDATION WINDOW, MINUTES>=250>=240)
088800******************************************************************
088900 420-SINGLE-LONG-HIGH.
089000     MOVE "single_long_high" TO WK-EMIT-PATTERN-ID.
089100     MOVE SPACES TO WK-RULE-CTX-TAG.
089200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
089300     IF WK-RULE-NOT-APPLIC GO TO 420-EXIT END-IF.
089400     MOVE 14 TO WK-ANALYSIS-WIN.
089500     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
089600     MOVE 1 TO WK-REQUIRED-COUNT.
089700     IF WK-ELIGIBLE-COUNT < 14
089800         SET WK-EMIT-STATUS TO "I"
089900         MOVE ZERO TO WK-QUALIFY-COUNT
090000         GO TO 420-WRITE
090100     END-IF.
090200     MOVE ZERO TO WK-QUALIFY-COUNT.
090300     PERFORM 425-CHECK-LONG-HIGH-DAY THRU 425-EXIT
090400             VARYING WK-ELIG-IDX FROM 1 BY 1
090500             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
090600     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
090700         SET WK-EMIT-STATUS TO "D"
090800     ELSE
090900         SET WK-EMIT-STATUS TO "N"
091000     END-IF.
091100 420-WRITE.
091200     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
091300     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
091400     MOVE ZERO TO WK-EMIT-M3.
091500     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
091600 420-EXIT.
091700     EXIT.
091800
091900 425-CHECK-LONG-HIGH-DAY.
092000     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
092100     PERFORM 960-LOAD-UTIL-TABLES-FOR-DAY THRU 960-EXIT.
092200     MOVE 0.00 TO LK-START-HOUR.
092300     MOVE 24.00 TO LK-END-HOUR.
092400     SET FN-TIME-SLICE TO TRUE.
092500     CALL "GLUUTIL" USING LK-UTIL-PARMS.
092600     MOVE 250 TO WK-BASELINE-VALUE.
092700     PERFORM 962-FLAG-HIGH-VALUES THRU 962-EXIT.
092800     SET FN-TOTAL-MINUTES TO TRUE.
092900     CALL "GLUUTIL" USING LK-UTIL-PARMS.
093000     IF LK-TOTAL-MINUTES-OUT >= 240.0
093100         ADD 1 TO WK-QUALIFY-COUNT
093200     END-IF.
093300 425-EXIT.
093400     EXIT.
093500
093600******************************************************************
093700* 430 - DAY-TO-DAY INSTABILITY  (MEAN CV<0.36, 2+ DAYS CV>0.36)
093800******************************************************************
093900 430-DAY-TO-DAY-INSTAB.
094000     MOVE "day_to_day_instability" TO WK-EMIT-PATTERN-ID.
094100     MOVE SPACES TO WK-RULE-CTX-TAG.
094200     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
094300     IF WK-RULE-NOT-APPLIC GO TO 430-EXIT END-IF.
094400     MOVE 7 TO WK-ANALYSIS-WIN.
094500     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
094600     IF WK-ELIGIBLE-COUNT < 7
094700         SET WK-EMIT-STATUS TO "I"
094800         MOVE ZERO TO WK-QUALIFY-COUNT
094900         GO TO 430-WRITE
095000     END-IF.
095100     MOVE ZERO TO WK-CV-SUM.
095200     MOVE ZERO TO WK-HIGH-CV-DAYS.
095300     PERFORM 435-ACCUM-CV-DAY THRU 435-EXIT
095400             VARYING WK-ELIG-IDX FROM 1 BY 1
095500             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
095600     COMPUTE WK-WEEKDAY-CV-AVG ROUNDED =
095700         WK-CV-SUM / WK-ELIGIBLE-COUNT.
095800     MOVE WK-HIGH-CV-DAYS TO WK-QUALIFY-COUNT.
095900     MOVE 2 TO WK-REQUIRED-COUNT.
096000     IF WK-WEEKDAY-CV-AVG < 0.36 AND WK-HIGH-CV-DAYS >= 2
096100         SET WK-EMIT-STATUS TO "D"
096200     ELSE
096300         SET WK-EMIT-STATUS TO "N"
096400     END-IF.
096500 430-WRITE.
096600     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
096700     MOVE WK-WEEKDAY-CV-AVG TO WK-EMIT-M2.
096800     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M3.
096900     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
097000 430-EXIT.
097100     EXIT.
097200
097300 435-ACCUM-CV-DAY.
097400     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
097500     MOVE ZERO TO WK-DAY-CV.
097600     IF WD-MEAN-GLUCOSE (WK-DAY-PTR) NOT = ZERO
097700         COMPUTE WK-DAY-CV ROUNDED =
097800             WD-STD-GLUCOSE (WK-DAY-PTR) /
097900             WD-MEAN-GLUCOSE (WK-DAY-PTR)
098000     END-IF.
098100     ADD WK-DAY-CV TO WK-CV-SUM.
098200     IF WK-DAY-CV > 0.36
098300         ADD 1 TO WK-HIGH-CV-DAYS
098400     END-IF.
098500 435-EXIT.
098600     EXIT.
098700
098800******************************************************************
098900* 440 - IMPLAUSIBLE RATE OF CHANGE  (RATE>5 FOR >=10 MIN RUN)
099000******************************************************************
099100 440-IMPLAUSIBLE-RATE.
099200     MOVE "implausible_rate_of_change" TO WK-EMIT-PATTERN-ID.
099300     MOVE SPACES TO WK-RULE-CTX-TAG.
099400     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
099500     IF WK-RULE-NOT-APPLIC GO TO 440-EXIT END-IF.
099600     MOVE 14 TO WK-ANALYSIS-WIN.
099700     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
099800     MOVE 1 TO WK-REQUIRED-COUNT.
099900     IF WK-ELIGIBLE-COUNT < 14
100000         SET WK-EMIT-STATUS TO "I"
100100         MOVE ZERO TO WK-QUALIFY-COUNT
100200         GO TO 440-WRITE
100300     END-IF.
100400     MOVE ZERO TO WK-QUALIFY-COUNT.
100500     PERFORM 445-CHECK-RATE-DAY THRU 445-EXIT
100600             VARYING WK-ELIG-IDX FROM 1 BY 1
100700             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
100800     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
100900         SET WK-EMIT-STATUS TO "D"
101000     ELSE
101100         SET WK-EMIT-STATUS TO "N"
101200     END-IF.
101300 440-WRITE.
101400     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
101500     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
101600     MOVE ZERO TO WK-EMIT-M3.
101700     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
101800 440-EXIT.
101900     EXIT.
102000
102100 445-CHECK-RATE-DAY.
102200     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
102300     SET WK-DAY-NOT-QUALIFIED TO TRUE.
102400     MOVE ZERO TO WK-CUM-MINUTES.
102500     PERFORM 446-CHECK-RATE-READING THRU 446-EXIT
102600             VARYING WK-READING-IDX FROM 2 BY 1
102700             UNTIL WK-READING-IDX >
102800                   WD-READING-COUNT (WK-DAY-PTR)
102900                OR WK-DAY-QUALIFIES.
103000     IF WK-DAY-QUALIFIES
103100         ADD 1 TO WK-QUALIFY-COUNT
103200     END-IF.
103300 445-EXIT.
103400     EXIT.
103500
103600 446-CHECK-RATE-READING.
103700     COMPUTE WK-DIFF-VALUE =
103800         WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX) -
103900         WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX - 1).
104000     IF WK-DIFF-VALUE < ZERO
104100         COMPUTE WK-DIFF-VALUE = ZERO - WK-DIFF-VALUE
104200     END-IF.
104300     IF WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX - 1) > ZERO
104400         COMPUTE WK-RATE-VALUE ROUNDED = WK-DIFF-VALUE /
104500             WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX - 1)
104600     ELSE
104700         MOVE ZERO TO WK-RATE-VALUE
104800     END-IF.
104900     IF WK-RATE-VALUE > 5
105000         ADD WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX - 1)
105100             TO WK-CUM-MINUTES
105200         IF WK-CUM-MINUTES >= 10.0
105300             SET WK-DAY-QUALIFIES TO TRUE
105400         END-IF
105500     ELSE
105600         MOVE ZERO TO WK-CUM-MINUTES
105700     END-IF.
105800 446-EXIT.
105900     EXIT.
106000
106100******************************************************************
106200* 450 - NOISY SENSOR DAY  (95TH PCTILE OF |DIFFS| > 30)
106300******************************************************************
106400 450-NOISY-SENSOR-DAY.
106500     MOVE "noisy_sensor_day" TO WK-EMIT-PATTERN-ID.
106600     MOVE SPACES TO WK-RULE-CTX-TAG.
106700     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
106800     IF WK-RULE-NOT-APPLIC GO TO 450-EXIT END-IF.
106900     MOVE 14 TO WK-ANALYSIS-WIN.
107000     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
107100     MOVE 1 TO WK-REQUIRED-COUNT.
107200     IF WK-ELIGIBLE-COUNT < 14
107300         SET WK-EMIT-STATUS TO "I"
107400         MOVE ZERO TO WK-QUALIFY-COUNT
107500         GO TO 450-WRITE
107600     END-IF.
107700     MOVE ZERO TO WK-QUALIFY-COUNT.
107800     PERFORM 455-CHECK-NOISE-DAY THRU 455-EXIT
107900             VARYING WK-ELIG-IDX FROM 1 BY 1
108000             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
108100     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
108200         SET WK-EMIT-STATUS TO "D"
108300     ELSE
108400         SET WK-EMIT-STATUS TO "N"
108500     END-IF.
108600 450-WRITE.
108700     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
108800     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
108900     MOVE ZERO TO WK-EMIT-M3.
109000     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
109100 450-EXIT.
109200     EXIT.
109300
109400 455-CHECK-NOISE-DAY.
109500     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
109600     IF WD-READING-COUNT (WK-DAY-PTR) < 6 GO TO 455-EXIT END-IF.
109700     MOVE ZERO TO WK-NOISE-COUNT.
109800     PERFORM 456-BUILD-DIFF-TABLE THRU 456-EXIT
109900             VARYING WK-READING-IDX FROM 2 BY 1
110000             UNTIL WK-READING-IDX >
110100                   WD-READING-COUNT (WK-DAY-PTR).
110200     IF WK-NOISE-COUNT = ZERO GO TO 455-EXIT END-IF.
110300     PERFORM 457-SORT-DIFF-TABLE THRU 457-EXIT
110400             VARYING WK-SORT-I FROM 1 BY 1
110500             UNTIL WK-SORT-I > WK-NOISE-COUNT.
110600     COMPUTE WK-P95-POS = ( WK-NOISE-COUNT * 95 / 100 ) + 1.
110700     IF WK-P95-POS > WK-NOISE-COUNT
110800         MOVE WK-NOISE-COUNT TO WK-P95-POS
110900     END-IF.
111000     IF WK-NOISE-TABLE (WK-P95-POS) > 30
111100         ADD 1 TO WK-QUALIFY-COUNT
111200     END-IF.
111300 455-EXIT.
111400     EXIT.
111500
111600 456-BUILD-DIFF-TABLE.
111700     COMPUTE WK-DIFF-VALUE =
111800         WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX) -
111900         WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX - 1).
112000     IF WK-DIFF-VALUE < ZERO
112100         COMPUTE WK-DIFF-VALUE = ZERO - WK-DIFF-VALUE
112200     END-IF.
112300     ADD 1 TO WK-NOISE-COUNT.
112400     MOVE WK-DIFF-VALUE TO WK-NOISE-TABLE (WK-NOISE-COUNT).
112500 456-EXIT.
112600     EXIT.
112700
112800 457-SORT-DIFF-TABLE.
112900     PERFORM 458-SORT-DIFF-INNER THRU 458-EXIT
113000             VARYING WK-SORT-J FROM 1 BY 1
113100             UNTIL WK-SORT-J > WK-NOISE-COUNT - WK-SORT-I.
113200 457-EXIT.
113300     EXIT.
113400
113500 458-SORT-DIFF-INNER.
113600     IF WK-NOISE-TABLE (WK-SORT-J) >
113700        WK-NOISE-TABLE (WK-SORT-J + 1)
113800         MOVE WK-NOISE-TABLE (WK-SORT-J) TO WK-SORT-TEMP
113900         MOVE WK-NOISE-TABLE (WK-SORT-J + 1)
114000             TO WK-NOISE-TABLE (WK-SORT-J)
114100         MOVE WK-SORT-TEMP TO WK-NOISE-TABLE (WK-SORT-J + 1)
114200     END-IF.
114300 458-EXIT.
114400     EXIT.
114500
114600******************************************************************
114700* 460 - RECURRENT POST-MEAL SPIKE  (TRAILING 120MIN MAX>=180,
114800*       RANGE>=50)
114900******************************************************************
115000 460-POST-MEAL-SPIKE.
115100     MOVE "recurrent_post_meal_spike" TO WK-EMIT-PATTERN-ID.
115200     MOVE SPACES TO WK-RULE-CTX-TAG.
115300     PERFORM 900-CHECK-APPLICABILITY THRU 900-EXIT.
115400     IF WK-RULE-NOT-APPLIC GO TO 460-EXIT END-IF.
115500     MOVE 7 TO WK-ANALYSIS-WIN.
115600     PERFORM 910-BUILD-ANALYSIS-ELIGIBLE THRU 910-EXIT.
115700     MOVE 3 TO WK-REQUIRED-COUNT.
115800     IF WK-ELIGIBLE-COUNT < 5
115900         SET WK-EMIT-STATUS TO "I"
116000         MOVE ZERO TO WK-QUALIFY-COUNT
116100         GO TO 460-WRITE
116200     END-IF.
116300     MOVE ZERO TO WK-QUALIFY-COUNT.
116400     PERFORM 465-CHECK-MEAL-SPIKE-DAY THRU 465-EXIT
116500             VARYING WK-ELIG-IDX FROM 1 BY 1
116600             UNTIL WK-ELIG-IDX > WK-ELIGIBLE-COUNT.
116700     IF WK-QUALIFY-COUNT >= WK-REQUIRED-COUNT
116800         SET WK-EMIT-STATUS TO "D"
116900     ELSE
117000         SET WK-EMIT-STATUS TO "N"
117100     END-IF.
117200 460-WRITE.
117300     MOVE WK-QUALIFY-COUNT TO WK-EMIT-M1.
117400     MOVE WK-ELIGIBLE-COUNT TO WK-EMIT-M2.
117500     MOVE ZERO TO WK-EMIT-M3.
117600     PERFORM 950-EMIT-DETECTION THRU 950-EXIT.
117700 460-EXIT.
117800     EXIT.
117900
118000 465-CHECK-MEAL-SPIKE-DAY.
118100     MOVE WK-ELIGIBLE-IDX-TABLE (WK-ELIG-IDX) TO WK-DAY-PTR.
118200     SET WK-DONE-SW TO "N".
118300     PERFORM 466-SCAN-MEAL-BASE THRU 466-EXIT
118400             VARYING WK-READING-IDX FROM 1 BY 1
118500             UNTIL WK-READING-IDX >
118600                   WD-READING-COUNT (WK-DAY-PTR)
118700                OR WK-RULE-DONE.
118800 465-EXIT.
118900     EXIT.
119000
119100 466-SCAN-MEAL-BASE.
119200     MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
119300         TO WK-PEAK-VALUE.
119400     MOVE WK-PEAK-VALUE TO WK-TROUGH-VALUE.
119500     MOVE ZERO TO WK-CUM-MINUTES.
119600     PERFORM 467-MEAL-LOOKAHEAD THRU 467-EXIT
119700             VARYING WK-LOOKAHEAD-IDX FROM WK-READING-IDX BY 1
119800             UNTIL WK-LOOKAHEAD-IDX >
119900                   WD-READING-COUNT (WK-DAY-PTR)
120000                OR WK-CUM-MINUTES > 120.0.
120100     IF WK-PEAK-VALUE >= 180
120200       AND (WK-PEAK-VALUE - WK-TROUGH-VALUE) >= 50
120300         ADD 1 TO WK-QUALIFY-COUNT
120400         SET WK-RULE-DONE TO TRUE
120500     END-IF.
120600 466-EXIT.
120700     EXIT.
120800
120900 467-MEAL-LOOKAHEAD.
121000     IF WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX) > WK-PEAK-VALUE
121100         MOVE WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
121200             TO WK-PEAK-VALUE
121300     END-IF.
121400     IF WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX) < WK-TROUGH-VALUE
121500         MOVE WR-GLUCOSE (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
121600             TO WK-TROUGH-VALUE
121700     END-IF.
121800     ADD WR-INTERVAL (WK-DAY-PTR, WK-LOOKAHEAD-IDX)
121900         TO WK-CUM-MINUTES.
122000 467-EXIT.
122100     EXIT.
122200
122300******************************************************************
122400* SHARED HELPER PARAGRAPHS
122500******************************************************************
122600 700-VALIDATION-PRECHECK.
122700     MOVE ZERO TO WK-VALID-ELIGIBLE-COUNT.
122800     PERFORM 705-CHECK-VALID-DAY THRU 705-EXIT
122900             VARYING WK-SCAN-IDX FROM 1 BY 1
123000             UNTIL WK-SCAN-IDX > LK-DAY-COUNT.
123100 700-EXIT.
123200     EXIT.
123300
123400 705-CHECK-VALID-DAY.
123500     IF WD-COVERAGE-RATIO (WK-SCAN-IDX) >= LK-MIN-DAY-COVERAGE
123600         ADD 1 TO WK-VALID-ELIGIBLE-COUNT
123700     END-IF.
123800 705-EXIT.
123900     EXIT.
124000
124100 900-CHECK-APPLICABILITY.
124200     MOVE WK-RULE-CTX-TAG TO LK-CTX-RULE-CONTEXT.
124300     MOVE LK-CONTEXT-TEXT TO LK-CTX-PATIENT-CONTEXT.
124400     CALL "CTXCHK" USING LK-CTX-CHECK-PARMS.
124500     IF CTX-APPLICABLE
124600         SET WK-RULE-APPLIES TO TRUE
124700     ELSE
124800         SET WK-RULE-NOT-APPLIC TO TRUE
124900     END-IF.
125000 900-EXIT.
125100     EXIT.
125200
125300 910-BUILD-ANALYSIS-ELIGIBLE.
125400     MOVE ZERO TO WK-ELIGIBLE-COUNT.
125500     IF LK-DAY-COUNT < WK-ANALYSIS-WIN
125600         MOVE 1 TO WK-SCAN-IDX
125700     ELSE
125800         COMPUTE WK-SCAN-IDX = LK-DAY-COUNT - WK-ANALYSIS-WIN + 1
125900     END-IF.
126000     PERFORM 915-CHECK-ONE-DAY-COVERAGE THRU 915-EXIT
126100             VARYING WK-SCAN-IDX FROM WK-SCAN-IDX BY 1
126200             UNTIL WK-SCAN-IDX > LK-DAY-COUNT.
126300 910-EXIT.
126400     EXIT.
126500
126600 915-CHECK-ONE-DAY-COVERAGE.
126700     IF WD-COVERAGE-RATIO (WK-SCAN-IDX) >= LK-MIN-DAY-COVERAGE
126800       AND WK-ELIGIBLE-COUNT < 30
126900         ADD 1 TO WK-ELIGIBLE-COUNT
127000         MOVE WK-SCAN-IDX
127100             TO WK-ELIGIBLE-IDX-TABLE (WK-ELIGIBLE-COUNT)
127200     END-IF.
127300 915-EXIT.
127400     EXIT.
127500
127600 925-REQUIRED-FROM-RATIO.                                           CGM128
127700*    REQUIRED = MAX(1, CEIL(ELIGIBLE * 0.40)).                      CGM128
127800*    INTEGER TRUNCATION OF (ELIGIBLE*4+9)/10 EMULATES THE CEILING   CGM128
127900*    OF ELIGIBLE*0.40 -- SEE THE CGM-128 MAINTENANCE NOTE ABOVE.    CGM128
128000     COMPUTE WK-REQUIRED-COUNT =                                    CGM128
128100         ( WK-ELIGIBLE-COUNT * 4 + 9 ) / 10.                        CGM128
128200     IF WK-REQUIRED-COUNT < 1                                       CGM128
128300         MOVE 1 TO WK-REQUIRED-COUNT                                CGM128
128400     END-IF.                                                        CGM128
128500 925-EXIT.
128600     EXIT.
128700
128800 926-MEDIAN-OF-SORT-TABLE.
128900     MOVE ZERO TO WK-MEDIAN-CV.
129000     IF WK-SORT-COUNT = ZERO GO TO 926-EXIT END-IF.
129100     PERFORM 927-SORT-CV-TABLE THRU 927-EXIT
129200             VARYING WK-SORT-I FROM 1 BY 1
129300             UNTIL WK-SORT-I > WK-SORT-COUNT.
129400     COMPUTE WK-SORT-J = ( WK-SORT-COUNT / 2 ) + 1.
129500     IF WK-SORT-J > WK-SORT-COUNT
129600         MOVE WK-SORT-COUNT TO WK-SORT-J
129700     END-IF.
129800     MOVE WK-SORT-TABLE (WK-SORT-J) TO WK-MEDIAN-CV.
129900 926-EXIT.
130000     EXIT.
130100
130200 927-SORT-CV-TABLE.
130300     PERFORM 928-SORT-CV-INNER THRU 928-EXIT
130400             VARYING WK-SORT-J FROM 1 BY 1
130500             UNTIL WK-SORT-J > WK-SORT-COUNT - WK-SORT-I.
130600 927-EXIT.
130700     EXIT.
130800
130900 928-SORT-CV-INNER.
131000     IF WK-SORT-TABLE (WK-SORT-J) >
131100        WK-SORT-TABLE (WK-SORT-J + 1)
131200         MOVE WK-SORT-TABLE (WK-SORT-J) TO WK-SORT-TEMP
131300         MOVE WK-SORT-TABLE (WK-SORT-J + 1)
131400             TO WK-SORT-TABLE (WK-SORT-J)
131500         MOVE WK-SORT-TEMP TO WK-SORT-TABLE (WK-SORT-J + 1)
131600     END-IF.
131700 928-EXIT.
131800     EXIT.
131900
132000 950-EMIT-DETECTION.
132100     IF LK-DETECTION-COUNT < 20
132200         ADD 1 TO LK-DETECTION-COUNT
132300         MOVE WK-EMIT-PATTERN-ID
132400             TO DT-PATTERN-ID (LK-DETECTION-COUNT)
132500         MOVE WK-EMIT-STATUS TO DT-STATUS (LK-DETECTION-COUNT)
132600         MOVE WK-QUALIFY-COUNT
132700             TO DT-QUALIFYING-COUNT (LK-DETECTION-COUNT)
132800         MOVE WK-REQUIRED-COUNT
132900             TO DT-REQUIRED-COUNT (LK-DETECTION-COUNT)
133000         IF WK-EMIT-STATUS = "D" OR WK-EMIT-STATUS = "N"
133100             COMPUTE DT-CONFIDENCE (LK-DETECTION-COUNT) ROUNDED =
133200                 WK-QUALIFY-COUNT / WK-REQUIRED-COUNT
133300             IF DT-CONFIDENCE (LK-DETECTION-COUNT) > 1
133400                 MOVE 1 TO DT-CONFIDENCE (LK-DETECTION-COUNT)
133500             END-IF
133600         ELSE
133700             MOVE ZERO TO DT-CONFIDENCE (LK-DETECTION-COUNT)
133800         END-IF
133900         MOVE WK-EMIT-M1 TO DT-METRIC-1 (LK-DETECTION-COUNT)
134000         MOVE WK-EMIT-M2 TO DT-METRIC-2 (LK-DETECTION-COUNT)
134100         MOVE WK-EMIT-M3 TO DT-METRIC-3 (LK-DETECTION-COUNT)
134200     END-IF.
134300 950-EXIT.
134400     EXIT.
134500
134600 960-LOAD-UTIL-TABLES-FOR-DAY.
134700     MOVE WD-READING-COUNT (WK-DAY-PTR) TO LK-TABLE-ENTRIES.
134800     PERFORM 965-LOAD-ONE-READING THRU 965-EXIT
134900             VARYING WK-READING-IDX FROM 1 BY 1
135000             UNTIL WK-READING-IDX > LK-TABLE-ENTRIES.
135100 960-EXIT.
135200     EXIT.
135300
135400 965-LOAD-ONE-READING.
135500     COMPUTE LK-HOUR-TABLE (WK-READING-IDX) =
135600         WR-HH (WK-DAY-PTR, WK-READING-IDX) +
135700         ( WR-MM (WK-DAY-PTR, WK-READING-IDX) / 60 ).
135800     MOVE WR-GLUCOSE (WK-DAY-PTR, WK-READING-IDX)
135900         TO LK-VALUE-TABLE (WK-READING-IDX).
136000     MOVE WR-INTERVAL (WK-DAY-PTR, WK-READING-IDX)
136100         TO LK-INTERVAL-TABLE (WK-READING-IDX).
136200 965-EXIT.
136300     EXIT.
136400
136500 961-FLAG-LOW-VALUES.
136600     PERFORM 963-FLAG-LOW-ONE THRU 963-EXIT
136700             VARYING WK-SCAN-IDX FROM 1 BY 1
136800             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
136900 961-EXIT.
137000     EXIT.
137100
137200 963-FLAG-LOW-ONE.
137300     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
137400       AND LK-VALUE-TABLE (WK-SCAN-IDX) >= WK-BASELINE-VALUE
137500         MOVE "N" TO LK-SEL-FLAG-TABLE (WK-SCAN-IDX)
137600     END-IF.
137700 963-EXIT.
137800     EXIT.
137900
138000 962-FLAG-HIGH-VALUES.
138100     PERFORM 964-FLAG-HIGH-ONE THRU 964-EXIT
138200             VARYING WK-SCAN-IDX FROM 1 BY 1
138300             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
138400 962-EXIT.
138500     EXIT.
138600
138700 964-FLAG-HIGH-ONE.
138800     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
138900       AND LK-VALUE-TABLE (WK-SCAN-IDX) <= WK-BASELINE-VALUE
139000         MOVE "N" TO LK-SEL-FLAG-TABLE (WK-SCAN-IDX)
139100     END-IF.
139200 964-EXIT.
139300     EXIT.
139400
139500 967-ANY-FLAGGED.
139600     SET WK-DAY-NOT-QUALIFIED TO TRUE.
139700     PERFORM 969-ANY-FLAGGED-ONE THRU 969-EXIT
139800             VARYING WK-SCAN-IDX FROM 1 BY 1
139900             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES
140000                OR WK-DAY-QUALIFIES.
140100 967-EXIT.
140200     EXIT.
140300
140400 969-ANY-FLAGGED-ONE.
140500     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
140600         SET WK-DAY-QUALIFIES TO TRUE
140700     END-IF.
140800 969-EXIT.
140900     EXIT.
141000
141100 968-MIN-MAX-FLAGGED.
141200     MOVE 999 TO WK-TROUGH-VALUE.
141300     MOVE -999 TO WK-PEAK-VALUE.
141400     PERFORM 972-MIN-MAX-ONE THRU 972-EXIT
141500             VARYING WK-SCAN-IDX FROM 1 BY 1
141600             UNTIL WK-SCAN-IDX > LK-TABLE-ENTRIES.
141700     IF WK-TROUGH-VALUE = 999
141800         MOVE ZERO TO WK-TROUGH-VALUE
141900     END-IF.
142000     IF WK-PEAK-VALUE = -999
142100         MOVE ZERO TO WK-PEAK-VALUE
142200     END-IF.
142300 968-EXIT.
142400     EXIT.
142500
142600 972-MIN-MAX-ONE.
142700     IF LK-SEL-FLAG-TABLE (WK-SCAN-IDX) = "Y"
142800         IF LK-VALUE-TABLE (WK-SCAN-IDX) < WK-TROUGH-VALUE
142900             MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-TROUGH-VALUE
143000         END-IF
143100         IF LK-VALUE-TABLE (WK-SCAN-IDX) > WK-PEAK-VALUE
143200             MOVE LK-VALUE-TABLE (WK-SCAN-IDX) TO WK-PEAK-VALUE
143300         END-IF
143400     END-IF.
143500 972-EXIT.
143600     EXIT.
