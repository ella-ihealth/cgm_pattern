000100******************************************************************
000200* COPYBOOK      GLUCREAD
000300* DESCRIPTION    ONE CGM SENSOR READING (INPUT FEED FROM THE
000400*                MONITOR VENDOR'S NIGHTLY EXTRACT)
000500* RECORD LENGTH  38 (FIXED, QSAM)
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG
000800*----------------------------------------------------------------*
000900* DATE     BY   TKT#     DESCRIPTION
001000* 03/14/91 JS   CGM-014  ORIGINAL LAYOUT FOR THE READING FEED
001100* 11/02/93 RPB  CGM-061  WIDENED PATIENT-ID FOR THE NEW MRN SCHEME
001200* 02/09/99 KLD  CGM-Y2K  CENTURY ADDED TO SERVICE-DATE (Y2K PREP)
001300******************************************************************
001400 01  CGM-READING.
001500     05  PATIENT-ID              PIC X(12).
001600     05  SERVICE-DATE            PIC 9(8).
001700     05  SERVICE-DATE-R REDEFINES SERVICE-DATE.
001800         10  SD-CCYY             PIC 9(4).
001900         10  SD-MM               PIC 9(2).
002000         10  SD-DD               PIC 9(2).
002100     05  READING-TIME            PIC 9(6).
002200     05  READING-TIME-R REDEFINES READING-TIME.
002300         10  RT-HH               PIC 9(2).
002400         10  RT-MM               PIC 9(2).
002500         10  RT-SS               PIC 9(2).
002600     05  GLUCOSE                 PIC S9(3)V9(1).
002700     05  INTERVAL-MIN            PIC S9(3)V9(1).
002800     05  FILLER                  PIC X(04).
